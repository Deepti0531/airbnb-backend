000100******************************************************************00000100
000200*    USERMST   -  USER MASTER RECORD                               00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE RECORD PER REGISTERED USER.  READ BY HBOOKENG FOR THE     00000400
000500*    BOOKING-OWNERSHIP EDIT AND BY HREVRPT FOR THE HOTEL-OWNER     00000500
000600*    EDIT.                                                         00000600
000700*                                                                  00000700
000800*    CHANGE LOG                                                   00000800
000900*    89-02-27  R.PELLETIER   ORIGINAL LAYOUT - USERMST             00000900
001000*    99-02-19  D.OKAFOR      Y2K - USR-BIRTH-DATE NOW CCYYMMDD     00001000
001100*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001100
001200*                            EXPANSION                             00001200
001300******************************************************************00001300
001400 01  USER-RECORD.                                                  00001400
001500     05  USR-ID                     PIC 9(06).                    00001500
001600     05  USR-NAME                   PIC X(30).                    00001600
001700     05  USR-EMAIL                  PIC X(40).                    00001700
001800     05  USR-GENDER                 PIC X(01).                    00001800
001900         88  USR-MALE                    VALUE 'M'.                00001900
002000         88  USR-FEMALE                  VALUE 'F'.                00002000
002100         88  USR-OTHER                   VALUE 'O'.                00002100
002200     05  USR-BIRTH-DATE             PIC 9(08).                    00002200
002300     05  FILLER                     PIC X(05).                   00002300
