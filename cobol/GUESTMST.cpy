000100******************************************************************00000100
000200*    GUESTMST  -  GUEST MASTER RECORD                             00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                          00000300
000400*    ONE RECORD PER GUEST REGISTERED AGAINST A USER ACCOUNT.      00000400
000500*    READ BY HBOOKENG AND LOADED TO WORKING STORAGE AT STARTUP,   00000500
000600*    ALONGSIDE THE OTHER MASTER FILES.                            00000600
000700*    KEYED SEQUENTIAL SEARCH - MASTER IS IN GST-ID ORDER.         00000700
000800*                                                                 00000800
000900*    CHANGE LOG                                                   00000900
001000*    89-02-27  R.PELLETIER   ORIGINAL LAYOUT - GUESTMST           00001000
001100*    14-12-01  D.OKAFOR      TKT#7142 RESERVED FILLER FOR FUTURE  00001100
001200*                            EXPANSION, SAME AS OTHER MASTERS     00001200
001300******************************************************************00001300
001400 01  GUEST-RECORD.                                                00001400
001500     05  GST-ID                     PIC 9(06).                    00001500
001600     05  GST-USER-ID                PIC 9(06).                    00001600
001700     05  GST-NAME                   PIC X(30).                    00001700
001800     05  GST-GENDER                 PIC X(01).                    00001800
001900         88  GST-MALE                    VALUE 'M'.               00001900
002000         88  GST-FEMALE                  VALUE 'F'.               00002000
002100         88  GST-OTHER                   VALUE 'O'.               00002100
002200     05  GST-AGE                    PIC 9(03).                    00002200
002300     05  FILLER                     PIC X(04).                    00002300
