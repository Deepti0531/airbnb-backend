000100******************************************************************00000100
000200*    ROOMTXN   -  ROOM MASTER MAINTENANCE TRANSACTION             00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE RECORD PER ADD/UPDATE/DELETE REQUEST AGAINST THE ROOM     00000400
000500*    MASTER.  READ BY HMSTMAIN.                                    00000500
000600*                                                                  00000600
000700*    VALID RTX-ACTION VALUES                                      00000700
000800*        A = ADD ROOM TYPE       U = UPDATE ROOM TYPE              00000800
000900*        D = DELETE ROOM TYPE                                      00000900
001000*                                                                  00001000
001100*    CHANGE LOG                                                   00001100
001200*    89-03-03  R.PELLETIER   ORIGINAL LAYOUT - ROOMTXN             00001200
001300*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001300
001400*                            EXPANSION                             00001400
001500******************************************************************00001500
001600 01  ROOM-TRANSACTION-RECORD.                                      00001600
001700     05  RTX-ACTION                 PIC X(01).                    00001700
001800         88  RTX-ADD                     VALUE 'A'.                00001800
001900         88  RTX-UPDATE                  VALUE 'U'.                00001900
002000         88  RTX-DELETE                  VALUE 'D'.                00002000
002100     05  RTX-ROOM-ID                PIC 9(06).                    00002100
002200     05  RTX-HOTEL-ID               PIC 9(06).                    00002200
002300     05  RTX-ROOM-TYPE              PIC X(15).                    00002300
002400     05  RTX-CAPACITY               PIC 9(02).                    00002400
002500     05  RTX-BASE-PRICE             PIC S9(8)V99 COMP-3.          00002500
002600     05  RTX-TOTAL-COUNT            PIC 9(03).                    00002600
002700     05  FILLER                     PIC X(06).                   00002700
