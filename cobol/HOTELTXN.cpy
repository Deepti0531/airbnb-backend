000100******************************************************************00000100
000200*    HOTELTXN  -  HOTEL MASTER MAINTENANCE TRANSACTION            00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE RECORD PER ADD/ACTIVATE/DEACTIVATE/DELETE REQUEST         00000400
000500*    AGAINST THE HOTEL MASTER.  READ BY HMSTMAIN.                  00000500
000600*                                                                  00000600
000700*    VALID HTX-ACTION VALUES                                      00000700
000800*        A  = ADD HOTEL (STARTS INACTIVE)                         00000800
000900*        C  = ACTIVATE HOTEL (INITIALISES ONE YEAR OF INVENTORY)  00000900
001000*        X  = DEACTIVATE HOTEL                                    00001000
001100*        D  = DELETE HOTEL (PURGES ITS INVENTORY)                 00001100
001200*                                                                  00001200
001300*    CHANGE LOG                                                   00001300
001400*    89-03-03  R.PELLETIER   ORIGINAL LAYOUT - HOTELTXN            00001400
001500*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001500
001600*                            EXPANSION                             00001600
001700******************************************************************00001700
001800 01  HOTEL-TRANSACTION-RECORD.                                     00001800
001900     05  HTX-ACTION                 PIC X(01).                    00001900
002000         88  HTX-ADD                     VALUE 'A'.                00002000
002100         88  HTX-ACTIVATE                VALUE 'C'.                00002100
002200         88  HTX-DEACTIVATE              VALUE 'X'.                00002200
002300         88  HTX-DELETE                  VALUE 'D'.                00002300
002400     05  HTX-HOTEL-ID               PIC 9(06).                    00002400
002500     05  HTX-HOTEL-NAME             PIC X(30).                    00002500
002600     05  HTX-HOTEL-CITY             PIC X(20).                    00002600
002700     05  HTX-HOTEL-OWNER-ID         PIC 9(06).                    00002700
002800     05  FILLER                     PIC X(07).                   00002800
