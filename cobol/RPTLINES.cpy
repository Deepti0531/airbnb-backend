000100******************************************************************00000100
000200*    RPTLINES  -  HOTEL REVENUE REPORT PRINT LINES                 00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    132-COLUMN PRINT LAYOUT FOR HREVRPT - PAGE HEADER, ONE        00000400
000500*    DETAIL LINE PER CONFIRMED BOOKING, CONTROL-BREAK FOOTER.      00000500
000600*                                                                  00000600
000700*    CHANGE LOG                                                   00000700
000800*    94-11-21  J.FUSCO       ORIGINAL LAYOUT - RPTLINES            00000800
000900*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00000900
001000*                            EXPANSION                             00001000
001100******************************************************************00001100
001200 01  RPT-TITLE-LINE.                                               00001200
001300     05  FILLER                     PIC X(40)                    00001300
001400             VALUE 'GRAND STAY HOTELS - HOTEL REVENUE REPORT'.    00001400
001500     05  FILLER                     PIC X(92)  VALUE SPACES.      00001500
001600 01  RPT-HOTEL-LINE.                                               00001600
001700     05  FILLER                     PIC X(11)                    00001700
001800             VALUE 'HOTEL ID : '.                                 00001800
001900     05  RPT-HOTEL-ID-OUT           PIC 9(06).                    00001900
002000     05  FILLER                     PIC X(04)  VALUE SPACES.      00002000
002100     05  RPT-HOTEL-NAME-OUT         PIC X(30).                    00002100
002200     05  FILLER                     PIC X(81)  VALUE SPACES.      00002200
002300 01  RPT-RANGE-LINE.                                               00002300
002400     05  FILLER                     PIC X(15)                    00002400
002500             VALUE 'REPORT PERIOD: '.                             00002500
002600     05  RPT-START-DATE-OUT         PIC 9(08).                    00002600
002700     05  FILLER                     PIC X(04)  VALUE ' TO '.      00002700
002800     05  RPT-END-DATE-OUT           PIC 9(08).                    00002800
002900     05  FILLER                     PIC X(97)  VALUE SPACES.      00002900
003000 01  RPT-COLUMN-HDR.                                               00003000
003100     05  FILLER                     PIC X(12) VALUE 'BOOKING ID  '.00003100
003200     05  FILLER                     PIC X(12) VALUE 'CHECK-IN    '.00003200
003300     05  FILLER                     PIC X(12) VALUE 'CHECK-OUT   '.00003300
003400     05  FILLER                     PIC X(08) VALUE 'ROOMS   '.   00003400
003500     05  FILLER                     PIC X(14) VALUE 'AMOUNT        '.00003500
003600     05  FILLER                     PIC X(74)  VALUE SPACES.      00003600
003700 01  RPT-DETAIL-LINE.                                              00003700
003800     05  RPT-BKG-ID-OUT             PIC Z(7)9.                    00003800
003900     05  FILLER                     PIC X(04)  VALUE SPACES.      00003900
004000     05  RPT-CHECKIN-OUT            PIC 9(08).                    00004000
004100     05  FILLER                     PIC X(04)  VALUE SPACES.      00004100
004200     05  RPT-CHECKOUT-OUT           PIC 9(08).                    00004200
004300     05  FILLER                     PIC X(04)  VALUE SPACES.      00004300
004400     05  RPT-ROOMS-OUT              PIC ZZ9.                      00004400
004500     05  FILLER                     PIC X(05)  VALUE SPACES.      00004500
004600     05  RPT-AMOUNT-OUT             PIC Z(7)9.99.                  00004600
004700     05  FILLER                     PIC X(67)  VALUE SPACES.      00004700
004800 01  RPT-FOOTER-COUNT-LINE.                                        00004800
004900     05  FILLER                     PIC X(22)                    00004900
005000             VALUE 'CONFIRMED BOOKINGS  : '.                      00005000
005100     05  RPT-CONFIRMED-COUNT-OUT    PIC ZZZ9.                      00005100
005200     05  FILLER                     PIC X(106) VALUE SPACES.      00005200
005300 01  RPT-FOOTER-TOTAL-LINE.                                        00005300
005400     05  FILLER                     PIC X(22)                    00005400
005500             VALUE 'TOTAL REVENUE       : '.                      00005500
005600     05  RPT-TOTAL-REVENUE-OUT      PIC Z,ZZZ,ZZ9.99.              00005600
005700     05  FILLER                     PIC X(99)  VALUE SPACES.      00005700
005800 01  RPT-FOOTER-AVERAGE-LINE.                                      00005800
005900     05  FILLER                     PIC X(22)                    00005900
006000             VALUE 'AVERAGE REVENUE     : '.                      00006000
006100     05  RPT-AVERAGE-REVENUE-OUT    PIC Z,ZZZ,ZZ9.99.              00006100
006200     05  FILLER                     PIC X(99)  VALUE SPACES.      00006200
006300 01  RPT-NO-OWNER-LINE.                                            00006300
006400     05  FILLER                     PIC X(48)                    00006400
006500       VALUE '*** REJECTED - REQUESTOR IS NOT HOTEL OWNER ***'.   00006500
006600     05  FILLER                     PIC X(84)  VALUE SPACES.      00006600
