000100***************************************************************** 00000100
000200* GRAND STAY HOTELS - DATA PROCESSING                             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    HPRICE.                                           00000600
000700 AUTHOR.        J. FUSCO.                                         00000700
000800 INSTALLATION.  GRAND STAY HOTELS - DATA PROCESSING.              00000800
000900 DATE-WRITTEN.  11/21/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL.                             00001100
001200***************************************************************** 00001200
001300*MODULE NAME    = HPRICE                                          00001300
001400*DESCRIPTIVE NAME = DAY-PRICE CALCULATION SUBPROGRAM              00001400
001500*                                                                 00001500
001600*FUNCTION = GIVEN ONE INVENTORY DAY'S BASE PRICE, SURGE FACTOR    00001600
001700*           AND HOLIDAY FLAG, RETURNS THE PRICE A GUEST PAYS FOR  00001700
001800*           THAT ROOM-NIGHT.  CALLED ONCE PER STAY-NIGHT BY       00001800
001900*           HBOOKENG WHEN A BOOKING IS INITIALISED, AND ONCE PER  00001900
002000*           AVAILABLE ROOM-DAY BY HMINPRC WHEN SHOPPING FOR THE   00002000
002100*           CHEAPEST ROOM ON A GIVEN DATE.  HOLDS NO STATE OF ITS 00002100
002200*           OWN AND OPENS NO FILES - LINKAGE IN, LINKAGE OUT.     00002200
002300*                                                                 00002300
002400*DEPENDENCIES = NONE                                              00002400
002500*                                                                 00002500
002600*INPUT  = PRC-IN-BASE-PRICE, PRC-IN-SURGE-FACTOR,                 00002600
002700*         PRC-IN-HOLIDAY-FLAG (PRICE-CALC-LINKAGE)                00002700
002800*OUTPUT = PRC-OUT-DAY-PRICE (PRICE-CALC-LINKAGE)                  00002800
002900*                                                                 00002900
003000*INVOKE BY : CALL 'HPRICE' USING PRICE-CALC-LINKAGE               00003000
003100***************************************************************** 00003100
003200*CHANGE LOG                                                       00003200
003300*   94-11-21  J.FUSCO       ORIGINAL PROGRAM - SPLIT OUT OF       CL*01   
003400*                            HBOOKENG'S INLINE PRICING STEP -     CL*01   
003500*                            REQ#201                              CL*01   
003600*   97-09-30  W.TAMM        MONEY FIELDS REPACKED COMP-3          CL*02   
003700*   11-06-14  M.ARCE        TKT#6611 HOLIDAY-SURCHARGE-PCT MOVED  CL*03   
003800*                            TO A 77-LEVEL CONSTANT FOR EASIER    CL*03   
003900*                            RATE CHANGES                         CL*03   
004000***************************************************************** 00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER.  IBM-370.                                       00004300
004400 OBJECT-COMPUTER.  IBM-370.                                       00004400
004500***************************************************************** 00004500
004600 DATA DIVISION.                                                   00004600
004700 WORKING-STORAGE SECTION.                                         00004700
004800*                                                                 00004800
004900 77  WS-HOLIDAY-SURCHARGE-PCT    PIC 9V99 VALUE 1.25.             00004900
005000*                                                                 00005000
005100***************************************************************** 00005100
005200* SURGED-PRICE WORK AREA, BROKEN OUT TWO WAYS SO THE WHOLE-RUPEE  00005200
005300* AND PAISE PORTIONS CAN BE DISPLAYED SEPARATELY ON A TRACE       00005300
005400* (SEE 100-CALC-BASE-PRICE) WITHOUT A SEPARATE DIVIDE.            00005400
005500***************************************************************** 00005500
005600 01  WS-SURGED-PRICE              PIC S9(8)V99 COMP-3 VALUE 0.    00005600
005700 01  WS-SURGED-PRICE-X            PIC S9(10) COMP-3 VALUE 0.      00005700
005800 01  WS-SURGED-PRICE-R REDEFINES WS-SURGED-PRICE-X.               00005800
005900     05  WS-SURGED-RUPEES         PIC S9(8).                      00005900
006000     05  WS-SURGED-PAISE          PIC 99.                         00006000
006100*                                                                 00006100
006200 01  WS-HOLIDAY-PRICE              PIC S9(8)V99 COMP-3 VALUE 0.   00006200
006300 01  WS-HOLIDAY-PRICE-X            PIC S9(10) COMP-3 VALUE 0.     00006300
006400 01  WS-HOLIDAY-PRICE-R REDEFINES WS-HOLIDAY-PRICE-X.             00006400
006500     05  WS-HOLIDAY-RUPEES         PIC S9(8).                     00006500
006600     05  WS-HOLIDAY-PAISE          PIC 99.                        00006600
006700*                                                                 00006700
006800***************************************************************** 00006800
006900* TRACE COPY OF THE INCOMING BASE PRICE - BROKEN OUT RUPEES/PAISE 00006900
007000* FOR THE OPTIONAL 000-MAIN-PROC DISPLAY WHEN TRACING A BAD RATE. 00007000
007100***************************************************************** 00007100
007200 01  WS-BASE-PRICE-COPY-X          PIC S9(10) COMP-3 VALUE 0.     00007200
007300 01  WS-BASE-PRICE-COPY-R REDEFINES WS-BASE-PRICE-COPY-X.         00007300
007400     05  WS-BASE-COPY-RUPEES       PIC S9(8).                     00007400
007500     05  WS-BASE-COPY-PAISE        PIC 99.                        00007500
007600*                                                                 00007600
007700 LINKAGE SECTION.                                                 00007700
007800*                                                                 00007800
007900 01  PRICE-CALC-LINKAGE.                                          00007900
008000     05  PRC-IN-BASE-PRICE       PIC S9(8)V99 COMP-3.             00008000
008100     05  PRC-IN-SURGE-FACTOR     PIC 9(01)V99.                    00008100
008200     05  PRC-IN-HOLIDAY-FLAG     PIC X(01).                       00008200
008300         88  PRC-IN-IS-HOLIDAY       VALUE 'Y'.                   00008300
008400     05  PRC-OUT-DAY-PRICE       PIC S9(8)V99 COMP-3.             00008400
008500***************************************************************** 00008500
008600 PROCEDURE DIVISION USING PRICE-CALC-LINKAGE.                     00008600
008700*                                                                 00008700
008800 000-MAIN-PROC.                                                   00008800
008900     MOVE PRC-IN-BASE-PRICE TO WS-BASE-PRICE-COPY-X.              00008900
009000     PERFORM 100-CALC-BASE-PRICE THRU 100-EXIT.                   00009000
009100     IF PRC-IN-IS-HOLIDAY                                         00009100
009200         PERFORM 200-APPLY-HOLIDAY-SURCHARGE THRU 200-EXIT        00009200
009300     ELSE                                                         00009300
009400         MOVE WS-SURGED-PRICE TO PRC-OUT-DAY-PRICE                00009400
009500     END-IF.                                                      00009500
009600     GOBACK.                                                      00009600
009700*                                                                 00009700
009800 100-CALC-BASE-PRICE.                                             00009800
009900     COMPUTE WS-SURGED-PRICE ROUNDED =                            00009900
010000         PRC-IN-BASE-PRICE * PRC-IN-SURGE-FACTOR.                 00010000
010100     MOVE WS-SURGED-PRICE TO WS-SURGED-PRICE-X.                   00010100
010200 100-EXIT.                                                        00010200
010300     EXIT.                                                        00010300
010400*                                                                 00010400
010500 200-APPLY-HOLIDAY-SURCHARGE.                                     00010500
010600     COMPUTE WS-HOLIDAY-PRICE ROUNDED =                           00010600
010700         WS-SURGED-PRICE * WS-HOLIDAY-SURCHARGE-PCT.              00010700
010800     MOVE WS-HOLIDAY-PRICE TO WS-HOLIDAY-PRICE-X.                 00010800
010900     MOVE WS-HOLIDAY-PRICE TO PRC-OUT-DAY-PRICE.                  00010900
011000 200-EXIT.                                                        00011000
011100     EXIT.                                                        00011100
