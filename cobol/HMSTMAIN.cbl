000100****************************************************************  00000100
000200* GRAND STAY HOTELS - DATA PROCESSING                             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    HMSTMAIN.                                         00000600
000700 AUTHOR.        R. PELLETIER.                                     00000700
000800 INSTALLATION.  GRAND STAY HOTELS - DATA PROCESSING.              00000800
000900 DATE-WRITTEN.  03/03/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL.                             00001100
001200****************************************************************  00001200
001300* HMSTMAIN - HOTEL/ROOM MASTER MAINTENANCE                        00001300
001400*                                                                 00001400
001500* APPLIES THE DAILY HOTEL MAINTENANCE FILE AGAINST HOTEL-MASTER,  00001500
001600* THEN THE DAILY ROOM MAINTENANCE FILE AGAINST ROOM-MASTER, USING  00001600
001700* THE USUAL BALANCED-LINE POSITION/COPY-FORWARD MERGE (MASTER     00001700
001800* AND TRANSACTION FILES BOTH IN ASCENDING KEY SEQUENCE).          00001800
001900*                                                                 00001900
002000* HOTEL ACTION A=ADD (STARTS INACTIVE) C=ACTIVATE X=DEACTIVATE    00002000
002100*               D=DELETE (PURGES INVENTORY)                      00002100
002200* ROOM  ACTION A=ADD  U=UPDATE  D=DELETE (PURGES INVENTORY)       00002200
002300*                                                                 00002300
002400* ACTIVATING A HOTEL INITIALISES 365 DAYS OF INVENTORY (TODAY     00002400
002500* THROUGH TODAY+364) FOR EVERY ROOM TYPE ALREADY ON FILE FOR IT.  00002500
002600* ADDING A ROOM TO AN ALREADY-ACTIVE HOTEL INITIALISES THE SAME   00002600
002700* 365 DAYS FOR THAT ONE ROOM TYPE.  A ROOM ADDED TO AN INACTIVE   00002700
002800* HOTEL GETS NO INVENTORY UNTIL THE HOTEL IS LATER ACTIVATED.     00002800
002900*                                                                 00002900
003000* CHANGE LOG                                                      00003000
003100*    89-03-03  R.PELLETIER   ORIGINAL PROGRAM                     CL*01 00003100
003200*    91-08-14  R.PELLETIER   ADDED HOTEL ACTIVATE/DEACTIVATE -    CL*02 00003200
003300*                            REQ#115                              CL*02 00003300
003400*    93-07-19  J.FUSCO       ROOM MASTER PASS ADDED - REQ#189     CL*03 00003400
003500*    97-09-30  W.TAMM        ROOM-BASE-PRICE REPACKED COMP-3      CL*04 00003500
003600*    99-02-19  D.OKAFOR      Y2K - INVENTORY DATES NOW CCYYMMDD,  CL*05 00003600
003700*                            DAY-ROLL REWRITTEN FOR CENTURY ROLL  CL*05 00003700
003800*    03-05-06  D.OKAFOR      DELETE NOW PURGES INVENTORY - #257   CL*06 00003800
003900*    11-06-14  M.ARCE        TKT#6611 MAX TABLE SIZES BUMPED FOR  CL*07 00003900
004000*                            CHAIN-WIDE GROWTH (ROOMS/INVENTORY)  CL*07 00004000
004100*    14-03-11  D.OKAFOR      TKT#7042 SCAN/INIT/PURGE/LOAD        CL*08 00004100
004200*                            LOOPS BROKEN OUT INTO OWN            CL*08 00004200
004300*                            PARAGRAPHS, PER STANDARDS REVIEW     CL*08 00004300
004400*    14-09-22  D.OKAFOR      TKT#7051 ROOM UPDATE NOW             CL*09 00004400
004500*                            RE-INITIALISES INVENTORY WHEN        CL*09 00004500
004600*                            TOTAL-COUNT > 0, SAME AS ROOM ADD    CL*09 00004600
004700****************************************************************  00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.  IBM-370.                                       00005000
005100 OBJECT-COMPUTER.  IBM-370.                                       00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM.                                          00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600     SELECT HOTEL-MASTER-FILE     ASSIGN TO HOTELMST               00005600
005700         ORGANIZATION IS LINE SEQUENTIAL                          00005700
005800         FILE STATUS IS WS-HOTEL-STATUS.                          00005800
005900     SELECT HOTEL-MASTER-FILE-OUT ASSIGN TO HOTELOUT               00005900
006000         ORGANIZATION IS LINE SEQUENTIAL                          00006000
006100         FILE STATUS IS WS-HOTELOUT-STATUS.                       00006100
006200     SELECT HOTEL-TRAN-FILE       ASSIGN TO HOTELTXN               00006200
006300         ORGANIZATION IS LINE SEQUENTIAL                          00006300
006400         FILE STATUS IS WS-HOTELTRAN-STATUS.                      00006400
006500     SELECT ROOM-MASTER-FILE      ASSIGN TO ROOMMST                00006500
006600         ORGANIZATION IS LINE SEQUENTIAL                          00006600
006700         FILE STATUS IS WS-ROOM-STATUS.                           00006700
006800     SELECT ROOM-MASTER-FILE-OUT  ASSIGN TO ROOMOUT                00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          00006900
007000         FILE STATUS IS WS-ROOMOUT-STATUS.                        00007000
007100     SELECT ROOM-TRAN-FILE        ASSIGN TO ROOMTXN                00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         FILE STATUS IS WS-ROOMTRAN-STATUS.                       00007300
007400     SELECT INVENTORY-FILE        ASSIGN TO INVFILE                00007400
007500         ORGANIZATION IS LINE SEQUENTIAL                          00007500
007600         FILE STATUS IS WS-INV-STATUS.                            00007600
007700     SELECT INVENTORY-FILE-OUT    ASSIGN TO INVOUT                 00007700
007800         ORGANIZATION IS LINE SEQUENTIAL                          00007800
007900         FILE STATUS IS WS-INVOUT-STATUS.                         00007900
008000     SELECT REPORT-FILE           ASSIGN TO MSTRPT                 00008000
008100         ORGANIZATION IS LINE SEQUENTIAL                          00008100
008200         FILE STATUS IS WS-REPORT-STATUS.                         00008200
008300****************************************************************  00008300
008400 DATA DIVISION.                                                   00008400
008500 FILE SECTION.                                                    00008500
008600*                                                                 00008600
008700 FD  HOTEL-MASTER-FILE                                            00008700
008800     RECORDING MODE IS F.                                        00008800
008900 COPY HOTELMST.                                                   00008900
009000*                                                                 00009000
009100 FD  HOTEL-MASTER-FILE-OUT                                        00009100
009200     RECORDING MODE IS F.                                        00009200
009300 01  HOTEL-RECORD-OUT             PIC X(72).                     00009300
009400*                                                                 00009400
009500 FD  HOTEL-TRAN-FILE                                              00009500
009600     RECORDING MODE IS F.                                        00009600
009700 COPY HOTELTXN.                                                   00009700
009800*                                                                 00009800
009900 FD  ROOM-MASTER-FILE                                             00009900
010000     RECORDING MODE IS F.                                        00010000
010100 COPY ROOMMST.                                                    00010100
010200*                                                                 00010200
010300 FD  ROOM-MASTER-FILE-OUT                                         00010300
010400     RECORDING MODE IS F.                                        00010400
010500 01  ROOM-RECORD-OUT              PIC X(44).                     00010500
010600*                                                                 00010600
010700 FD  ROOM-TRAN-FILE                                               00010700
010800     RECORDING MODE IS F.                                        00010800
010900 COPY ROOMTXN.                                                    00010900
011000*                                                                 00011000
011100 FD  INVENTORY-FILE                                               00011100
011200     RECORDING MODE IS F.                                        00011200
011300 COPY INVREC.                                                     00011300
011400*                                                                 00011400
011500 FD  INVENTORY-FILE-OUT                                           00011500
011600     RECORDING MODE IS F.                                        00011600
011700 01  INVENTORY-RECORD-OUT         PIC X(47).                     00011700
011800*                                                                 00011800
011900 FD  REPORT-FILE                                                  00011900
012000     RECORDING MODE IS F.                                        00012000
012100 01  REPORT-RECORD               PIC X(132).                      00012100
012200****************************************************************  00012200
012300 WORKING-STORAGE SECTION.                                         00012300
012400*                                                                 00012400
012500 01  WS-FILE-STATUS-CODES.                                        00012500
012600     05  WS-HOTEL-STATUS         PIC X(02) VALUE '00'.            00012600
012700     05  WS-HOTELOUT-STATUS      PIC X(02) VALUE '00'.            00012700
012800     05  WS-HOTELTRAN-STATUS     PIC X(02) VALUE '00'.            00012800
012900     05  WS-ROOM-STATUS          PIC X(02) VALUE '00'.            00012900
013000     05  WS-ROOMOUT-STATUS       PIC X(02) VALUE '00'.            00013000
013100     05  WS-ROOMTRAN-STATUS      PIC X(02) VALUE '00'.            00013100
013200     05  WS-INV-STATUS           PIC X(02) VALUE '00'.            00013200
013300     05  WS-INVOUT-STATUS        PIC X(02) VALUE '00'.            00013300
013400     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.            00013400
013500*                                                                 00013500
013600 01  WS-SWITCHES.                                                 00013600
013700     05  WS-HOTEL-TRAN-EOF       PIC X(01) VALUE 'N'.             00013700
013800     05  WS-HOTEL-MASTER-EOF     PIC X(01) VALUE 'N'.             00013800
013900     05  WS-ROOM-TRAN-EOF        PIC X(01) VALUE 'N'.             00013900
014000     05  WS-ROOM-MASTER-EOF      PIC X(01) VALUE 'N'.             00014000
014100     05  WS-HOTEL-MATCH-SW       PIC X(01) VALUE 'N'.             00014100
014200         88  HOTEL-KEY-MATCHED        VALUE 'Y'.                  00014200
014300     05  WS-ROOM-MATCH-SW        PIC X(01) VALUE 'N'.             00014300
014400         88  ROOM-KEY-MATCHED         VALUE 'Y'.                  00014400
014500     05  WS-HOTEL-ACTIVE-SW      PIC X(01) VALUE 'N'.             00014500
014600         88  LOOKUP-HOTEL-IS-ACTIVE   VALUE 'Y'.                  00014600
014700*                                                                 00014700
014800****************************************************************  00014800
014900* ROOM AND INVENTORY ARE LOADED TO WORKING STORAGE SO HOTEL       00014900
015000* ACTIVATION CAN ENUMERATE A HOTEL'S ROOM TYPES, AND SO PURGED    00015000
015100* INVENTORY DAYS CAN BE DROPPED ON THE FINAL REWRITE.             00015100
015200****************************************************************  00015200
015300 01  ROOM-TABLE-AREA.                                             00015300
015400     05  WS-ROOM-COUNT           PIC S9(05) COMP-3 VALUE 0.       00015400
015500     05  ROOM-TABLE OCCURS 2000 TIMES                             00015500
015600             ASCENDING KEY IS RTB-ROOM-ID                         00015600
015700             INDEXED BY RTB-IDX.                                  00015700
015800         10  RTB-ROOM-ID         PIC 9(06).                       00015800
015900         10  RTB-HOTEL-ID        PIC 9(06).                       00015900
016000         10  RTB-TOTAL-COUNT     PIC 9(03).                       00016000
016100         10  RTB-BASE-PRICE      PIC S9(8)V99 COMP-3.             00016100
016200*                                                                 00016200
016300 01  HOTEL-TABLE-AREA.                                             00016300
016400     05  WS-HOTEL-COUNT          PIC S9(05) COMP-3 VALUE 0.       00016400
016500     05  HOTEL-TABLE OCCURS 300 TIMES                             00016500
016600             ASCENDING KEY IS HTB-HOTEL-ID                        00016600
016700             INDEXED BY HTB-IDX.                                  00016700
016800         10  HTB-HOTEL-ID        PIC 9(06).                       00016800
016900         10  HTB-ACTIVE          PIC X(01).                       00016900
017000*                                                                 00017000
017100 01  INVENTORY-TABLE-AREA.                                         00017100
017200     05  WS-INV-COUNT            PIC S9(07) COMP-3 VALUE 0.       00017200
017300     05  INVENTORY-TABLE OCCURS 20000 TIMES                       00017300
017400             INDEXED BY ITB-IDX.                                  00017400
017500         10  ITB-ROOM-ID         PIC 9(06).                       00017500
017600         10  ITB-HOTEL-ID        PIC 9(06).                       00017600
017700         10  ITB-DATE            PIC 9(08).                       00017700
017800         10  ITB-TOTAL-COUNT     PIC 9(03).                       00017800
017900         10  ITB-BOOKED-COUNT    PIC 9(03).                       00017900
018000         10  ITB-RESERVED-COUNT  PIC 9(03).                       00018000
018100         10  ITB-PRICE           PIC S9(8)V99 COMP-3.             00018100
018200         10  ITB-SURGE-FACTOR    PIC 9(01)V99.                    00018200
018300         10  ITB-HOLIDAY-FLAG    PIC X(01).                       00018300
018400         10  ITB-CLOSED-FLAG     PIC X(01).                       00018400
018500         10  ITB-PURGED-SW       PIC X(01).                       00018500
018600*                                                                 00018600
018700****************************************************************  00018700
018800* INVENTORY-INIT WORK AREAS AND DAY-ROLL TABLE                    00018800
018900****************************************************************  00018900
019000 01  WS-INIT-WORK.                                                00019000
019100     05  WS-INIT-ROOM-ID         PIC 9(06).                       00019100
019200     05  WS-INIT-HOTEL-ID        PIC 9(06).                       00019200
019300     05  WS-INIT-TOTAL-COUNT     PIC 9(03).                       00019300
019400     05  WS-INIT-BASE-PRICE      PIC S9(8)V99 COMP-3.             00019400
019500     05  WS-INIT-DAYS-DONE       PIC S9(05) COMP VALUE 0.         00019500
019600*                                                                 00019600
019700 01  WS-INIT-DATE-BROKEN.                                          00019700
019800     05  WS-INIT-YEAR            PIC 9(04).                       00019800
019900     05  WS-INIT-MONTH           PIC 9(02).                       00019900
020000     05  WS-INIT-DAY             PIC 9(02).                       00020000
020100 01  WS-INIT-DATE-NUM REDEFINES WS-INIT-DATE-BROKEN PIC 9(08).    00020100
020200*                                                                 00020200
020300 01  WS-DAYS-IN-MONTH-TABLE.                                      00020300
020400     05  PIC 9(02) VALUE 31.                                      00020400
020500     05  PIC 9(02) VALUE 28.                                      00020500
020600     05  PIC 9(02) VALUE 31.                                      00020600
020700     05  PIC 9(02) VALUE 30.                                      00020700
020800     05  PIC 9(02) VALUE 31.                                      00020800
020900     05  PIC 9(02) VALUE 30.                                      00020900
021000     05  PIC 9(02) VALUE 31.                                      00021000
021100     05  PIC 9(02) VALUE 31.                                      00021100
021200     05  PIC 9(02) VALUE 30.                                      00021200
021300     05  PIC 9(02) VALUE 31.                                      00021300
021400     05  PIC 9(02) VALUE 30.                                      00021400
021500     05  PIC 9(02) VALUE 31.                                      00021500
021600 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.         00021600
021700     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.       00021700
021800 01  WS-LEAP-SW                  PIC X(01) VALUE 'N'.             00021800
021900     88  YEAR-IS-LEAP                VALUE 'Y'.                  00021900
022000 01  WS-LEAP-REM4                PIC S9(04) COMP VALUE 0.         00022000
022100 01  WS-LEAP-REM100              PIC S9(04) COMP VALUE 0.         00022100
022200 01  WS-LEAP-REM400              PIC S9(04) COMP VALUE 0.         00022200
022300 01  WS-LEAP-QUOT                PIC S9(05) COMP VALUE 0.         00022300
022400*                                                                 00022400
022500****************************************************************  00022500
022600* ERROR/STATS LINES                                               00022600
022700****************************************************************  00022700
022800 01  ERR-MSG-BAD-TRAN.                                            00022800
022900     05  FILLER PIC X(31)                                         00022900
023000                  VALUE 'ERROR PROCESSING TRANSACTION. '.         00023000
023100     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00023100
023200     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00023200
023300 01  RPT-HEADER1.                                                  00023300
023400     05  FILLER                     PIC X(40)                     00023400
023500               VALUE 'HOTEL/ROOM MASTER MAINT REPORT    DATE: '.  00023500
023600     05  RPT-MM                     PIC 99.                       00023600
023700     05  FILLER                     PIC X     VALUE '/'.          00023700
023800     05  RPT-DD                     PIC 99.                       00023800
023900     05  FILLER                     PIC X     VALUE '/'.          00023900
024000     05  RPT-YY                     PIC 99.                       00024000
024100     05  FILLER                     PIC X(56) VALUE SPACES.       00024100
024200 01  RPT-STATS-HDR1.                                               00024200
024300     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     00024300
024400     05  FILLER PIC X(106) VALUE SPACES.                          00024400
024500 01  RPT-STATS-DETAIL.                                             00024500
024600     05  RPT-TRAN            PIC X(14).                           00024600
024700     05  FILLER              PIC X(04)    VALUE SPACES.           00024700
024800     05  RPT-NUM-TRANS       PIC ZZZ,ZZ9.                          00024800
024900     05  FILLER              PIC X(03)    VALUE SPACES.           00024900
025000     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZ9.                          00025000
025100     05  FILLER              PIC X(03)    VALUE SPACES.           00025100
025200     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZ9.                          00025200
025300     05  FILLER              PIC X(90)    VALUE SPACES.           00025300
025400*                                                                 00025400
025500 01  REPORT-TOTALS.                                                00025500
025600     05  NUM-HOTEL-ADD-REQ       PIC S9(07) COMP-3 VALUE 0.       00025600
025700     05  NUM-HOTEL-ADD-PROC      PIC S9(07) COMP-3 VALUE 0.       00025700
025800     05  NUM-HOTEL-ACT-REQ       PIC S9(07) COMP-3 VALUE 0.       00025800
025900     05  NUM-HOTEL-ACT-PROC      PIC S9(07) COMP-3 VALUE 0.       00025900
026000     05  NUM-HOTEL-DEACT-REQ     PIC S9(07) COMP-3 VALUE 0.       00026000
026100     05  NUM-HOTEL-DEACT-PROC    PIC S9(07) COMP-3 VALUE 0.       00026100
026200     05  NUM-HOTEL-DEL-REQ       PIC S9(07) COMP-3 VALUE 0.       00026200
026300     05  NUM-HOTEL-DEL-PROC      PIC S9(07) COMP-3 VALUE 0.       00026300
026400     05  NUM-ROOM-ADD-REQ        PIC S9(07) COMP-3 VALUE 0.       00026400
026500     05  NUM-ROOM-ADD-PROC       PIC S9(07) COMP-3 VALUE 0.       00026500
026600     05  NUM-ROOM-UPD-REQ        PIC S9(07) COMP-3 VALUE 0.       00026600
026700     05  NUM-ROOM-UPD-PROC       PIC S9(07) COMP-3 VALUE 0.       00026700
026800     05  NUM-ROOM-DEL-REQ        PIC S9(07) COMP-3 VALUE 0.       00026800
026900     05  NUM-ROOM-DEL-PROC       PIC S9(07) COMP-3 VALUE 0.       00026900
027000*                                                                 00027000
027100 01  WS-CURR-DATE                PIC 9(08).                      00027100
027200 01  WS-CURR-TIME                PIC 9(08).                      00027200
027300 01  WS-CURR-DATE-BROKEN REDEFINES WS-CURR-DATE.                  00027300
027400     05  WS-CURR-YEAR            PIC 9(04).                       00027400
027500     05  WS-CURR-MONTH           PIC 9(02).                       00027500
027600     05  WS-CURR-DAY             PIC 9(02).                       00027600
027700****************************************************************  00027700
027800 PROCEDURE DIVISION.                                              00027800
027900****************************************************************  00027900
028000 000-MAIN-LOGIC.                                                  00028000
028100     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.                      00028100
028200     ACCEPT WS-CURR-TIME FROM TIME.                               00028200
028300     DISPLAY 'HMSTMAIN STARTED - RUN DATE ' WS-CURR-DATE.          00028300
028400*                                                                 00028400
028500     PERFORM 700-OPEN-FILES.                                      00028500
028600     PERFORM 705-LOAD-ROOM-TABLE.                                 00028600
028700     PERFORM 706-LOAD-INVENTORY-TABLE.                            00028700
028800*                                                                 00028800
028900     PERFORM 710-READ-HOTEL-TRAN.                                 00028900
029000     PERFORM 730-READ-HOTEL-MASTER.                               00029000
029100     PERFORM 100-PROCESS-HOTEL-TRANSACTIONS                       00029100
029200             UNTIL WS-HOTEL-TRAN-EOF = 'Y'.                       00029200
029300     PERFORM 722-COPY-HOTEL-RECORD                                00029300
029400             UNTIL WS-HOTEL-MASTER-EOF = 'Y'.                     00029400
029500*                                                                 00029500
029600     PERFORM 715-READ-ROOM-TRAN.                                  00029600
029700     PERFORM 740-READ-ROOM-MASTER.                                00029700
029800     PERFORM 200-PROCESS-ROOM-TRANSACTIONS                        00029800
029900             UNTIL WS-ROOM-TRAN-EOF = 'Y'.                        00029900
030000     PERFORM 742-COPY-ROOM-RECORD                                 00030000
030100             UNTIL WS-ROOM-MASTER-EOF = 'Y'.                      00030100
030200*                                                                 00030200
030300     PERFORM 810-REWRITE-INVENTORY-FILE.                          00030300
030400     PERFORM 850-REPORT-TRAN-STATS.                               00030400
030500     PERFORM 990-CLOSE-FILES.                                     00030500
030600     DISPLAY 'HMSTMAIN ENDED'.                                    00030600
030700     GOBACK.                                                      00030700
030800*                                                                 00030800
030900****************************************************************  00030900
031000* HOTEL MASTER MAINTENANCE PASS                                  00031000
031100****************************************************************  00031100
031200 100-PROCESS-HOTEL-TRANSACTIONS.                                  00031200
031300     EVALUATE TRUE                                                00031300
031400         WHEN HTX-ADD                                             00031400
031500             ADD 1 TO NUM-HOTEL-ADD-REQ                            00031500
031600             PERFORM 210-PROCESS-ADD-HOTEL THRU 210-EXIT          00031600
031700         WHEN HTX-ACTIVATE                                        00031700
031800             ADD 1 TO NUM-HOTEL-ACT-REQ                           00031800
031900             PERFORM 220-PROCESS-ACTIVATE-HOTEL THRU 220-EXIT      00031900
032000         WHEN HTX-DEACTIVATE                                      00032000
032100             ADD 1 TO NUM-HOTEL-DEACT-REQ                         00032100
032200             PERFORM 230-PROCESS-DEACTIVATE-HOTEL THRU 230-EXIT    00032200
032300         WHEN HTX-DELETE                                          00032300
032400             ADD 1 TO NUM-HOTEL-DEL-REQ                           00032400
032500             PERFORM 240-PROCESS-DELETE-HOTEL THRU 240-EXIT       00032500
032600         WHEN OTHER                                               00032600
032700             MOVE 'INVALID HOTEL ACTION CODE' TO ERR-MSG-DATA1     00032700
032800             PERFORM 299-REPORT-BAD-TRAN                          00032800
032900     END-EVALUATE.                                                00032900
033000     PERFORM 710-READ-HOTEL-TRAN.                                 00033000
033100*                                                                 00033100
033200 210-PROCESS-ADD-HOTEL.                                           00033200
033300     PERFORM 720-POSITION-HOTEL-FILE.                             00033300
033400     IF HOTEL-KEY-MATCHED                                        00033400
033500         MOVE 'DUPLICATE HOTEL ID' TO ERR-MSG-DATA1               00033500
033600         PERFORM 299-REPORT-BAD-TRAN                              00033600
033700         GO TO 210-EXIT                                          00033700
033800     END-IF.                                                     00033800
033900     MOVE HTX-HOTEL-ID        TO HOTEL-ID.                        00033900
034000     MOVE HTX-HOTEL-NAME      TO HOTEL-NAME.                      00034000
034100     MOVE HTX-HOTEL-CITY      TO HOTEL-CITY.                      00034100
034200     MOVE HTX-HOTEL-OWNER-ID  TO HOTEL-OWNER-ID.                  00034200
034300     MOVE 'N'                 TO HOTEL-ACTIVE.                    00034300
034400     PERFORM 723-WRITE-HOTEL-OUT.                                 00034400
034500     ADD 1 TO NUM-HOTEL-ADD-PROC.                                 00034500
034600 210-EXIT.                                                        00034600
034700     EXIT.                                                       00034700
034800*                                                                 00034800
034900 220-PROCESS-ACTIVATE-HOTEL.                                      00034900
035000     PERFORM 720-POSITION-HOTEL-FILE.                             00035000
035100     IF NOT HOTEL-KEY-MATCHED                                    00035100
035200         MOVE 'HOTEL NOT FOUND FOR ACTIVATE' TO ERR-MSG-DATA1     00035200
035300         PERFORM 299-REPORT-BAD-TRAN                              00035300
035400         GO TO 220-EXIT                                          00035400
035500     END-IF.                                                     00035500
035600     MOVE 'Y' TO HOTEL-ACTIVE.                                   00035600
035700     PERFORM 300-INIT-INVENTORY-FOR-HOTEL THRU 300-EXIT.          00035700
035800     PERFORM 723-WRITE-HOTEL-OUT.                                00035800
035900     PERFORM 730-READ-HOTEL-MASTER.                               00035900
036000     ADD 1 TO NUM-HOTEL-ACT-PROC.                                 00036000
036100 220-EXIT.                                                        00036100
036200     EXIT.                                                       00036200
036300*                                                                 00036300
036400 230-PROCESS-DEACTIVATE-HOTEL.                                    00036400
036500     PERFORM 720-POSITION-HOTEL-FILE.                             00036500
036600     IF NOT HOTEL-KEY-MATCHED                                    00036600
036700         MOVE 'HOTEL NOT FOUND FOR DEACTIVATE' TO ERR-MSG-DATA1   00036700
036800         PERFORM 299-REPORT-BAD-TRAN                              00036800
036900         GO TO 230-EXIT                                          00036900
037000     END-IF.                                                     00037000
037100     MOVE 'N' TO HOTEL-ACTIVE.                                   00037100
037200     PERFORM 723-WRITE-HOTEL-OUT.                                00037200
037300     PERFORM 730-READ-HOTEL-MASTER.                               00037300
037400     ADD 1 TO NUM-HOTEL-DEACT-PROC.                               00037400
037500 230-EXIT.                                                        00037500
037600     EXIT.                                                       00037600
037700*                                                                 00037700
037800 240-PROCESS-DELETE-HOTEL.                                        00037800
037900     PERFORM 720-POSITION-HOTEL-FILE.                             00037900
038000     IF NOT HOTEL-KEY-MATCHED                                    00038000
038100         MOVE 'HOTEL NOT FOUND FOR DELETE' TO ERR-MSG-DATA1        00038100
038200         PERFORM 299-REPORT-BAD-TRAN                              00038200
038300         GO TO 240-EXIT                                          00038300
038400     END-IF.                                                     00038400
038500     PERFORM 400-PURGE-INVENTORY-FOR-HOTEL THRU 400-EXIT.         00038500
038600     PERFORM 730-READ-HOTEL-MASTER.                               00038600
038700     ADD 1 TO NUM-HOTEL-DEL-PROC.                                 00038700
038800 240-EXIT.                                                        00038800
038900     EXIT.                                                       00038900
039000*                                                                 00039000
039100 299-REPORT-BAD-TRAN.                                             00039100
039200     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN.                   00039200
039300*                                                                 00039300
039400****************************************************************  00039400
039500* HOTEL POSITION / COPY-FORWARD (BALANCED LINE MERGE)             00039500
039600****************************************************************  00039600
039700 720-POSITION-HOTEL-FILE.                                         00039700
039800     MOVE 'N' TO WS-HOTEL-MATCH-SW.                               00039800
039900     PERFORM 722-COPY-HOTEL-RECORD                                00039900
040000         UNTIL HOTEL-ID >= HTX-HOTEL-ID                            00040000
040100            OR WS-HOTEL-MASTER-EOF = 'Y'.                         00040100
040200     IF HOTEL-ID = HTX-HOTEL-ID AND WS-HOTEL-MASTER-EOF NOT = 'Y' 00040200
040300         MOVE 'Y' TO WS-HOTEL-MATCH-SW                           00040300
040400     END-IF.                                                     00040400
040500 720-EXIT.                                                        00040500
040600     EXIT.                                                       00040600
040700*                                                                 00040700
040800 722-COPY-HOTEL-RECORD.                                          00040800
040900     IF WS-HOTEL-MASTER-EOF = 'Y'                                 00040900
041000         GO TO 722-EXIT                                          00041000
041100     END-IF.                                                     00041100
041200     PERFORM 723-WRITE-HOTEL-OUT.                                00041200
041300     PERFORM 730-READ-HOTEL-MASTER.                               00041300
041400 722-EXIT.                                                        00041400
041500     EXIT.                                                       00041500
041600*                                                                 00041600
041700 723-WRITE-HOTEL-OUT.                                             00041700
041800     WRITE HOTEL-RECORD-OUT FROM HOTEL-RECORD.                    00041800
041900     ADD 1 TO WS-HOTEL-COUNT.                                     00041900
042000     SET HTB-IDX TO WS-HOTEL-COUNT.                               00042000
042100     MOVE HOTEL-ID     TO HTB-HOTEL-ID (HTB-IDX).                 00042100
042200     MOVE HOTEL-ACTIVE TO HTB-ACTIVE (HTB-IDX).                   00042200
042300*                                                                 00042300
042400 730-READ-HOTEL-MASTER.                                          00042400
042500     READ HOTEL-MASTER-FILE                                       00042500
042600         AT END MOVE 'Y' TO WS-HOTEL-MASTER-EOF.                  00042600
042700*                                                                 00042700
042800 710-READ-HOTEL-TRAN.                                             00042800
042900     READ HOTEL-TRAN-FILE                                        00042900
043000         AT END MOVE 'Y' TO WS-HOTEL-TRAN-EOF.                    00043000
043100*                                                                 00043100
043200****************************************************************  00043200
043300* ROOM MASTER MAINTENANCE PASS                                   00043300
043400****************************************************************  00043400
043500 200-PROCESS-ROOM-TRANSACTIONS.                                   00043500
043600     EVALUATE TRUE                                                00043600
043700         WHEN RTX-ADD                                             00043700
043800             ADD 1 TO NUM-ROOM-ADD-REQ                            00043800
043900             PERFORM 310-PROCESS-ADD-ROOM THRU 310-EXIT           00043900
044000         WHEN RTX-UPDATE                                          00044000
044100             ADD 1 TO NUM-ROOM-UPD-REQ                            00044100
044200             PERFORM 320-PROCESS-UPDATE-ROOM THRU 320-EXIT        00044200
044300         WHEN RTX-DELETE                                          00044300
044400             ADD 1 TO NUM-ROOM-DEL-REQ                            00044400
044500             PERFORM 330-PROCESS-DELETE-ROOM THRU 330-EXIT        00044500
044600         WHEN OTHER                                               00044600
044700             MOVE 'INVALID ROOM ACTION CODE' TO ERR-MSG-DATA1      00044700
044800             PERFORM 299-REPORT-BAD-TRAN                          00044800
044900     END-EVALUATE.                                                00044900
045000     PERFORM 715-READ-ROOM-TRAN.                                  00045000
045100*                                                                 00045100
045200 310-PROCESS-ADD-ROOM.                                            00045200
045300     PERFORM 740-POSITION-ROOM-FILE.                              00045300
045400     IF ROOM-KEY-MATCHED                                         00045400
045500         MOVE 'DUPLICATE ROOM ID' TO ERR-MSG-DATA1                00045500
045600         PERFORM 299-REPORT-BAD-TRAN                              00045600
045700         GO TO 310-EXIT                                          00045700
045800     END-IF.                                                     00045800
045900     MOVE RTX-ROOM-ID          TO ROOM-ID.                        00045900
046000     MOVE RTX-HOTEL-ID         TO ROOM-HOTEL-ID.                  00046000
046100     MOVE RTX-ROOM-TYPE        TO ROOM-TYPE.                      00046100
046200     MOVE RTX-CAPACITY         TO ROOM-CAPACITY.                  00046200
046300     MOVE RTX-BASE-PRICE       TO ROOM-BASE-PRICE.                00046300
046400     MOVE RTX-TOTAL-COUNT      TO ROOM-TOTAL-COUNT.               00046400
046500     PERFORM 741-WRITE-ROOM-OUT.                                 00046500
046600     PERFORM 350-CHECK-HOTEL-ACTIVE THRU 350-EXIT.                00046600
046700     IF LOOKUP-HOTEL-IS-ACTIVE                                    00046700
046800         MOVE ROOM-ID          TO WS-INIT-ROOM-ID                 00046800
046900         MOVE ROOM-HOTEL-ID    TO WS-INIT-HOTEL-ID                00046900
047000         MOVE ROOM-TOTAL-COUNT TO WS-INIT-TOTAL-COUNT             00047000
047100         MOVE ROOM-BASE-PRICE  TO WS-INIT-BASE-PRICE              00047100
047200         PERFORM 305-INIT-INVENTORY-FOR-ROOM THRU 305-EXIT        00047200
047300     END-IF.                                                     00047300
047400     ADD 1 TO NUM-ROOM-ADD-PROC.                                 00047400
047500 310-EXIT.                                                        00047500
047600     EXIT.                                                       00047600
047700*                                                                 00047700
047800 320-PROCESS-UPDATE-ROOM.                                         00047800
047900     PERFORM 740-POSITION-ROOM-FILE.                              00047900
048000     IF NOT ROOM-KEY-MATCHED                                     00048000
048100         MOVE 'ROOM NOT FOUND FOR UPDATE' TO ERR-MSG-DATA1         00048100
048200         PERFORM 299-REPORT-BAD-TRAN                              00048200
048300         GO TO 320-EXIT                                          00048300
048400     END-IF.                                                     00048400
048500     MOVE RTX-ROOM-TYPE        TO ROOM-TYPE.                      00048500
048600     MOVE RTX-CAPACITY         TO ROOM-CAPACITY.                  00048600
048700     MOVE RTX-BASE-PRICE       TO ROOM-BASE-PRICE.                00048700
048800     MOVE RTX-TOTAL-COUNT      TO ROOM-TOTAL-COUNT.               00048800
048900     PERFORM 741-WRITE-ROOM-OUT.                                 00048900
049000     IF RTX-TOTAL-COUNT > 0                                       00049000
049100         PERFORM 350-CHECK-HOTEL-ACTIVE THRU 350-EXIT             00049100
049200         IF LOOKUP-HOTEL-IS-ACTIVE                                00049200
049300             MOVE ROOM-ID          TO WS-INIT-ROOM-ID             00049300
049400             MOVE ROOM-HOTEL-ID    TO WS-INIT-HOTEL-ID            00049400
049500             MOVE ROOM-TOTAL-COUNT TO WS-INIT-TOTAL-COUNT         00049500
049600             MOVE ROOM-BASE-PRICE  TO WS-INIT-BASE-PRICE          00049600
049700             PERFORM 305-INIT-INVENTORY-FOR-ROOM THRU 305-EXIT    00049700
049800         END-IF                                                   00049800
049900     END-IF.                                                      00049900
050000     PERFORM 740B-READ-ROOM-MASTER.                               00050000
050100     ADD 1 TO NUM-ROOM-UPD-PROC.                                  00050100
050200 320-EXIT.                                                        00050200
050300     EXIT.                                                       00050300
050400*                                                                 00050400
050500 330-PROCESS-DELETE-ROOM.                                         00050500
050600     PERFORM 740-POSITION-ROOM-FILE.                              00050600
050700     IF NOT ROOM-KEY-MATCHED                                     00050700
050800         MOVE 'ROOM NOT FOUND FOR DELETE' TO ERR-MSG-DATA1         00050800
050900         PERFORM 299-REPORT-BAD-TRAN                              00050900
051000         GO TO 330-EXIT                                          00051000
051100     END-IF.                                                     00051100
051200     PERFORM 410-PURGE-INVENTORY-FOR-ROOM THRU 410-EXIT.          00051200
051300     PERFORM 740B-READ-ROOM-MASTER.                               00051300
051400     ADD 1 TO NUM-ROOM-DEL-PROC.                                  00051400
051500 330-EXIT.                                                        00051500
051600     EXIT.                                                       00051600
051700*                                                                 00051700
051800****************************************************************  00051800
051900* ROOM POSITION / COPY-FORWARD (BALANCED LINE MERGE)              00051900
052000****************************************************************  00052000
052100 740-POSITION-ROOM-FILE.                                          00052100
052200     MOVE 'N' TO WS-ROOM-MATCH-SW.                                00052200
052300     PERFORM 742-COPY-ROOM-RECORD                                 00052300
052400         UNTIL ROOM-ID >= RTX-ROOM-ID                              00052400
052500            OR WS-ROOM-MASTER-EOF = 'Y'.                          00052500
052600     IF ROOM-ID = RTX-ROOM-ID AND WS-ROOM-MASTER-EOF NOT = 'Y'    00052600
052700         MOVE 'Y' TO WS-ROOM-MATCH-SW                             00052700
052800     END-IF.                                                     00052800
052900 740-EXIT.                                                        00052900
053000     EXIT.                                                       00053000
053100*                                                                 00053100
053200 742-COPY-ROOM-RECORD.                                            00053200
053300     IF WS-ROOM-MASTER-EOF = 'Y'                                  00053300
053400         GO TO 742-EXIT                                          00053400
053500     END-IF.                                                     00053500
053600     PERFORM 741-WRITE-ROOM-OUT.                                 00053600
053700     PERFORM 740B-READ-ROOM-MASTER.                               00053700
053800 742-EXIT.                                                        00053800
053900     EXIT.                                                       00053900
054000*                                                                 00054000
054100 741-WRITE-ROOM-OUT.                                              00054100
054200     WRITE ROOM-RECORD-OUT FROM ROOM-RECORD.                      00054200
054300*                                                                 00054300
054400 740B-READ-ROOM-MASTER.                                           00054400
054500     READ ROOM-MASTER-FILE                                       00054500
054600         AT END MOVE 'Y' TO WS-ROOM-MASTER-EOF.                   00054600
054700*                                                                 00054700
054800 715-READ-ROOM-TRAN.                                              00054800
054900     READ ROOM-TRAN-FILE                                         00054900
055000         AT END MOVE 'Y' TO WS-ROOM-TRAN-EOF.                     00055000
055100*                                                                 00055100
055200****************************************************************  00055200
055300* HOTEL LOOKUP - USED BY THE ROOM PASS ONLY                      00055300
055400****************************************************************  00055400
055500 350-CHECK-HOTEL-ACTIVE.                                          00055500
055600     MOVE 'N' TO WS-HOTEL-ACTIVE-SW.                              00055600
055700     SET HTB-IDX TO 1.                                           00055700
055800     SEARCH HOTEL-TABLE                                           00055800
055900         AT END MOVE 'N' TO WS-HOTEL-ACTIVE-SW                    00055900
056000         WHEN HTB-HOTEL-ID (HTB-IDX) = ROOM-HOTEL-ID               00056000
056100             IF HTB-ACTIVE (HTB-IDX) = 'Y'                        00056100
056200                 MOVE 'Y' TO WS-HOTEL-ACTIVE-SW                   00056200
056300             END-IF.                                             00056300
056400 350-EXIT.                                                        00056400
056500     EXIT.                                                       00056500
056600*                                                                 00056600
056700****************************************************************  00056700
056800* INVENTORY INITIALISATION - 365 DAYS FROM TODAY                  00056800
056900****************************************************************  00056900
057000 300-INIT-INVENTORY-FOR-HOTEL.                                    00057000
057100     PERFORM 301-INIT-ONE-ROOM THRU 301-EXIT                      00057100
057200         VARYING RTB-IDX FROM 1 BY 1 UNTIL RTB-IDX > WS-ROOM-COUNT 00057200
057300 300-EXIT.                                                        00057300
057400     EXIT.                                                       00057400
057500*                                                                 00057500
057600*   14-03-11  D.OKAFOR   TKT#7042 - TABLE SCAN BROKEN OUT SO THE  00057600
057700*                         LOOP READS PERFORM A PARAGRAPH VARYING  00057700
057800 301-INIT-ONE-ROOM.                                                00057800
057900     IF RTB-HOTEL-ID (RTB-IDX) = HTX-HOTEL-ID                     00057900
058000         MOVE RTB-ROOM-ID (RTB-IDX)    TO WS-INIT-ROOM-ID         00058000
058100         MOVE RTB-HOTEL-ID (RTB-IDX)   TO WS-INIT-HOTEL-ID        00058100
058200         MOVE RTB-TOTAL-COUNT (RTB-IDX) TO WS-INIT-TOTAL-COUNT    00058200
058300         MOVE RTB-BASE-PRICE (RTB-IDX) TO WS-INIT-BASE-PRICE      00058300
058400         PERFORM 305-INIT-INVENTORY-FOR-ROOM THRU 305-EXIT        00058400
058500     END-IF.                                                      00058500
058600 301-EXIT.                                                        00058600
058700     EXIT.                                                       00058700
058800*                                                                 00058800
058900 305-INIT-INVENTORY-FOR-ROOM.                                     00058900
059000     MOVE WS-CURR-DATE TO WS-INIT-DATE-NUM.                       00059000
059100     MOVE 0 TO WS-INIT-DAYS-DONE.                                 00059100
059200     PERFORM 306-INIT-ONE-DAY UNTIL WS-INIT-DAYS-DONE = 365.      00059200
059300 305-EXIT.                                                        00059300
059400     EXIT.                                                        00059400
059500*                                                                 00059500
059600 306-INIT-ONE-DAY.                                                00059600
059700     IF WS-INV-COUNT < 20000                                      00059700
059800         ADD 1 TO WS-INV-COUNT                                    00059800
059900         SET ITB-IDX TO WS-INV-COUNT                              00059900
060000         MOVE WS-INIT-ROOM-ID      TO ITB-ROOM-ID (ITB-IDX)       00060000
060100         MOVE WS-INIT-HOTEL-ID     TO ITB-HOTEL-ID (ITB-IDX)      00060100
060200         MOVE WS-INIT-DATE-NUM     TO ITB-DATE (ITB-IDX)          00060200
060300         MOVE WS-INIT-TOTAL-COUNT  TO ITB-TOTAL-COUNT (ITB-IDX)   00060300
060400         MOVE 0                    TO ITB-BOOKED-COUNT (ITB-IDX)  00060400
060500         MOVE 0                    TO ITB-RESERVED-COUNT (ITB-IDX)00060500
060600         MOVE WS-INIT-BASE-PRICE   TO ITB-PRICE (ITB-IDX)         00060600
060700         MOVE 1.00                 TO ITB-SURGE-FACTOR (ITB-IDX)  00060700
060800         MOVE 'N'                  TO ITB-HOLIDAY-FLAG (ITB-IDX)  00060800
060900         MOVE 'N'                  TO ITB-CLOSED-FLAG (ITB-IDX)   00060900
061000         MOVE 'N'                  TO ITB-PURGED-SW (ITB-IDX)     00061000
061100     END-IF.                                                      00061100
061200     PERFORM 520-NEXT-INIT-DATE THRU 520-EXIT.                    00061200
061300     ADD 1 TO WS-INIT-DAYS-DONE.                                  00061300
061400 306-EXIT.                                                        00061400
061500     EXIT.                                                        00061500
061600*                                                                 00061600
061700 520-NEXT-INIT-DATE.                                              00061700
061800     PERFORM 530-TEST-LEAP-YEAR THRU 530-EXIT.                    00061800
061900     IF WS-INIT-MONTH = 2 AND YEAR-IS-LEAP                        00061900
062000         IF WS-INIT-DAY = 29                                      00062000
062100             MOVE 1 TO WS-INIT-DAY                                00062100
062200             ADD 1 TO WS-INIT-MONTH                               00062200
062300         ELSE                                                    00062300
062400             ADD 1 TO WS-INIT-DAY                                 00062400
062500         END-IF                                                  00062500
062600     ELSE                                                        00062600
062700         IF WS-INIT-DAY >= WS-DAYS-IN-MONTH (WS-INIT-MONTH)       00062700
062800             MOVE 1 TO WS-INIT-DAY                                00062800
062900             ADD 1 TO WS-INIT-MONTH                               00062900
063000         ELSE                                                    00063000
063100             ADD 1 TO WS-INIT-DAY                                 00063100
063200         END-IF                                                  00063200
063300     END-IF.                                                     00063300
063400     IF WS-INIT-MONTH > 12                                       00063400
063500         MOVE 1 TO WS-INIT-MONTH                                  00063500
063600         ADD 1 TO WS-INIT-YEAR                                   00063600
063700     END-IF.                                                     00063700
063800 520-EXIT.                                                        00063800
063900     EXIT.                                                       00063900
064000*                                                                 00064000
064100 530-TEST-LEAP-YEAR.                                              00064100
064200     MOVE 'N' TO WS-LEAP-SW.                                      00064200
064300     DIVIDE WS-INIT-YEAR BY 4 GIVING WS-LEAP-QUOT                 00064300
064400             REMAINDER WS-LEAP-REM4.                              00064400
064500     IF WS-LEAP-REM4 = 0                                         00064500
064600         MOVE 'Y' TO WS-LEAP-SW                                  00064600
064700         DIVIDE WS-INIT-YEAR BY 100 GIVING WS-LEAP-QUOT            00064700
064800                 REMAINDER WS-LEAP-REM100                         00064800
064900         IF WS-LEAP-REM100 = 0                                    00064900
065000             MOVE 'N' TO WS-LEAP-SW                               00065000
065100             DIVIDE WS-INIT-YEAR BY 400 GIVING WS-LEAP-QUOT        00065100
065200                     REMAINDER WS-LEAP-REM400                     00065200
065300             IF WS-LEAP-REM400 = 0                                00065300
065400                 MOVE 'Y' TO WS-LEAP-SW                           00065400
065500             END-IF                                              00065500
065600         END-IF                                                  00065600
065700     END-IF.                                                     00065700
065800 530-EXIT.                                                        00065800
065900     EXIT.                                                       00065900
066000*                                                                 00066000
066100****************************************************************  00066100
066200* INVENTORY PURGE (HOTEL/ROOM DELETE)                             00066200
066300****************************************************************  00066300
066400 400-PURGE-INVENTORY-FOR-HOTEL.                                   00066400
066500     PERFORM 401-PURGE-CHECK-HOTEL                                00066500
066600         VARYING ITB-IDX FROM 1 BY 1 UNTIL ITB-IDX > WS-INV-COUNT.00066600
066700 400-EXIT.                                                        00066700
066800     EXIT.                                                        00066800
066900*                                                                 00066900
067000 401-PURGE-CHECK-HOTEL.                                           00067000
067100     IF ITB-HOTEL-ID (ITB-IDX) = HTX-HOTEL-ID                     00067100
067200         MOVE 'Y' TO ITB-PURGED-SW (ITB-IDX)                      00067200
067300     END-IF.                                                      00067300
067400 401-EXIT.                                                        00067400
067500     EXIT.                                                        00067500
067600*                                                                 00067600
067700 410-PURGE-INVENTORY-FOR-ROOM.                                    00067700
067800     PERFORM 411-PURGE-CHECK-ROOM                                 00067800
067900         VARYING ITB-IDX FROM 1 BY 1 UNTIL ITB-IDX > WS-INV-COUNT.00067900
068000 410-EXIT.                                                        00068000
068100     EXIT.                                                        00068100
068200*                                                                 00068200
068300 411-PURGE-CHECK-ROOM.                                            00068300
068400     IF ITB-ROOM-ID (ITB-IDX) = RTX-ROOM-ID                       00068400
068500         MOVE 'Y' TO ITB-PURGED-SW (ITB-IDX)                      00068500
068600     END-IF.                                                      00068600
068700 411-EXIT.                                                        00068700
068800     EXIT.                                                        00068800
068900*                                                                 00068900
069000****************************************************************  00069000
069100* STARTUP LOADS AND FINAL INVENTORY REWRITE                      00069100
069200****************************************************************  00069200
069300 705-LOAD-ROOM-TABLE.                                             00069300
069400     MOVE 0 TO WS-ROOM-COUNT.                                    00069400
069500     READ ROOM-MASTER-FILE                                       00069500
069600         AT END MOVE 'Y' TO WS-ROOM-STATUS.                       00069600
069700     PERFORM 707-LOAD-ONE-ROOM-REC UNTIL WS-ROOM-STATUS = '10'.   00069700
069800 705-EXIT.                                                        00069800
069900     EXIT.                                                        00069900
070000*                                                                 00070000
070100 707-LOAD-ONE-ROOM-REC.                                           00070100
070200     ADD 1 TO WS-ROOM-COUNT.                                      00070200
070300     SET RTB-IDX TO WS-ROOM-COUNT.                                00070300
070400     MOVE ROOM-ID          TO RTB-ROOM-ID (RTB-IDX).              00070400
070500     MOVE ROOM-HOTEL-ID    TO RTB-HOTEL-ID (RTB-IDX).             00070500
070600     MOVE ROOM-TOTAL-COUNT TO RTB-TOTAL-COUNT (RTB-IDX).          00070600
070700     MOVE ROOM-BASE-PRICE  TO RTB-BASE-PRICE (RTB-IDX).           00070700
070800     READ ROOM-MASTER-FILE                                        00070800
070900         AT END MOVE 'Y' TO WS-ROOM-STATUS.                       00070900
071000 707-EXIT.                                                        00071000
071100     EXIT.                                                        00071100
071200*                                                                 00071200
071300 706-LOAD-INVENTORY-TABLE.                                        00071300
071400     MOVE 0 TO WS-INV-COUNT.                                     00071400
071500     READ INVENTORY-FILE                                         00071500
071600         AT END MOVE 'Y' TO WS-INV-STATUS.                        00071600
071700     PERFORM 708-LOAD-ONE-INV-REC UNTIL WS-INV-STATUS = '10'.     00071700
071800 706-EXIT.                                                        00071800
071900     EXIT.                                                        00071900
072000*                                                                 00072000
072100 708-LOAD-ONE-INV-REC.                                            00072100
072200     ADD 1 TO WS-INV-COUNT.                                       00072200
072300     SET ITB-IDX TO WS-INV-COUNT.                                 00072300
072400     MOVE INV-ROOM-ID         TO ITB-ROOM-ID (ITB-IDX).           00072400
072500     MOVE INV-HOTEL-ID        TO ITB-HOTEL-ID (ITB-IDX).          00072500
072600     MOVE INV-DATE            TO ITB-DATE (ITB-IDX).              00072600
072700     MOVE INV-TOTAL-COUNT     TO ITB-TOTAL-COUNT (ITB-IDX).       00072700
072800     MOVE INV-BOOKED-COUNT    TO ITB-BOOKED-COUNT (ITB-IDX).      00072800
072900     MOVE INV-RESERVED-COUNT  TO ITB-RESERVED-COUNT (ITB-IDX).    00072900
073000     MOVE INV-PRICE           TO ITB-PRICE (ITB-IDX).             00073000
073100     MOVE INV-SURGE-FACTOR    TO ITB-SURGE-FACTOR (ITB-IDX).      00073100
073200     MOVE INV-HOLIDAY-FLAG    TO ITB-HOLIDAY-FLAG (ITB-IDX).      00073200
073300     MOVE INV-CLOSED-FLAG     TO ITB-CLOSED-FLAG (ITB-IDX).       00073300
073400     MOVE 'N'                 TO ITB-PURGED-SW (ITB-IDX).         00073400
073500     READ INVENTORY-FILE                                          00073500
073600         AT END MOVE 'Y' TO WS-INV-STATUS.                        00073600
073700 708-EXIT.                                                        00073700
073800     EXIT.                                                        00073800
073900*                                                                 00073900
074000 810-REWRITE-INVENTORY-FILE.                                      00074000
074100     PERFORM 811-REWRITE-CHECK-ONE VARYING ITB-IDX FROM 1         00074100
074200             BY 1 UNTIL ITB-IDX > WS-INV-COUNT.                   00074200
074300 810-EXIT.                                                        00074300
074400     EXIT.                                                        00074400
074500*                                                                 00074500
074600 811-REWRITE-CHECK-ONE.                                           00074600
074700     IF ITB-PURGED-SW (ITB-IDX) NOT = 'Y'                         00074700
074800         MOVE ITB-ROOM-ID (ITB-IDX)        TO INV-ROOM-ID         00074800
074900         MOVE ITB-HOTEL-ID (ITB-IDX)       TO INV-HOTEL-ID        00074900
075000         MOVE ITB-DATE (ITB-IDX)           TO INV-DATE            00075000
075100         MOVE ITB-TOTAL-COUNT (ITB-IDX)    TO INV-TOTAL-COUNT     00075100
075200         MOVE ITB-BOOKED-COUNT (ITB-IDX)   TO INV-BOOKED-COUNT    00075200
075300         MOVE ITB-RESERVED-COUNT (ITB-IDX) TO INV-RESERVED-COUNT  00075300
075400         MOVE ITB-PRICE (ITB-IDX)          TO INV-PRICE           00075400
075500         MOVE ITB-SURGE-FACTOR (ITB-IDX)   TO INV-SURGE-FACTOR    00075500
075600         MOVE ITB-HOLIDAY-FLAG (ITB-IDX)   TO INV-HOLIDAY-FLAG    00075600
075700         MOVE ITB-CLOSED-FLAG (ITB-IDX)    TO INV-CLOSED-FLAG     00075700
075800         WRITE INVENTORY-RECORD-OUT FROM INVENTORY-RECORD         00075800
075900     END-IF.                                                      00075900
076000 811-EXIT.                                                        00076000
076100     EXIT.                                                        00076100
076200*                                                                 00076200
076300*                                                                 00076300
076400****************************************************************  00076400
076500* OPEN / CLOSE / STATS                                            00076500
076600****************************************************************  00076600
076700 700-OPEN-FILES.                                                  00076700
076800     OPEN INPUT  HOTEL-MASTER-FILE                                00076800
076900                 HOTEL-TRAN-FILE                                  00076900
077000                 ROOM-MASTER-FILE                                 00077000
077100                 ROOM-TRAN-FILE                                   00077100
077200                 INVENTORY-FILE                                   00077200
077300          OUTPUT HOTEL-MASTER-FILE-OUT                            00077300
077400                 ROOM-MASTER-FILE-OUT                             00077400
077500                 INVENTORY-FILE-OUT                                00077500
077600                 REPORT-FILE.                                    00077600
077700     IF WS-HOTEL-STATUS NOT = '00'                                00077700
077800         DISPLAY 'ERROR OPENING HOTEL MASTER. RC: '               00077800
077900                 WS-HOTEL-STATUS                                  00077900
078000         MOVE 16 TO RETURN-CODE                                   00078000
078100         MOVE 'Y' TO WS-HOTEL-TRAN-EOF                            00078100
078200     END-IF.                                                     00078200
078300 700-EXIT.                                                        00078300
078400     EXIT.                                                       00078400
078500*                                                                 00078500
078600 850-REPORT-TRAN-STATS.                                           00078600
078700     MOVE WS-CURR-YEAR  TO RPT-YY.                                00078700
078800     MOVE WS-CURR-MONTH TO RPT-MM.                                00078800
078900     MOVE WS-CURR-DAY   TO RPT-DD.                                00078900
079000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00079000
079100     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00079100
079200*                                                                 00079200
079300     MOVE 'HOTEL ADD'    TO RPT-TRAN.                             00079300
079400     MOVE NUM-HOTEL-ADD-REQ  TO RPT-NUM-TRANS.                    00079400
079500     MOVE NUM-HOTEL-ADD-PROC TO RPT-NUM-TRAN-PROC.                00079500
079600     COMPUTE RPT-NUM-TRAN-ERR = NUM-HOTEL-ADD-REQ -                00079600
079700             NUM-HOTEL-ADD-PROC.                                  00079700
079800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00079800
079900*                                                                 00079900
080000     MOVE 'HOTEL ACTIVATE' TO RPT-TRAN.                          00080000
080100     MOVE NUM-HOTEL-ACT-REQ  TO RPT-NUM-TRANS.                   00080100
080200     MOVE NUM-HOTEL-ACT-PROC TO RPT-NUM-TRAN-PROC.                00080200
080300     COMPUTE RPT-NUM-TRAN-ERR = NUM-HOTEL-ACT-REQ -                00080300
080400             NUM-HOTEL-ACT-PROC.                                  00080400
080500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00080500
080600*                                                                 00080600
080700     MOVE 'HOTEL DEACTIVATE' TO RPT-TRAN.                         00080700
080800     MOVE NUM-HOTEL-DEACT-REQ  TO RPT-NUM-TRANS.                  00080800
080900     MOVE NUM-HOTEL-DEACT-PROC TO RPT-NUM-TRAN-PROC.              00080900
081000     COMPUTE RPT-NUM-TRAN-ERR = NUM-HOTEL-DEACT-REQ -             00081000
081100             NUM-HOTEL-DEACT-PROC.                                00081100
081200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00081200
081300*                                                                 00081300
081400     MOVE 'HOTEL DELETE' TO RPT-TRAN.                            00081400
081500     MOVE NUM-HOTEL-DEL-REQ  TO RPT-NUM-TRANS.                    00081500
081600     MOVE NUM-HOTEL-DEL-PROC TO RPT-NUM-TRAN-PROC.                00081600
081700     COMPUTE RPT-NUM-TRAN-ERR = NUM-HOTEL-DEL-REQ -               00081700
081800             NUM-HOTEL-DEL-PROC.                                  00081800
081900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00081900
082000*                                                                 00082000
082100     MOVE 'ROOM ADD'    TO RPT-TRAN.                              00082100
082200     MOVE NUM-ROOM-ADD-REQ  TO RPT-NUM-TRANS.                    00082200
082300     MOVE NUM-ROOM-ADD-PROC TO RPT-NUM-TRAN-PROC.                00082300
082400     COMPUTE RPT-NUM-TRAN-ERR = NUM-ROOM-ADD-REQ -                00082400
082500             NUM-ROOM-ADD-PROC.                                  00082500
082600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00082600
082700*                                                                 00082700
082800     MOVE 'ROOM UPDATE' TO RPT-TRAN.                              00082800
082900     MOVE NUM-ROOM-UPD-REQ  TO RPT-NUM-TRANS.                    00082900
083000     MOVE NUM-ROOM-UPD-PROC TO RPT-NUM-TRAN-PROC.                00083000
083100     COMPUTE RPT-NUM-TRAN-ERR = NUM-ROOM-UPD-REQ -                00083100
083200             NUM-ROOM-UPD-PROC.                                  00083200
083300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00083300
083400*                                                                 00083400
083500     MOVE 'ROOM DELETE' TO RPT-TRAN.                              00083500
083600     MOVE NUM-ROOM-DEL-REQ  TO RPT-NUM-TRANS.                    00083600
083700     MOVE NUM-ROOM-DEL-PROC TO RPT-NUM-TRAN-PROC.                00083700
083800     COMPUTE RPT-NUM-TRAN-ERR = NUM-ROOM-DEL-REQ -                00083800
083900             NUM-ROOM-DEL-PROC.                                  00083900
084000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                  00084000
084100*                                                                 00084100
084200 990-CLOSE-FILES.                                                 00084200
084300     CLOSE HOTEL-MASTER-FILE                                      00084300
084400           HOTEL-MASTER-FILE-OUT                                  00084400
084500           HOTEL-TRAN-FILE                                        00084500
084600           ROOM-MASTER-FILE                                       00084600
084700           ROOM-MASTER-FILE-OUT                                   00084700
084800           ROOM-TRAN-FILE                                         00084800
084900           INVENTORY-FILE                                        00084900
085000           INVENTORY-FILE-OUT                                     00085000
085100           REPORT-FILE.                                          00085100
085200 990-EXIT.                                                        00085200
085300     EXIT.                                                       00085300
