000100******************************************************************00000100
000200*    HMPREC    -  HOTEL MINIMUM PRICE RECORD                       00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE RECORD PER HOTEL PER CALENDAR DATE - CHEAPEST AVAILABLE   00000400
000500*    ROOM PRICE FOR THAT DAY.  WRITTEN BY HMINPRC.                 00000500
000600*                                                                  00000600
000700*    CHANGE LOG                                                   00000700
000800*    94-11-21  J.FUSCO       ORIGINAL LAYOUT - HMPREC              00000800
000900*    97-09-30  W.TAMM        HMP-PRICE REPACKED COMP-3             00000900
001000*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001000
001100*                            EXPANSION                             00001100
001200******************************************************************00001200
001300 01  HOTEL-MIN-PRICE-RECORD.                                       00001300
001400     05  HMP-HOTEL-ID               PIC 9(06).                    00001400
001500     05  HMP-DATE                   PIC 9(08).                    00001500
001600     05  HMP-PRICE                  PIC S9(8)V99 COMP-3.          00001600
001700     05  FILLER                     PIC X(04).                   00001700
