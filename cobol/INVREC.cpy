000100******************************************************************00000100
000200*    INVREC    -  ROOM INVENTORY RECORD                            00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE RECORD PER ROOM PER CALENDAR DATE.  INITIALISED ONE       00000400
000500*    YEAR AHEAD BY HMSTMAIN ON HOTEL ACTIVATION / ROOM CREATE,     00000500
000600*    MAINTAINED BY HBOOKENG, PRICED BY HPRICE, SCANNED BY          00000600
000700*    HMINPRC FOR THE DAILY CHEAPEST-ROOM PASS.                     00000700
000800*    SEQUENCE OF FILE IS ROOM-ID, THEN INV-DATE WITHIN ROOM.       00000800
000900*                                                                  00000900
001000*    CHANGE LOG                                                   00001000
001100*    88-05-02  R.PELLETIER   ORIGINAL LAYOUT - INVREC              00001100
001200*    94-11-21  J.FUSCO       ADDED INV-SURGE-FACTOR FOR PEAK       00001200
001300*                            SEASON PRICING RULE                   00001300
001400*    97-09-30  W.TAMM        INV-PRICE REPACKED COMP-3             00001400
001500*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001500
001600*                            EXPANSION                             00001600
001700******************************************************************00001700
001800 01  INVENTORY-RECORD.                                             00001800
001900     05  INV-ROOM-ID                PIC 9(06).                    00001900
002000     05  INV-HOTEL-ID               PIC 9(06).                    00002000
002100     05  INV-DATE                   PIC 9(08).                    00002100
002200     05  INV-TOTAL-COUNT            PIC 9(03).                    00002200
002300     05  INV-BOOKED-COUNT           PIC 9(03).                    00002300
002400     05  INV-RESERVED-COUNT         PIC 9(03).                    00002400
002500     05  INV-PRICE                  PIC S9(8)V99 COMP-3.          00002500
002600     05  INV-SURGE-FACTOR           PIC 9(01)V99.                 00002600
002700     05  INV-HOLIDAY-FLAG           PIC X(01).                    00002700
002800         88  INV-IS-HOLIDAY              VALUE 'Y'.                00002800
002900         88  INV-NOT-HOLIDAY             VALUE 'N'.                00002900
003000     05  INV-CLOSED-FLAG            PIC X(01).                    00003000
003100         88  INV-IS-CLOSED               VALUE 'Y'.                00003100
003200         88  INV-NOT-CLOSED              VALUE 'N'.                00003200
003300     05  FILLER                     PIC X(07).                   00003300
