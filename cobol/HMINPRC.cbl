000100***************************************************************** 00000100
000200* GRAND STAY HOTELS - DATA PROCESSING                             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    HMINPRC.                                          00000600
000700 AUTHOR.        J. FUSCO.                                         00000700
000800 INSTALLATION.  GRAND STAY HOTELS - DATA PROCESSING.              00000800
000900 DATE-WRITTEN.  11/21/94.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL.                             00001100
001200***************************************************************** 00001200
001300*MODULE NAME    = HMINPRC                                         00001300
001400*DESCRIPTIVE NAME = DAILY CHEAPEST-ROOM PRICE EXTRACT             00001400
001500*                                                                 00001500
001600*FUNCTION = SORTS THE ROOM INVENTORY FILE INTO HOTEL/DATE/ROOM    00001600
001700*           SEQUENCE AND, FOR EVERY HOTEL-DATE GROUP, CALLS       00001700
001800*           HPRICE AGAINST EVERY AVAILABLE (NOT CLOSED, NOT       00001800
001900*           SOLD OUT) ROOM-DAY AND KEEPS THE LOWEST PRICE         00001900
002000*           RETURNED.  ONE HOTEL-MIN-PRICE RECORD IS WRITTEN      00002000
002100*           PER HOTEL PER CALENDAR DATE THAT HAS AT LEAST ONE     00002100
002200*           AVAILABLE ROOM.  FEEDS THE RATE-SHOPPING EXTRACT      00002200
002300*           THAT THE TRAVEL DESK RUNS AGAINST NIGHTLY.            00002300
002400*                                                                 00002400
002500*DEPENDENCIES = HPRICE (DAY-PRICE SUBPROGRAM)                     00002500
002600*                                                                 00002600
002700*INPUT  = INVENTORY-FILE  (ROOM-ID MAJOR, INV-DATE WITHIN ROOM)   00002700
002800*OUTPUT = HOTEL-MIN-PRICE-FILE (ONE PER HOTEL/DATE)               00002800
002900*         REPORT-FILE (RUN STATISTICS)                            00002900
003000***************************************************************** 00003000
003100*CHANGE LOG                                                       00003100
003200*   94-11-21  J.FUSCO       ORIGINAL PROGRAM                      CL*01   
003300*   97-09-30  W.TAMM        PRICE FIELDS REPACKED COMP-3          CL*02   
003400*   99-02-19  D.OKAFOR      Y2K - INVENTORY DATES NOW CCYYMMDD,   CL*03   
003500*                            HMP-DATE OUTPUT UNCHANGED CCYYMMDD   CL*03   
003600*   03-05-06  D.OKAFOR      SKIP HOTEL-DATE GROUPS WITH NO        CL*04   
003700*                            AVAILABLE ROOMS RATHER THAN WRITING  CL*04   
003800*                            A ZERO-PRICE RECORD - REQ#258        CL*04   
003900*   11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   CL*05   
004000*                            EXPANSION                            CL*05   
004050*   14-03-11  D.OKAFOR      TKT#7042 SORT OUTPUT LOOP BROKEN OUT  CL*06   
004060*                            TO 205-PROCESS-ONE-SORTED-REC, PER   CL*06   
004070*                            STANDARDS REVIEW                     CL*06   
004100***************************************************************** 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER.  IBM-370.                                       00004400
004500 OBJECT-COMPUTER.  IBM-370.                                       00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000     SELECT INVENTORY-FILE       ASSIGN TO INVFILE                00005000
005100         ORGANIZATION IS LINE SEQUENTIAL                          00005100
005200         FILE STATUS IS WS-INV-STATUS.                            00005200
005300     SELECT SORT-WORK-FILE       ASSIGN TO SORTWK1.               00005300
005400     SELECT HOTEL-MIN-PRICE-FILE ASSIGN TO HMPFILE                00005400
005500         ORGANIZATION IS LINE SEQUENTIAL                          00005500
005600         FILE STATUS IS WS-HMP-STATUS.                            00005600
005700     SELECT REPORT-FILE          ASSIGN TO MINRPT                 00005700
005800         ORGANIZATION IS LINE SEQUENTIAL                          00005800
005900         FILE STATUS IS WS-REPORT-STATUS.                         00005900
006000***************************************************************** 00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300*                                                                 00006300
006400 FD  INVENTORY-FILE                                               00006400
006500     RECORDING MODE IS F.                                         00006500
006600 COPY INVREC.                                                     00006600
006700*                                                                 00006700
006800***************************************************************** 00006800
006900* SORT WORK RECORD - SAME BYTE LAYOUT AS INVENTORY-RECORD SO THE  00006900
007000* SORT USING CLAUSE CAN COPY IT FORWARD UNCHANGED.  SW-HOTEL-ID   00007000
007100* AND SW-DATE ARE GROUPED UNDER SW-HOTEL-DATE-KEY SO THE CONTROL  00007100
007200* BREAK TEST BELOW CAN COMPARE BOTH FIELDS IN ONE SHOT.           00007200
007300***************************************************************** 00007300
007400 SD  SORT-WORK-FILE.                                              00007400
007500 01  SORT-RECORD.                                                 00007500
007600     05  SW-ROOM-ID              PIC 9(06).                       00007600
007700     05  SW-HOTEL-DATE-KEY.                                       00007700
007800         10  SW-HOTEL-ID         PIC 9(06).                       00007800
007900         10  SW-DATE             PIC 9(08).                       00007900
008000     05  SW-TOTAL-COUNT          PIC 9(03).                       00008000
008100     05  SW-BOOKED-COUNT         PIC 9(03).                       00008100
008200     05  SW-RESERVED-COUNT       PIC 9(03).                       00008200
008300     05  SW-PRICE                PIC S9(8)V99 COMP-3.             00008300
008400     05  SW-SURGE-FACTOR         PIC 9(01)V99.                    00008400
008500     05  SW-HOLIDAY-FLAG         PIC X(01).                       00008500
008600     05  SW-CLOSED-FLAG          PIC X(01).                       00008600
008700     05  FILLER                  PIC X(07).                       00008700
008800*                                                                 00008800
008900 FD  HOTEL-MIN-PRICE-FILE                                         00008900
009000     RECORDING MODE IS F.                                         00009000
009100 COPY HMPREC.                                                     00009100
009200*                                                                 00009200
009300 FD  REPORT-FILE                                                  00009300
009400     RECORDING MODE IS F.                                         00009400
009500 01  REPORT-RECORD               PIC X(132).                      00009500
009600***************************************************************** 00009600
009700 WORKING-STORAGE SECTION.                                         00009700
009800*                                                                 00009800
009900 01  WS-FILE-STATUS-CODES.                                        00009900
010000     05  WS-INV-STATUS           PIC X(02) VALUE '00'.            00010000
010100     05  WS-HMP-STATUS           PIC X(02) VALUE '00'.            00010100
010200     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.            00010200
010300*                                                                 00010300
010400 01  WS-SWITCHES.                                                 00010400
010500     05  WS-SORT-EOF-SW          PIC X(01) VALUE 'N'.             00010500
010600         88  SORT-AT-EOF             VALUE 'Y'.                   00010600
010700     05  WS-HAVE-CANDIDATE-SW    PIC X(01) VALUE 'N'.             00010700
010800         88  HAVE-MIN-CANDIDATE      VALUE 'Y'.                   00010800
010900     05  WS-FIRST-BREAK-SW       PIC X(01) VALUE 'Y'.             00010900
011000         88  FIRST-BREAK-PENDING     VALUE 'Y'.                   00011000
011100*                                                                 00011100
011200***************************************************************** 00011200
011300* CONTROL-BREAK KEY - PREVIOUS HOTEL-ID/DATE HELD AS ONE FIELD    00011300
011400* FOR THE COMPARE, REDEFINED FOR OUTPUT-RECORD POPULATION.        00011400
011500***************************************************************** 00011500
011600 01  WS-PREV-HOTEL-DATE-KEY      PIC X(14) VALUE SPACES.          00011600
011700 01  WS-PREV-KEY-BROKEN REDEFINES WS-PREV-HOTEL-DATE-KEY.         00011700
011800     05  WS-PREV-HOTEL-ID        PIC 9(06).                       00011800
011900     05  WS-PREV-DATE            PIC 9(08).                       00011900
012000*                                                                 00012000
012100 01  WS-MIN-PRICE-WORK.                                           00012100
012200     05  WS-MIN-PRICE            PIC S9(8)V99 COMP-3 VALUE 0.     00012200
012300*                                                                 00012300
012400***************************************************************** 00012400
012500* PRICING WORK AREA / LINKAGE TO HPRICE SUBPROGRAM                00012500
012600***************************************************************** 00012600
012700 01  PRICE-CALC-LINKAGE.                                          00012700
012800     05  PRC-IN-BASE-PRICE       PIC S9(8)V99 COMP-3.             00012800
012900     05  PRC-IN-SURGE-FACTOR     PIC 9(01)V99.                    00012900
013000     05  PRC-IN-HOLIDAY-FLAG     PIC X(01).                       00013000
013100     05  PRC-OUT-DAY-PRICE       PIC S9(8)V99 COMP-3.             00013100
013200*                                                                 00013200
013300***************************************************************** 00013300
013400* RUN TOTALS                                                      00013400
013500***************************************************************** 00013500
013600 01  RUN-TOTALS.                                                  00013600
013700     05  WS-TOTAL-INV-READ       PIC S9(07) COMP-3 VALUE 0.       00013700
013800     05  WS-TOTAL-AVAILABLE      PIC S9(07) COMP-3 VALUE 0.       00013800
013900     05  WS-TOTAL-GROUPS-WRITE   PIC S9(05) COMP-3 VALUE 0.       00013900
014000     05  WS-TOTAL-GROUPS-SKIP    PIC S9(05) COMP-3 VALUE 0.       00014000
014100*                                                                 00014100
014200 01  WS-CURR-DATE                PIC 9(08).                       00014200
014300 01  WS-CURR-TIME                PIC 9(08).                       00014300
014400 01  WS-CURR-DATE-BROKEN REDEFINES WS-CURR-DATE.                  00014400
014500     05  WS-CURR-YEAR            PIC 9(04).                       00014500
014600     05  WS-CURR-MONTH           PIC 9(02).                       00014600
014700     05  WS-CURR-DAY             PIC 9(02).                       00014700
014800 01  WS-CURR-TIME-BROKEN REDEFINES WS-CURR-TIME.                  00014800
014900     05  WS-CURR-HOUR            PIC 9(02).                       00014900
015000     05  WS-CURR-MINUTE          PIC 9(02).                       00015000
015100     05  WS-CURR-SECOND          PIC 9(02).                       00015100
015200     05  WS-CURR-HUNDSEC         PIC 9(02).                       00015200
015300*                                                                 00015300
015400***************************************************************** 00015400
015500* REPORT LINES                                                    00015500
015600***************************************************************** 00015600
015700 01  RPT-HEADER1.                                                 00015700
015800     05  FILLER                  PIC X(40)                        00015800
015900               VALUE 'HOTEL MIN-PRICE EXTRACT REPORT   DATE: '.   00015900
016000     05  RPT-MM                  PIC 99.                          00016000
016100     05  FILLER                  PIC X     VALUE '/'.             00016100
016200     05  RPT-DD                  PIC 99.                          00016200
016300     05  FILLER                  PIC X     VALUE '/'.             00016300
016400     05  RPT-YY                  PIC 99.                          00016400
016500     05  FILLER                  PIC X(56) VALUE SPACES.          00016500
016600 01  RPT-STATS-HDR1.                                              00016600
016700     05  FILLER PIC X(26) VALUE 'RUN TOTALS:               '.     00016700
016800     05  FILLER PIC X(106) VALUE SPACES.                          00016800
016900 01  RPT-STATS-DETAIL.                                            00016900
017000     05  RPT-TRAN                PIC X(26).                       00017000
017100     05  FILLER                  PIC X(04)    VALUE SPACES.       00017100
017200     05  RPT-NUM-TRANS           PIC ZZZ,ZZ9.                     00017200
017300     05  FILLER                  PIC X(93)    VALUE SPACES.       00017300
017400***************************************************************** 00017400
017500 PROCEDURE DIVISION.                                              00017500
017600*                                                                 00017600
017700 000-MAIN-LOGIC.                                                  00017700
017800     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.                      00017800
017900     ACCEPT WS-CURR-TIME FROM TIME.                               00017900
018000     DISPLAY 'HMINPRC STARTED - RUN DATE ' WS-CURR-DATE.          00018000
018100*                                                                 00018100
018200     PERFORM 700-OPEN-FILES.                                      00018200
018300*                                                                 00018300
018400     SORT SORT-WORK-FILE                                          00018400
018500         ON ASCENDING KEY SW-HOTEL-ID SW-DATE SW-ROOM-ID          00018500
018600         USING INVENTORY-FILE                                     00018600
018700         OUTPUT PROCEDURE IS 200-PROCESS-SORTED-RECORDS.          00018700
018800*                                                                 00018800
018900     PERFORM 850-REPORT-RUN-STATS.                                00018900
019000     PERFORM 990-CLOSE-FILES.                                     00019000
019100*                                                                 00019100
019200     DISPLAY 'HMINPRC FINISHED - GROUPS WRITTEN '                 00019200
019300             WS-TOTAL-GROUPS-WRITE.                               00019300
019400     GOBACK.                                                      00019400
019500*                                                                 00019500
019600***************************************************************** 00019600
019700* OUTPUT PROCEDURE OF THE SORT - ONE PASS, HOTEL/DATE CONTROL     00019700
019800* BREAK.  THE SENTINEL SPACES IN WS-PREV-HOTEL-DATE-KEY FORCE A   00019800
019900* (HARMLESS) BREAK ON THE VERY FIRST RECORD, SO NO SEPARATE       00019900
020000* FIRST-TIME SWITCH IS NEEDED.                                    00020000
020100***************************************************************** 00020100
020200 200-PROCESS-SORTED-RECORDS.                                      00020200
020300     MOVE SPACES TO WS-PREV-HOTEL-DATE-KEY.                       00020300
020400     MOVE 'N' TO WS-HAVE-CANDIDATE-SW.                            00020400
020500     MOVE 'Y' TO WS-FIRST-BREAK-SW.                               00020500
020600     PERFORM 210-RETURN-SORTED-RECORD.                            00020600
020700     PERFORM 205-PROCESS-ONE-SORTED-REC UNTIL SORT-AT-EOF.        00020700
022700     PERFORM 300-FLUSH-CANDIDATE-GROUP.                           00022700
022800 200-EXIT.                                                        00022800
022900     EXIT.                                                        00022900
023000*                                                                 00023000
023010* 97-09-30  W.TAMM   BROKE THE CONTROL-BREAK BODY OUT OF THE      00023010
023020*                    SORT LOOP INTO ITS OWN PARAGRAPH SO THE      00023020
023030*                    LOOP READS PERFORM-UNTIL-PARAGRAPH           00023030
023040***************************************************************** 00023040
023050 205-PROCESS-ONE-SORTED-REC.                                      00023050
023060     IF SW-HOTEL-DATE-KEY NOT = WS-PREV-HOTEL-DATE-KEY            00023060
023070         PERFORM 300-FLUSH-CANDIDATE-GROUP                        00023070
023080         MOVE SW-HOTEL-DATE-KEY TO WS-PREV-HOTEL-DATE-KEY         00023080
023090         MOVE 'N' TO WS-HAVE-CANDIDATE-SW                         00023090
023100     END-IF.                                                      00023100
023110     ADD 1 TO WS-TOTAL-INV-READ.                                  00023110
023120     IF SW-CLOSED-FLAG = 'N' AND                                  00023120
023130             (SW-BOOKED-COUNT + SW-RESERVED-COUNT)                00023130
023140                 < SW-TOTAL-COUNT                                 00023140
023150         ADD 1 TO WS-TOTAL-AVAILABLE                              00023150
023160         PERFORM 310-CALCULATE-DAY-PRICE                          00023160
023170         IF WS-HAVE-CANDIDATE-SW = 'N' OR                         00023170
023180                 PRC-OUT-DAY-PRICE < WS-MIN-PRICE                 00023180
023190             MOVE PRC-OUT-DAY-PRICE TO WS-MIN-PRICE               00023190
023200             MOVE 'Y' TO WS-HAVE-CANDIDATE-SW                     00023200
023210         END-IF                                                   00023210
023220     END-IF.                                                      00023220
023230     PERFORM 210-RETURN-SORTED-RECORD.                            00023230
023240 205-EXIT.                                                        00023240
023250     EXIT.                                                        00023250
023260*                                                                 00023260
023270 210-RETURN-SORTED-RECORD.                                        00023270
023280     RETURN SORT-WORK-FILE                                        00023280
023290         AT END MOVE 'Y' TO WS-SORT-EOF-SW.                       00023290
023300 210-EXIT.                                                        00023300
023310     EXIT.                                                        00023310
023320*                                                                 00023320
023700 300-FLUSH-CANDIDATE-GROUP.                                       00023700
023800     IF FIRST-BREAK-PENDING                                       00023800
023900         MOVE 'N' TO WS-FIRST-BREAK-SW                            00023900
024000     ELSE                                                         00024000
024100         IF HAVE-MIN-CANDIDATE                                    00024100
024200             MOVE WS-PREV-HOTEL-ID TO HMP-HOTEL-ID                00024200
024300             MOVE WS-PREV-DATE TO HMP-DATE                        00024300
024400             MOVE WS-MIN-PRICE TO HMP-PRICE                       00024400
024500             WRITE HOTEL-MIN-PRICE-RECORD                         00024500
024600             ADD 1 TO WS-TOTAL-GROUPS-WRITE                       00024600
024700         ELSE                                                     00024700
024800             ADD 1 TO WS-TOTAL-GROUPS-SKIP                        00024800
024900         END-IF                                                   00024900
025000     END-IF.                                                      00025000
025100 300-EXIT.                                                        00025100
025200     EXIT.                                                        00025200
025300*                                                                 00025300
025400 310-CALCULATE-DAY-PRICE.                                         00025400
025500     MOVE SW-PRICE TO PRC-IN-BASE-PRICE.                          00025500
025600     MOVE SW-SURGE-FACTOR TO PRC-IN-SURGE-FACTOR.                 00025600
025700     MOVE SW-HOLIDAY-FLAG TO PRC-IN-HOLIDAY-FLAG.                 00025700
025800     CALL 'HPRICE' USING PRICE-CALC-LINKAGE.                      00025800
025900 310-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
026100*                                                                 00026100
026200 700-OPEN-FILES.                                                  00026200
026300     OPEN OUTPUT HOTEL-MIN-PRICE-FILE                             00026300
026400                 REPORT-FILE.                                     00026400
026500 700-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700*                                                                 00026700
026800 850-REPORT-RUN-STATS.                                            00026800
026900     MOVE WS-CURR-MONTH TO RPT-MM.                                00026900
027000     MOVE WS-CURR-DAY   TO RPT-DD.                                00027000
027100     MOVE WS-CURR-YEAR  TO RPT-YY.                                00027100
027200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00027200
027300     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00027300
027400*                                                                 00027400
027500     MOVE 'INVENTORY ROOM-DAYS READ' TO RPT-TRAN.                 00027500
027600     MOVE WS-TOTAL-INV-READ TO RPT-NUM-TRANS.                     00027600
027700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00027700
027800*                                                                 00027800
027900     MOVE 'AVAILABLE ROOM-DAYS PRICED' TO RPT-TRAN.               00027900
028000     MOVE WS-TOTAL-AVAILABLE TO RPT-NUM-TRANS.                    00028000
028100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00028100
028200*                                                                 00028200
028300     MOVE 'HOTEL/DATE GROUPS WRITTEN' TO RPT-TRAN.                00028300
028400     MOVE WS-TOTAL-GROUPS-WRITE TO RPT-NUM-TRANS.                 00028400
028500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00028500
028600*                                                                 00028600
028700     MOVE 'HOTEL/DATE GROUPS SKIPPED' TO RPT-TRAN.                00028700
028800     MOVE WS-TOTAL-GROUPS-SKIP TO RPT-NUM-TRANS.                  00028800
028900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00028900
029000 850-EXIT.                                                        00029000
029100     EXIT.                                                        00029100
029200*                                                                 00029200
029300 990-CLOSE-FILES.                                                 00029300
029400     CLOSE HOTEL-MIN-PRICE-FILE                                   00029400
029500           REPORT-FILE.                                           00029500
029600 990-EXIT.                                                        00029600
029700     EXIT.                                                        00029700
