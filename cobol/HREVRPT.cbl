000100****************************************************************  00000100
000200* GRAND STAY HOTELS - DATA PROCESSING                             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    HREVRPT.                                          00000600
000700 AUTHOR.        W. TAMM.                                          00000700
000800 INSTALLATION.  GRAND STAY HOTELS - DATA PROCESSING.              00000800
000900 DATE-WRITTEN.  09/30/97.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL.                             00001100
001200****************************************************************  00001200
001300* HREVRPT - HOTEL OWNER REVENUE REPORT                            00001300
001400*                                                                 00001400
001500* RUNS AGAINST A PARM CARD OF REQUESTOR-OWNER-ID, HOTEL-ID,       00001500
001600* START-DATE AND END-DATE.  REJECTS THE REQUEST UNLESS THE        00001600
001700* REQUESTOR-OWNER-ID MATCHES HOTEL-OWNER-ID ON THE HOTEL MASTER   00001700
001800* FOR THE GIVEN HOTEL-ID - THIS REPORT GOES OUT TO HOTEL OWNERS   00001800
001900* AND THEY MAY ONLY SEE THEIR OWN PROPERTY'S BOOKINGS.            00001900
002000*                                                                 00002000
002100* ONCE OWNERSHIP IS CONFIRMED, THE BOOKING MASTER IS READ         00002100
002200* SEQUENTIALLY AND EVERY CONFIRMED BOOKING FOR THE HOTEL WITH A   00002200
002300* CREATED TIMESTAMP IN THE REQUESTED DATE RANGE GETS ONE DETAIL   00002300
002400* LINE.  A FOOTER CARRIES THE CONFIRMED-BOOKING COUNT, THE TOTAL  00002400
002500* REVENUE AND THE AVERAGE REVENUE PER BOOKING (ZERO WHEN THERE    00002500
002600* ARE NO CONFIRMED BOOKINGS IN RANGE, SO WE NEVER DIVIDE BY 0).   00002600
002700*                                                                 00002700
002800* CHANGE LOG                                                      CL*01   
002900*    97-09-30  W.TAMM        ORIGINAL PROGRAM - WRITTEN AGAINST   CL*01   
003000*                             THE NEW HOTEL-OWNER-ID FIELD ON     CL*01   
003100*                             HOTELMST - REQ#224                  CL*01   
003200*    99-02-19  D.OKAFOR      Y2K - PARM DATES AND BKG-CREATED-TS  CL*02   
003300*                             ARE ALREADY CCYYMMDD(HHMMSS), NO    CL*02   
003400*                             CHANGE REQUIRED TO THE COMPARE      CL*02   
003500*    03-05-06  D.OKAFOR      AVERAGE REVENUE NOW FORCED TO 0      CL*03   
003600*                             RATHER THAN SKIPPED WHEN THE HOTEL  CL*03   
003700*                             HAS NO CONFIRMED BOOKINGS - #259    CL*03   
003800*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE  CL*04   
003900*                             EXPANSION ON THE PARM RECORD        CL*04   
003910*    14-03-11  D.OKAFOR      TKT#7042 BOOKING LOOP BROKEN OUT     CL*05   
003920*                             TO 122-PROCESS-ONE-BOOKING, PER     CL*05   
003930*                             STANDARDS REVIEW                    CL*05   
004000****************************************************************  00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER.  IBM-370.                                       00004300
004400 OBJECT-COMPUTER.  IBM-370.                                       00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900     SELECT HOTEL-MASTER-FILE ASSIGN TO HOTELMST                  00004900
005000         ORGANIZATION IS LINE SEQUENTIAL                          00005000
005100         FILE STATUS IS WS-HOTEL-STATUS.                          00005100
005200     SELECT BOOKING-FILE      ASSIGN TO BOOKFILE                  00005200
005300         ORGANIZATION IS LINE SEQUENTIAL                          00005300
005400         FILE STATUS IS WS-BOOKING-STATUS.                        00005400
005500     SELECT REPORT-FILE       ASSIGN TO REVRPT                    00005500
005600         ORGANIZATION IS LINE SEQUENTIAL                          00005600
005700         FILE STATUS IS WS-REPORT-STATUS.                         00005700
005800****************************************************************  00005800
005900 DATA DIVISION.                                                   00005900
006000 FILE SECTION.                                                    00006000
006100*                                                                 00006100
006200 FD  HOTEL-MASTER-FILE                                            00006200
006300     RECORDING MODE IS F.                                         00006300
006400 COPY HOTELMST.                                                   00006400
006500*                                                                 00006500
006600 FD  BOOKING-FILE                                                 00006600
006700     RECORDING MODE IS F.                                         00006700
006800 COPY BOOKMST.                                                    00006800
006900*                                                                 00006900
007000 FD  REPORT-FILE                                                  00007000
007100     RECORDING MODE IS F.                                         00007100
007200 01  REPORT-RECORD               PIC X(132).                      00007200
007300****************************************************************  00007300
007400 WORKING-STORAGE SECTION.                                         00007400
007500*                                                                 00007500
007600 01  WS-FILE-STATUS-CODES.                                        00007600
007700     05  WS-HOTEL-STATUS         PIC X(02) VALUE '00'.            00007700
007800     05  WS-BOOKING-STATUS       PIC X(02) VALUE '00'.            00007800
007900     05  WS-REPORT-STATUS        PIC X(02) VALUE '00'.            00007900
008000*                                                                 00008000
008100 01  WS-SWITCHES.                                                 00008100
008200     05  WS-HOTEL-EOF-SW         PIC X(01) VALUE 'N'.             00008200
008300     05  WS-BOOKING-EOF-SW       PIC X(01) VALUE 'N'.             00008300
008400     05  WS-OWNERSHIP-SW         PIC X(01) VALUE 'N'.             00008400
008500         88  OWNERSHIP-CONFIRMED      VALUE 'Y'.                  00008500
008600     05  WS-HOTEL-FOUND-SW       PIC X(01) VALUE 'N'.             00008600
008700         88  REQUESTED-HOTEL-FOUND    VALUE 'Y'.                  00008700
008800*                                                                 00008800
008900****************************************************************  00008900
009000* PARM CARD - ACCEPTED FROM JCL PARM.  PARM-RECORD-X LETS US      00009000
009100* TEST FOR A MISSING CARD WITHOUT EDITING EVERY FIELD ON IT.      00009100
009200****************************************************************  00009200
009300 01  PARM-RECORD.                                                 00009300
009400     05  PARM-OWNER-ID           PIC 9(06).                       00009400
009500     05  PARM-HOTEL-ID           PIC 9(06).                       00009500
009600     05  PARM-START-DATE         PIC 9(08).                       00009600
009700     05  PARM-END-DATE           PIC 9(08).                       00009700
009800     05  FILLER                  PIC X(08).                       00009800
009900 01  PARM-RECORD-X REDEFINES PARM-RECORD PIC X(36).               00009900
010000*                                                                 00010000
010100 01  WS-REPORT-NAME-WORK         PIC X(30).                       00010100
010200*                                                                 00010200
010300****************************************************************  00010300
010400* BOOKING CREATED-TIMESTAMP, BROKEN OUT SO THE DATE PORTION CAN   00010400
010500* BE RANGE-TESTED AGAINST THE PARM CARD WITHOUT THE TIME PORTION  00010500
010600* GETTING IN THE WAY.                                             00010600
010700****************************************************************  00010700
010800 01  WS-BKG-TS-WORK              PIC 9(14) VALUE 0.               00010800
010900 01  WS-BKG-TS-BROKEN REDEFINES WS-BKG-TS-WORK.                   00010900
011000     05  WS-BKG-CREATED-DATE     PIC 9(08).                       00011000
011100     05  WS-BKG-CREATED-TIME     PIC 9(06).                       00011100
011200*                                                                 00011200
011300 01  RUN-TOTALS.                                                  00011300
011400     05  WS-CONFIRMED-COUNT      PIC S9(05) COMP-3 VALUE 0.       00011400
011500     05  WS-TOTAL-REVENUE        PIC S9(9)V99 COMP-3 VALUE 0.     00011500
011600     05  WS-AVERAGE-REVENUE      PIC S9(8)V99 COMP-3 VALUE 0.     00011600
011700*                                                                 00011700
011800 01  WS-CURR-DATE                PIC 9(08).                       00011800
011900 01  WS-CURR-TIME                PIC 9(08).                       00011900
012000 01  WS-CURR-DATE-BROKEN REDEFINES WS-CURR-DATE.                  00012000
012100     05  WS-CURR-YEAR            PIC 9(04).                       00012100
012200     05  WS-CURR-MONTH           PIC 9(02).                       00012200
012300     05  WS-CURR-DAY             PIC 9(02).                       00012300
012400*                                                                 00012400
012500 COPY RPTLINES.                                                   00012500
012600****************************************************************  00012600
012700 PROCEDURE DIVISION.                                              00012700
012800****************************************************************  00012800
012900 000-MAIN-LOGIC.                                                  00012900
013000     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.                      00013000
013100     ACCEPT WS-CURR-TIME FROM TIME.                               00013100
013200     DISPLAY 'HREVRPT STARTED - RUN DATE ' WS-CURR-DATE.          00013200
013300*                                                                 00013300
013400     PERFORM 700-OPEN-FILES.                                      00013400
013500     ACCEPT PARM-RECORD.                                          00013500
013600     IF PARM-RECORD-X = SPACES                                    00013600
013700         DISPLAY 'HREVRPT - NO PARM CARD SUPPLIED - RUN ABORTED'  00013700
013800         MOVE 16 TO RETURN-CODE                                   00013800
013900     ELSE                                                         00013900
014000         PERFORM 110-VALIDATE-OWNERSHIP THRU 110-EXIT             00014000
014100         IF OWNERSHIP-CONFIRMED                                   00014100
014200             PERFORM 120-PROCESS-BOOKINGS THRU 120-EXIT           00014200
014300             PERFORM 850-PRINT-REPORT-FOOTER                      00014300
014400         ELSE                                                     00014400
014500             PERFORM 860-PRINT-REJECTION                          00014500
014600         END-IF                                                   00014600
014700     END-IF.                                                      00014700
014800     PERFORM 990-CLOSE-FILES.                                     00014800
014900     DISPLAY 'HREVRPT ENDED'.                                     00014900
015000     GOBACK.                                                      00015000
015100*                                                                 00015100
015200****************************************************************  00015200
015300* OWNERSHIP EDIT - POSITION HOTEL MASTER TO THE REQUESTED HOTEL   00015300
015400* AND COMPARE ITS HOTEL-OWNER-ID TO THE PARM CARD'S REQUESTOR.    00015400
015500****************************************************************  00015500
015600 110-VALIDATE-OWNERSHIP.                                          00015600
015700     MOVE 'N' TO WS-OWNERSHIP-SW.                                 00015700
015800     MOVE 'N' TO WS-HOTEL-FOUND-SW.                               00015800
015900     PERFORM 115-READ-HOTEL-MASTER.                               00015900
016000     PERFORM 115-READ-HOTEL-MASTER                                00016000
016100         UNTIL WS-HOTEL-EOF-SW = 'Y' OR HOTEL-ID >= PARM-HOTEL-ID.00016100
016400     IF WS-HOTEL-EOF-SW NOT = 'Y' AND HOTEL-ID = PARM-HOTEL-ID    00016400
016500         MOVE 'Y' TO WS-HOTEL-FOUND-SW                            00016500
016600         MOVE HOTEL-NAME TO WS-REPORT-NAME-WORK                   00016600
016700         IF HOTEL-OWNER-ID = PARM-OWNER-ID                        00016700
016800             MOVE 'Y' TO WS-OWNERSHIP-SW                          00016800
016900         END-IF                                                   00016900
017000     END-IF.                                                      00017000
017100 110-EXIT.                                                        00017100
017200     EXIT.                                                        00017200
017300*                                                                 00017300
017400 115-READ-HOTEL-MASTER.                                           00017400
017500     READ HOTEL-MASTER-FILE                                       00017500
017600         AT END MOVE 'Y' TO WS-HOTEL-EOF-SW.                      00017600
017700*                                                                 00017700
017800****************************************************************  00017800
017900* BOOKING PASS - ONE DETAIL LINE PER CONFIRMED BOOKING FOR THE    00017900
018000* REQUESTED HOTEL THAT FALLS WITHIN THE REQUESTED DATE RANGE.     00018000
018100****************************************************************  00018100
018200 120-PROCESS-BOOKINGS.                                            00018200
018300     MOVE 0 TO WS-CONFIRMED-COUNT.                                00018300
018400     MOVE 0 TO WS-TOTAL-REVENUE.                                  00018400
018500     MOVE PARM-HOTEL-ID TO RPT-HOTEL-ID-OUT.                      00018500
018600     MOVE WS-REPORT-NAME-WORK TO RPT-HOTEL-NAME-OUT.              00018600
018700     MOVE PARM-START-DATE TO RPT-START-DATE-OUT.                  00018700
018800     MOVE PARM-END-DATE TO RPT-END-DATE-OUT.                      00018800
018900     WRITE REPORT-RECORD FROM RPT-TITLE-LINE AFTER PAGE.          00018900
019000     WRITE REPORT-RECORD FROM RPT-HOTEL-LINE AFTER 2.             00019000
019100     WRITE REPORT-RECORD FROM RPT-RANGE-LINE AFTER 1.             00019100
019200     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.             00019200
019300     PERFORM 125-READ-BOOKING.                                    00019300
019400     PERFORM 122-PROCESS-ONE-BOOKING                              00019400
019450         UNTIL WS-BOOKING-EOF-SW = 'Y'.                           00019450
021100 120-EXIT.                                                        00021100
021200     EXIT.                                                        00021200
021300*                                                                 00021300
021310*   14-03-11  D.OKAFOR   TKT#7042 - DETAIL-LINE TEST AND THE      CL*05   
021320*                         NEXT-RECORD READ MOVED OUT OF THE       CL*05   
021330*                         MAIN PERFORM INTO ITS OWN PARAGRAPH     CL*05   
021340*                         PER STANDARDS REVIEW                    CL*05   
021350 122-PROCESS-ONE-BOOKING.                                         00021350
021360     IF BKG-HOTEL-ID = PARM-HOTEL-ID AND BKG-CONFIRMED            00021360
021370         MOVE BKG-CREATED-TS TO WS-BKG-TS-WORK                    00021370
021380         IF WS-BKG-CREATED-DATE >= PARM-START-DATE                00021380
021390                 AND WS-BKG-CREATED-DATE <= PARM-END-DATE         00021390
021400             MOVE BKG-ID           TO RPT-BKG-ID-OUT              00021400
021410             MOVE BKG-CHECKIN-DATE TO RPT-CHECKIN-OUT             00021410
021420             MOVE BKG-CHECKOUT-DATE TO RPT-CHECKOUT-OUT           00021420
021430             MOVE BKG-ROOMS-COUNT  TO RPT-ROOMS-OUT               00021430
021440             MOVE BKG-AMOUNT       TO RPT-AMOUNT-OUT              00021440
021450             WRITE REPORT-RECORD FROM RPT-DETAIL-LINE             00021450
021460             ADD 1 TO WS-CONFIRMED-COUNT                          00021460
021470             ADD BKG-AMOUNT TO WS-TOTAL-REVENUE                   00021470
021480         END-IF                                                   00021480
021490     END-IF.                                                      00021490
021500     PERFORM 125-READ-BOOKING.                                    00021500
021510 122-EXIT.                                                        00021510
021520     EXIT.                                                        00021520
021530*                                                                 00021530
021540 125-READ-BOOKING.                                                00021540
021550     READ BOOKING-FILE                                            00021550
021560         AT END MOVE 'Y' TO WS-BOOKING-EOF-SW.                    00021560
021700*                                                                 00021700
021800****************************************************************  00021800
021900* FOOTER - AVERAGE IS FORCED TO ZERO RATHER THAN COMPUTED WHEN    00021900
022000* THERE ARE NO CONFIRMED BOOKINGS IN RANGE (REQ#259).             00022000
022100****************************************************************  00022100
022200 850-PRINT-REPORT-FOOTER.                                         00022200
022300     IF WS-CONFIRMED-COUNT = 0                                    00022300
022400         MOVE 0 TO WS-AVERAGE-REVENUE                             00022400
022500     ELSE                                                         00022500
022600         DIVIDE WS-TOTAL-REVENUE BY WS-CONFIRMED-COUNT            00022600
022700                 GIVING WS-AVERAGE-REVENUE ROUNDED                00022700
022800     END-IF.                                                      00022800
022900     MOVE WS-CONFIRMED-COUNT TO RPT-CONFIRMED-COUNT-OUT.          00022900
023000     WRITE REPORT-RECORD FROM RPT-FOOTER-COUNT-LINE AFTER 2.      00023000
023100     MOVE WS-TOTAL-REVENUE TO RPT-TOTAL-REVENUE-OUT.              00023100
023200     WRITE REPORT-RECORD FROM RPT-FOOTER-TOTAL-LINE AFTER 1.      00023200
023300     MOVE WS-AVERAGE-REVENUE TO RPT-AVERAGE-REVENUE-OUT.          00023300
023400     WRITE REPORT-RECORD FROM RPT-FOOTER-AVERAGE-LINE AFTER 1.    00023400
023500*                                                                 00023500
023600 860-PRINT-REJECTION.                                             00023600
023700     WRITE REPORT-RECORD FROM RPT-TITLE-LINE AFTER PAGE.          00023700
023800     IF REQUESTED-HOTEL-FOUND                                     00023800
023900         MOVE PARM-HOTEL-ID TO RPT-HOTEL-ID-OUT                   00023900
024000         MOVE WS-REPORT-NAME-WORK TO RPT-HOTEL-NAME-OUT           00024000
024100         WRITE REPORT-RECORD FROM RPT-HOTEL-LINE AFTER 2          00024100
024200     ELSE                                                         00024200
024300         DISPLAY 'HREVRPT - HOTEL ID NOT FOUND ' PARM-HOTEL-ID    00024300
024400     END-IF.                                                      00024400
024500     WRITE REPORT-RECORD FROM RPT-NO-OWNER-LINE AFTER 2.          00024500
024600*                                                                 00024600
024700****************************************************************  00024700
024800* OPEN / CLOSE                                                    00024800
024900****************************************************************  00024900
025000 700-OPEN-FILES.                                                  00025000
025100     OPEN INPUT  HOTEL-MASTER-FILE                                00025100
025200                 BOOKING-FILE                                     00025200
025300          OUTPUT REPORT-FILE.                                     00025300
025400     IF WS-HOTEL-STATUS NOT = '00'                                00025400
025500         DISPLAY 'ERROR OPENING HOTEL MASTER. RC: '               00025500
025600                 WS-HOTEL-STATUS                                  00025600
025700         MOVE 16 TO RETURN-CODE                                   00025700
025800         MOVE 'Y' TO WS-HOTEL-EOF-SW                              00025800
025900     END-IF.                                                      00025900
026000     IF WS-BOOKING-STATUS NOT = '00'                              00026000
026100         DISPLAY 'ERROR OPENING BOOKING MASTER. RC: '             00026100
026200                 WS-BOOKING-STATUS                                00026200
026300         MOVE 16 TO RETURN-CODE                                   00026300
026400         MOVE 'Y' TO WS-BOOKING-EOF-SW                            00026400
026500     END-IF.                                                      00026500
026600 700-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800*                                                                 00026800
026900 990-CLOSE-FILES.                                                 00026900
027000     CLOSE HOTEL-MASTER-FILE                                      00027000
027100           BOOKING-FILE                                           00027100
027200           REPORT-FILE.                                           00027200
027300 990-EXIT.                                                        00027300
027400     EXIT.                                                        00027400
