000100******************************************************************00000100
000200*    ROOMMST   -  ROOM MASTER RECORD                               00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE RECORD PER ROOM TYPE OFFERED BY A HOTEL.  MAINTAINED      00000400
000500*    BY HMSTMAIN, READ BY HBOOKENG AND HMINPRC.                    00000500
000600*    KEYED SEQUENTIAL SEARCH - MASTER IS IN ROOM-ID ORDER.         00000600
000700*                                                                  00000700
000800*    CHANGE LOG                                                   00000800
000900*    88-04-11  R.PELLETIER   ORIGINAL LAYOUT - ROOMMST             00000900
001000*    97-09-30  W.TAMM        ROOM-BASE-PRICE REPACKED COMP-3 TO   00001000
001100*                            MATCH CUSTFILE MONEY CONVENTION       00001100
001200*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001200
001300*                            EXPANSION                             00001300
001400******************************************************************00001400
001500 01  ROOM-RECORD.                                                  00001500
001600     05  ROOM-ID                    PIC 9(06).                    00001600
001700     05  ROOM-HOTEL-ID              PIC 9(06).                    00001700
001800     05  ROOM-TYPE                  PIC X(15).                    00001800
001900     05  ROOM-CAPACITY              PIC 9(02).                    00001900
002000     05  ROOM-BASE-PRICE            PIC S9(8)V99 COMP-3.          00002000
002100     05  ROOM-TOTAL-COUNT           PIC 9(03).                    00002100
002200     05  FILLER                     PIC X(06).                   00002200
