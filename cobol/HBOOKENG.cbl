000100****************************************************************  00000100
000200* GRAND STAY HOTELS - DATA PROCESSING                             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    HBOOKENG.                                         00000600
000700 AUTHOR.        R. PELLETIER.                                     00000700
000800 INSTALLATION.  GRAND STAY HOTELS - DATA PROCESSING.              00000800
000900 DATE-WRITTEN.  02/27/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL.                             00001100
001200****************************************************************  00001200
001300* HBOOKENG - HOTEL BOOKING LIFECYCLE ENGINE                       00001300
001400*                                                                 00001400
001500* READS THE DAILY BOOKING-REQUEST TRANSACTION FILE, IN            00001500
001600* TRANSACTION-TIMESTAMP ORDER, AND APPLIES EACH REQUEST TO THE    00001600
001700* BOOKING MASTER AND ROOM INVENTORY:                              00001700
001800*     IN  INITIALISE A NEW BOOKING (AVAILABILITY + PRICING)       00001800
001900*     AG  ADD GUESTS TO A RESERVED BOOKING                        00001900
002000*     IP  INITIATE PAYMENT (AMOUNT TO PAISE, ORDER ID)            00002000
002100*     CP  CAPTURE PAYMENT  (CONFIRM, RESERVED -> BOOKED)          00002100
002200*     CN  CANCEL A CONFIRMED BOOKING (RELEASE BOOKED, REFUND)     00002200
002300*                                                                 00002300
002400*                                                                 00002400
002500* HOTEL, ROOM, USER, GUEST, BOOKING AND INVENTORY MASTERS ARE     00002500
002600* LOADED TO WORKING-STORAGE TABLES ON STARTUP AND SEARCHED        00002600
002700* SEQUENTIALLY, SINCE EACH MASTER FILE IS CARRIED IN ASCENDING    00002700
002800* KEY ORDER.  CAPTURE-PAYMENT AND CANCEL TRANSACTIONS CARRY THE   00002800
002900* TARGET BOOKING ID (THE PAYMENT ORDER ID AND PAYMENT ID ARE      00002900
003000* DERIVED FROM THE BOOKING ID - SEE 230-INITIATE-PAYMENT).        00003000
003100*                                                                 00003100
003200* CHANGE LOG                                                      00003200
003300*    89-02-27  R.PELLETIER   ORIGINAL PROGRAM                     CL*01 00003300
003400*    91-08-14  R.PELLETIER   ADDED IP/CP PAYMENT STEPS - REQ#114  CL*02 00003400
003500*    93-07-19  J.FUSCO       ADDED CN CANCEL STEP - REQ#188       CL*03 00003500
003600*    94-11-21  J.FUSCO       HOLIDAY SURCHARGE MOVED OUT TO       CL*04 00003600
003700*                            CALLED SUBPROGRAM HPRICE - REQ#201   CL*04 00003700
003800*    97-09-30  W.TAMM        MONEY FIELDS REPACKED COMP-3         CL*05 00003800
003900*    99-02-19  D.OKAFOR      Y2K - ALL DATE FIELDS NOW CCYYMMDD,  CL*06 00003900
004000*                            REWROTE DATE MATH FOR CENTURY ROLL   CL*06 00004000
004100*    03-05-06  D.OKAFOR      10-MINUTE EXPIRY RULE ADDED - #256   CL*07 00004100
004200*    07-01-10  W.TAMM        GUEST COUNT NOW EDITED AGAINST       CL*08 00004200
004300*                            GUESTMST ON ADD-GUESTS - REQ#301     CL*08 00004300
004400*    11-06-14  M.ARCE        TKT#6611 MAX TABLE SIZES BUMPED FOR  CL*09 00004400
004500*                            CHAIN-WIDE GROWTH (ROOMS/INVENTORY)  CL*09 00004500
004600*    14-09-22  D.OKAFOR      TKT#7042 AVAILABILITY/LOAD/REWRITE   CL*10 00004600
004700*                            LOOPS BROKEN OUT INTO OWN            CL*10 00004700
004800*                            PARAGRAPHS, PER STANDARDS REVIEW     CL*10 00004800
004900*    14-11-03  D.OKAFOR      TKT#7118 REMOVED UNSPECIFIED GUEST   CL*11 00004900
005000*                            COUNT EDIT ON ADD-GUESTS AND THE     CL*11 00005000
005100*                            GUESTMST READ/TABLE PATH - SEE CL*08 CL*11 00005100
005200*    14-12-01  D.OKAFOR      TKT#7142 GUEST MASTER FILE/TABLE     CL*12 00005200
005300*                            RESTORED PER SPEC REVIEW - LOAD ONLY,CL*12 00005300
005400*                            NO GUEST-COUNT EDIT RE-ADDED (CL*11  CL*12 00005400
005500*                            REMOVAL OF THAT EDIT STANDS)         CL*12 00005500
005600****************************************************************  00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER.  IBM-370.                                       00005900
006000 OBJECT-COMPUTER.  IBM-370.                                       00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM.                                          00006200
006300 INPUT-OUTPUT SECTION.                                            00006300
006400 FILE-CONTROL.                                                    00006400
006500     SELECT HOTEL-MASTER-FILE  ASSIGN TO HOTELMST                 00006500
006600         ORGANIZATION IS LINE SEQUENTIAL                          00006600
006700         FILE STATUS IS WS-HOTEL-STATUS.                          00006700
006800     SELECT ROOM-MASTER-FILE   ASSIGN TO ROOMMST                  00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          00006900
007000         FILE STATUS IS WS-ROOM-STATUS.                           00007000
007100     SELECT USER-MASTER-FILE   ASSIGN TO USERMST                  00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         FILE STATUS IS WS-USER-STATUS.                           00007300
007400     SELECT GUEST-MASTER-FILE  ASSIGN TO GUESTMST                 00007400
007500         ORGANIZATION IS LINE SEQUENTIAL                          00007500
007600         FILE STATUS IS WS-GUEST-STATUS.                          00007600
007700     SELECT INVENTORY-FILE     ASSIGN TO INVFILE                  00007700
007800         ORGANIZATION IS LINE SEQUENTIAL                          00007800
007900         FILE STATUS IS WS-INV-STATUS.                            00007900
008000     SELECT INVENTORY-FILE-OUT ASSIGN TO INVOUT                   00008000
008100         ORGANIZATION IS LINE SEQUENTIAL                          00008100
008200         FILE STATUS IS WS-INVOUT-STATUS.                         00008200
008300     SELECT BOOKING-FILE       ASSIGN TO BOOKFILE                 00008300
008400         ORGANIZATION IS LINE SEQUENTIAL                          00008400
008500         FILE STATUS IS WS-BOOK-STATUS.                           00008500
008600     SELECT BOOKING-FILE-OUT   ASSIGN TO BOOKOUT                  00008600
008700         ORGANIZATION IS LINE SEQUENTIAL                          00008700
008800         FILE STATUS IS WS-BOOKOUT-STATUS.                        00008800
008900     SELECT REQUEST-FILE       ASSIGN TO BOOKREQ                  00008900
009000         ORGANIZATION IS LINE SEQUENTIAL                          00009000
009100         FILE STATUS IS WS-REQ-STATUS.                            00009100
009200     SELECT RUN-LOG-FILE       ASSIGN TO RUNLOG                   00009200
009300         ORGANIZATION IS LINE SEQUENTIAL                          00009300
009400         FILE STATUS IS WS-LOG-STATUS.                            00009400
009500****************************************************************  00009500
009600 DATA DIVISION.                                                   00009600
009700 FILE SECTION.                                                    00009700
009800*                                                                 00009800
009900 FD  HOTEL-MASTER-FILE                                            00009900
010000     RECORDING MODE IS F.                                         00010000
010100 COPY HOTELMST.                                                   00010100
010200*                                                                 00010200
010300 FD  ROOM-MASTER-FILE                                             00010300
010400     RECORDING MODE IS F.                                         00010400
010500 COPY ROOMMST.                                                    00010500
010600*                                                                 00010600
010700 FD  USER-MASTER-FILE                                             00010700
010800     RECORDING MODE IS F.                                         00010800
010900 COPY USERMST.                                                    00010900
011000*                                                                 00011000
011100 FD  GUEST-MASTER-FILE                                            00011100
011200     RECORDING MODE IS F.                                         00011200
011300 COPY GUESTMST.                                                   00011300
011400*                                                                 00011400
011500 FD  INVENTORY-FILE                                               00011500
011600     RECORDING MODE IS F.                                         00011600
011700 COPY INVREC.                                                     00011700
011800*                                                                 00011800
011900 FD  INVENTORY-FILE-OUT                                           00011900
012000     RECORDING MODE IS F.                                         00012000
012100 01  INVENTORY-RECORD-OUT         PIC X(47).                      00012100
012200*                                                                 00012200
012300 FD  BOOKING-FILE                                                 00012300
012400     RECORDING MODE IS F.                                         00012400
012500 COPY BOOKMST.                                                    00012500
012600*                                                                 00012600
012700 FD  BOOKING-FILE-OUT                                             00012700
012800     RECORDING MODE IS F.                                         00012800
012900 01  BOOKING-RECORD-OUT           PIC X(117).                    00012900
013000*                                                                 00013000
013100 FD  REQUEST-FILE                                                 00013100
013200     RECORDING MODE IS F.                                         00013200
013300 COPY BOOKREQ.                                                    00013300
013400*                                                                 00013400
013500 FD  RUN-LOG-FILE                                                 00013500
013600     RECORDING MODE IS F.                                         00013600
013700 01  RUN-LOG-RECORD              PIC X(132).                      00013700
013800****************************************************************  00013800
013900 WORKING-STORAGE SECTION.                                         00013900
014000*                                                                 00014000
014100 01  WS-FILE-STATUS-CODES.                                        00014100
014200     05  WS-HOTEL-STATUS         PIC X(02) VALUE '00'.            00014200
014300     05  WS-ROOM-STATUS          PIC X(02) VALUE '00'.            00014300
014400     05  WS-USER-STATUS          PIC X(02) VALUE '00'.            00014400
014500     05  WS-GUEST-STATUS         PIC X(02) VALUE '00'.            00014500
014600     05  WS-INV-STATUS           PIC X(02) VALUE '00'.            00014600
014700     05  WS-INVOUT-STATUS        PIC X(02) VALUE '00'.            00014700
014800     05  WS-BOOK-STATUS          PIC X(02) VALUE '00'.            00014800
014900     05  WS-BOOKOUT-STATUS       PIC X(02) VALUE '00'.            00014900
015000     05  WS-REQ-STATUS           PIC X(02) VALUE '00'.            00015000
015100     05  WS-LOG-STATUS           PIC X(02) VALUE '00'.            00015100
015200*                                                                 00015200
015300 01  WS-SWITCHES.                                                 00015300
015400     05  WS-REQ-EOF              PIC X(01) VALUE 'N'.             00015400
015500         88  REQ-IS-EOF               VALUE 'Y'.                  00015500
015600     05  WS-HOTEL-FOUND-SW       PIC X(01) VALUE 'N'.             00015600
015700         88  HOTEL-WAS-FOUND          VALUE 'Y'.                  00015700
015800     05  WS-ROOM-FOUND-SW        PIC X(01) VALUE 'N'.             00015800
015900         88  ROOM-WAS-FOUND           VALUE 'Y'.                  00015900
016000     05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.             00016000
016100         88  USER-WAS-FOUND           VALUE 'Y'.                  00016100
016200     05  WS-BOOKING-FOUND-SW     PIC X(01) VALUE 'N'.             00016200
016300         88  BOOKING-WAS-FOUND        VALUE 'Y'.                  00016300
016400     05  WS-INVENTORY-FOUND-SW   PIC X(01) VALUE 'N'.             00016400
016500         88  INVENTORY-WAS-FOUND      VALUE 'Y'.                  00016500
016600     05  WS-AVAILABLE-SW         PIC X(01) VALUE 'N'.             00016600
016700         88  STAY-IS-AVAILABLE        VALUE 'Y'.                  00016700
016800     05  WS-EXPIRED-SW           PIC X(01) VALUE 'N'.             00016800
016900         88  BOOKING-IS-EXPIRED       VALUE 'Y'.                  00016900
017000     05  WS-REJECT-SW            PIC X(01) VALUE 'N'.             00017000
017100         88  TRAN-IS-REJECTED         VALUE 'Y'.                  00017100
017200*                                                                 00017200
017300 01  WS-REJECT-REASON            PIC X(30) VALUE SPACES.          00017300
017400 01  WS-SEARCH-ROOM-ID           PIC 9(06) VALUE 0.               00017400
017500*                                                                 00017500
017600****************************************************************  00017600
017700* MASTER TABLES - LOADED ONCE AT STARTUP, SEARCHED SEQUENTIALLY   00017700
017800* SINCE EACH SOURCE FILE IS CARRIED IN ASCENDING KEY ORDER.       00017800
017900****************************************************************  00017900
018000 01  HOTEL-TABLE-AREA.                                            00018000
018100     05  WS-HOTEL-COUNT          PIC S9(05) COMP-3 VALUE 0.       00018100
018200     05  HOTEL-TABLE OCCURS 300 TIMES                             00018200
018300             ASCENDING KEY IS HTB-HOTEL-ID                        00018300
018400             INDEXED BY HTB-IDX.                                  00018400
018500         10  HTB-HOTEL-ID        PIC 9(06).                       00018500
018600         10  HTB-OWNER-ID        PIC 9(06).                       00018600
018700         10  HTB-ACTIVE          PIC X(01).                       00018700
018800*                                                                 00018800
018900 01  ROOM-TABLE-AREA.                                             00018900
019000     05  WS-ROOM-COUNT           PIC S9(05) COMP-3 VALUE 0.       00019000
019100     05  ROOM-TABLE OCCURS 2000 TIMES                             00019100
019200             ASCENDING KEY IS RTB-ROOM-ID                         00019200
019300             INDEXED BY RTB-IDX.                                  00019300
019400         10  RTB-ROOM-ID         PIC 9(06).                       00019400
019500         10  RTB-HOTEL-ID        PIC 9(06).                       00019500
019600         10  RTB-TOTAL-COUNT     PIC 9(03).                       00019600
019700*                                                                 00019700
019800 01  USER-TABLE-AREA.                                             00019800
019900     05  WS-USER-COUNT           PIC S9(05) COMP-3 VALUE 0.       00019900
020000     05  USER-TABLE OCCURS 5000 TIMES                             00020000
020100             ASCENDING KEY IS UTB-USER-ID                         00020100
020200             INDEXED BY UTB-IDX.                                  00020200
020300         10  UTB-USER-ID         PIC 9(06).                       00020300
020400*                                                                 00020400
020500 01  GUEST-TABLE-AREA.                                            00020500
020600     05  WS-GUEST-COUNT          PIC S9(05) COMP-3 VALUE 0.       00020600
020700     05  GUEST-TABLE OCCURS 5000 TIMES                            00020700
020800             INDEXED BY GTB-IDX.                                  00020800
020900         10  GTB-USER-ID         PIC 9(06).                       00020900
021000*                                                                 00021000
021100 01  INVENTORY-TABLE-AREA.                                        00021100
021200     05  WS-INV-COUNT            PIC S9(07) COMP-3 VALUE 0.       00021200
021300     05  INVENTORY-TABLE OCCURS 20000 TIMES                       00021300
021400             ASCENDING KEY IS ITB-ROOM-ID ITB-DATE                00021400
021500             INDEXED BY ITB-IDX.                                  00021500
021600         10  ITB-ROOM-ID         PIC 9(06).                       00021600
021700         10  ITB-HOTEL-ID        PIC 9(06).                       00021700
021800         10  ITB-DATE            PIC 9(08).                       00021800
021900         10  ITB-TOTAL-COUNT     PIC 9(03).                       00021900
022000         10  ITB-BOOKED-COUNT    PIC 9(03).                       00022000
022100         10  ITB-RESERVED-COUNT  PIC 9(03).                       00022100
022200         10  ITB-PRICE           PIC S9(8)V99 COMP-3.             00022200
022300         10  ITB-SURGE-FACTOR    PIC 9(01)V99.                    00022300
022400         10  ITB-HOLIDAY-FLAG    PIC X(01).                       00022400
022500         10  ITB-CLOSED-FLAG     PIC X(01).                       00022500
022600*                                                                 00022600
022700 01  BOOKING-TABLE-AREA.                                          00022700
022800     05  WS-BOOKING-COUNT        PIC S9(05) COMP-3 VALUE 0.       00022800
022900     05  WS-NEXT-BOOKING-ID      PIC 9(08) VALUE 1.                00022900
023000     05  BOOKING-TABLE OCCURS 5000 TIMES                          00023000
023100             ASCENDING KEY IS BTB-ID                               00023100
023200             INDEXED BY BTB-IDX.                                  00023200
023300         10  BTB-ID              PIC 9(08).                       00023300
023400         10  BTB-HOTEL-ID        PIC 9(06).                       00023400
023500         10  BTB-ROOM-ID         PIC 9(06).                       00023500
023600         10  BTB-USER-ID         PIC 9(06).                       00023600
023700         10  BTB-CHECKIN-DATE    PIC 9(08).                       00023700
023800         10  BTB-CHECKOUT-DATE   PIC 9(08).                       00023800
023900         10  BTB-ROOMS-COUNT     PIC 9(03).                       00023900
024000         10  BTB-GUEST-COUNT     PIC 9(02).                       00024000
024100         10  BTB-AMOUNT          PIC S9(8)V99 COMP-3.             00024100
024200         10  BTB-STATUS          PIC X(02).                       00024200
024300         10  BTB-PAYMENT-ORDER-ID PIC X(20).                      00024300
024400         10  BTB-PAYMENT-ID      PIC X(20).                       00024400
024500         10  BTB-CREATED-TS      PIC 9(14).                       00024500
024600*                                                                 00024600
024700****************************************************************  00024700
024800* DATE WORK AREAS - 500/520/530 SERIES USE THESE GROUPS,          00024800
024900* REDEFINED AS STRAIGHT NUMERICS FOR COMPARE/COMPUTE.             00024900
025000****************************************************************  00025000
025100 01  WS-CHECKIN-BROKEN.                                           00025100
025200     05  WS-CHECKIN-YEAR         PIC 9(04).                       00025200
025300     05  WS-CHECKIN-MONTH        PIC 9(02).                       00025300
025400     05  WS-CHECKIN-DAY          PIC 9(02).                       00025400
025500 01  WS-CHECKIN-NUM REDEFINES WS-CHECKIN-BROKEN PIC 9(08).        00025500
025600*                                                                 00025600
025700 01  WS-CHECKOUT-BROKEN.                                          00025700
025800     05  WS-CHECKOUT-YEAR        PIC 9(04).                       00025800
025900     05  WS-CHECKOUT-MONTH       PIC 9(02).                       00025900
026000     05  WS-CHECKOUT-DAY         PIC 9(02).                       00026000
026100 01  WS-CHECKOUT-NUM REDEFINES WS-CHECKOUT-BROKEN PIC 9(08).      00026100
026200*                                                                 00026200
026300 01  WS-STAY-DATE-BROKEN.                                         00026300
026400     05  WS-STAY-YEAR            PIC 9(04).                       00026400
026500     05  WS-STAY-MONTH           PIC 9(02).                       00026500
026600     05  WS-STAY-DAY             PIC 9(02).                       00026600
026700 01  WS-STAY-DATE-NUM REDEFINES WS-STAY-DATE-BROKEN PIC 9(08).    00026700
026800*                                                                 00026800
026900 01  WS-DATE-MATH-FIELDS.                                         00026900
027000     05  WS-DAYS-IN-MONTH-TABLE.                                  00027000
027100         10  PIC 9(02) VALUE 31.                                  00027100
027200         10  PIC 9(02) VALUE 28.                                  00027200
027300         10  PIC 9(02) VALUE 31.                                  00027300
027400         10  PIC 9(02) VALUE 30.                                  00027400
027500         10  PIC 9(02) VALUE 31.                                  00027500
027600         10  PIC 9(02) VALUE 30.                                  00027600
027700         10  PIC 9(02) VALUE 31.                                  00027700
027800         10  PIC 9(02) VALUE 31.                                  00027800
027900         10  PIC 9(02) VALUE 30.                                  00027900
028000         10  PIC 9(02) VALUE 31.                                  00028000
028100         10  PIC 9(02) VALUE 30.                                  00028100
028200         10  PIC 9(02) VALUE 31.                                  00028200
028300     05  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.     00028300
028400         10  WS-DAYS-IN-MONTH    PIC 9(02) OCCURS 12 TIMES.       00028400
028500     05  WS-LEAP-SW              PIC X(01) VALUE 'N'.             00028500
028600         88  YEAR-IS-LEAP            VALUE 'Y'.                  00028600
028700     05  WS-LEAP-REM4            PIC S9(04) COMP VALUE 0.         00028700
028800     05  WS-LEAP-REM100          PIC S9(04) COMP VALUE 0.         00028800
028900     05  WS-LEAP-REM400          PIC S9(04) COMP VALUE 0.         00028900
029000     05  WS-DAY-COUNT            PIC S9(05) COMP VALUE 0.         00029000
029100     05  WS-DAY-SUBSCRIPT        PIC S9(05) COMP VALUE 0.         00029100
029200     05  WS-DAYS-AVAILABLE       PIC S9(05) COMP VALUE 0.         00029200
029300*                                                                 00029300
029400****************************************************************  00029400
029500* PRICING WORK AREAS / LINKAGE TO HPRICE SUBPROGRAM               00029500
029600****************************************************************  00029600
029700 01  PRICE-CALC-LINKAGE.                                          00029700
029800     05  PRC-IN-BASE-PRICE       PIC S9(8)V99 COMP-3.             00029800
029900     05  PRC-IN-SURGE-FACTOR     PIC 9(01)V99.                    00029900
030000     05  PRC-IN-HOLIDAY-FLAG     PIC X(01).                       00030000
030100     05  PRC-OUT-DAY-PRICE       PIC S9(8)V99 COMP-3.             00030100
030200*                                                                 00030200
030300 01  WS-PRICE-WORK.                                               00030300
030400     05  WS-STAY-PRICE           PIC S9(8)V99 COMP-3 VALUE 0.     00030400
030500     05  WS-BOOKING-AMOUNT       PIC S9(8)V99 COMP-3 VALUE 0.     00030500
030600     05  WS-PAISE-AMOUNT         PIC S9(10) COMP-3 VALUE 0.       00030600
030700*                                                                 00030700
030800****************************************************************  00030800
030900* EXPIRY WORK AREAS - BOOKING EXPIRES 10 MINUTES AFTER CREATION  00030900
031000****************************************************************  00031000
031100 01  WS-EXPIRY-WORK.                                               00031100
031200     05  WS-TS-PLUS-10           PIC 9(14) VALUE 0.                00031200
031300     05  WS-TS-PLUS-10-BROKEN REDEFINES WS-TS-PLUS-10.             00031300
031400         10  WS-TS10-CCYYMMDDHH  PIC 9(10).                       00031400
031500         10  WS-TS10-MINUTE      PIC 9(02).                       00031500
031600         10  WS-TS10-SECOND      PIC 9(02).                       00031600
031700     05  WS-CARRY-MINUTES        PIC S9(05) COMP VALUE 0.         00031700
031800*                                                                 00031800
031900****************************************************************  00031900
032000* RUN TOTALS                                                     00032000
032100****************************************************************  00032100
032200 01  RUN-TOTALS.                                                  00032200
032300     05  WS-TOTAL-READ           PIC S9(07) COMP-3 VALUE 0.       00032300
032400     05  WS-TOTAL-ACCEPTED       PIC S9(07) COMP-3 VALUE 0.       00032400
032500     05  WS-TOTAL-REJECTED       PIC S9(07) COMP-3 VALUE 0.       00032500
032600*                                                                 00032600
032700 COPY RUNLOG.                                                     00032700
032800*                                                                 00032800
032900 01  WS-CURRENT-DATE-TIME.                                        00032900
033000     05  WS-CURR-DATE            PIC 9(08).                       00033000
033100     05  WS-CURR-TIME            PIC 9(08).                       00033100
033200*                                                                 00033200
033300 01  WS-ID-CHARS.                                                 00033300
033400     05  WS-ORDER-ID-SUFFIX      PIC 9(08).                       00033400
033500****************************************************************  00033500
033600 PROCEDURE DIVISION.                                              00033600
033700****************************************************************  00033700
033800 000-MAIN-LOGIC.                                                  00033800
033900     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.                      00033900
034000     ACCEPT WS-CURR-TIME FROM TIME.                               00034000
034100     DISPLAY 'HBOOKENG STARTED - RUN DATE ' WS-CURR-DATE.         00034100
034200*                                                                 00034200
034300     PERFORM 700-OPEN-FILES.                                      00034300
034400     PERFORM 710-LOAD-HOTEL-TABLE.                                00034400
034500     PERFORM 715-LOAD-ROOM-TABLE.                                 00034500
034600     PERFORM 720-LOAD-USER-TABLE.                                 00034600
034700     PERFORM 725-LOAD-GUEST-TABLE.                                00034700
034800     PERFORM 730-LOAD-BOOKING-TABLE.                              00034800
034900     PERFORM 735-LOAD-INVENTORY-TABLE.                            00034900
035000*                                                                 00035000
035100     PERFORM 100-READ-REQUEST.                                    00035100
035200     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT               00035200
035300             UNTIL REQ-IS-EOF.                                    00035300
035400*                                                                 00035400
035500     PERFORM 800-REWRITE-BOOKING-FILE.                            00035500
035600     PERFORM 810-REWRITE-INVENTORY-FILE.                          00035600
035700     PERFORM 950-WRITE-RUN-TOTALS.                                00035700
035800     PERFORM 990-CLOSE-FILES.                                     00035800
035900     DISPLAY 'HBOOKENG ENDED - READ ' WS-TOTAL-READ                00035900
036000             ' ACCEPTED ' WS-TOTAL-ACCEPTED                       00036000
036100             ' REJECTED ' WS-TOTAL-REJECTED.                      00036100
036200     GOBACK.                                                      00036200
036300*                                                                 00036300
036400 100-READ-REQUEST.                                                00036400
036500     READ REQUEST-FILE                                           00036500
036600         AT END MOVE 'Y' TO WS-REQ-EOF                           00036600
036700     END-READ.                                                   00036700
036800*                                                                 00036800
036900 200-PROCESS-TRANSACTIONS.                                        00036900
037000     ADD 1 TO WS-TOTAL-READ.                                     00037000
037100     MOVE 'N' TO WS-REJECT-SW.                                   00037100
037200     MOVE SPACES TO WS-REJECT-REASON.                            00037200
037300*                                                                 00037300
037400     EVALUATE TRUE                                               00037400
037500         WHEN REQ-INITIALISE                                     00037500
037600             PERFORM 210-INITIALISE-BOOKING THRU 210-EXIT         00037600
037700         WHEN REQ-ADD-GUESTS                                     00037700
037800             PERFORM 220-ADD-GUESTS THRU 220-EXIT                 00037800
037900         WHEN REQ-INITIATE-PAYMENT                               00037900
038000             PERFORM 230-INITIATE-PAYMENT THRU 230-EXIT           00038000
038100         WHEN REQ-CAPTURE-PAYMENT                                00038100
038200             PERFORM 240-CAPTURE-PAYMENT THRU 240-EXIT            00038200
038300         WHEN REQ-CANCEL                                         00038300
038400             PERFORM 250-CANCEL-BOOKING THRU 250-EXIT             00038400
038500         WHEN OTHER                                              00038500
038600             MOVE 'Y' TO WS-REJECT-SW                            00038600
038700             MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-REJECT-REASON  00038700
038800     END-EVALUATE.                                               00038800
038900*                                                                 00038900
039000     PERFORM 900-WRITE-LOG-LINE.                                  00039000
039100     PERFORM 100-READ-REQUEST.                                    00039100
039200 200-EXIT.                                                        00039200
039300     EXIT.                                                       00039300
039400*                                                                 00039400
039500****************************************************************  00039500
039600* IN - INITIALISE BOOKING                                        00039600
039700****************************************************************  00039700
039800 210-INITIALISE-BOOKING.                                          00039800
039900     PERFORM 300-FIND-HOTEL.                                      00039900
040000     IF NOT HOTEL-WAS-FOUND                                      00040000
040100         MOVE 'Y' TO WS-REJECT-SW                                00040100
040200         MOVE 'HOTEL NOT FOUND' TO WS-REJECT-REASON              00040200
040300         GO TO 210-EXIT                                          00040300
040400     END-IF.                                                     00040400
040500     PERFORM 310-FIND-ROOM.                                      00040500
040600     IF NOT ROOM-WAS-FOUND                                       00040600
040700         MOVE 'Y' TO WS-REJECT-SW                                00040700
040800         MOVE 'ROOM NOT FOUND' TO WS-REJECT-REASON               00040800
040900         GO TO 210-EXIT                                          00040900
041000     END-IF.                                                     00041000
041100     PERFORM 340-FIND-USER.                                      00041100
041200     IF NOT USER-WAS-FOUND                                       00041200
041300         MOVE 'Y' TO WS-REJECT-SW                                00041300
041400         MOVE 'REQUESTING USER NOT ON FILE' TO WS-REJECT-REASON  00041400
041500         GO TO 210-EXIT                                          00041500
041600     END-IF.                                                     00041600
041700*                                                                 00041700
041800     PERFORM 500-CALC-DAY-COUNT.                                  00041800
041900     PERFORM 400-CHECK-AVAILABILITY THRU 400-EXIT.               00041900
042000     IF NOT STAY-IS-AVAILABLE                                    00042000
042100         MOVE 'Y' TO WS-REJECT-SW                                00042100
042200         MOVE 'ROOM IS NOT AVAILABLE ANYMORE' TO WS-REJECT-REASON 00042200
042300         GO TO 210-EXIT                                          00042300
042400     END-IF.                                                     00042400
042500*                                                                 00042500
042600     PERFORM 420-ADD-RESERVED-COUNTS THRU 420-EXIT.               00042600
042700     PERFORM 510-CALC-STAY-PRICE THRU 510-EXIT.                   00042700
042800     COMPUTE WS-BOOKING-AMOUNT ROUNDED =                          00042800
042900             WS-STAY-PRICE * REQ-ROOMS-COUNT.                     00042900
043000*                                                                 00043000
043100     ADD 1 TO WS-BOOKING-COUNT.                                  00043100
043200     SET BTB-IDX TO WS-BOOKING-COUNT.                            00043200
043300     MOVE WS-NEXT-BOOKING-ID    TO BTB-ID (BTB-IDX).              00043300
043400     ADD 1 TO WS-NEXT-BOOKING-ID.                                00043400
043500     MOVE REQ-HOTEL-ID          TO BTB-HOTEL-ID (BTB-IDX).        00043500
043600     MOVE REQ-ROOM-ID           TO BTB-ROOM-ID (BTB-IDX).         00043600
043700     MOVE REQ-USER-ID           TO BTB-USER-ID (BTB-IDX).         00043700
043800     MOVE REQ-CHECKIN-DATE      TO BTB-CHECKIN-DATE (BTB-IDX).    00043800
043900     MOVE REQ-CHECKOUT-DATE     TO BTB-CHECKOUT-DATE (BTB-IDX).   00043900
044000     MOVE REQ-ROOMS-COUNT       TO BTB-ROOMS-COUNT (BTB-IDX).     00044000
044100     MOVE 0                     TO BTB-GUEST-COUNT (BTB-IDX).     00044100
044200     MOVE WS-BOOKING-AMOUNT     TO BTB-AMOUNT (BTB-IDX).          00044200
044300     MOVE 'RE'                  TO BTB-STATUS (BTB-IDX).          00044300
044400     MOVE SPACES                TO BTB-PAYMENT-ORDER-ID (BTB-IDX) 00044400
044500                                   BTB-PAYMENT-ID (BTB-IDX).      00044500
044600     MOVE REQ-TIMESTAMP         TO BTB-CREATED-TS (BTB-IDX).      00044600
044700     MOVE BTB-ID (BTB-IDX)      TO LOG-BOOKING-ID-OUT.            00044700
044800 210-EXIT.                                                        00044800
044900     EXIT.                                                       00044900
045000*                                                                 00045000
045100****************************************************************  00045100
045200* AG - ADD GUESTS                                                00045200
045300****************************************************************  00045300
045400 220-ADD-GUESTS.                                                  00045400
045500     MOVE REQ-BOOKING-ID TO LOG-BOOKING-ID-OUT.                   00045500
045600     PERFORM 320-FIND-BOOKING-BY-ID.                              00045600
045700     IF NOT BOOKING-WAS-FOUND                                    00045700
045800         MOVE 'Y' TO WS-REJECT-SW                                00045800
045900         MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON            00045900
046000         GO TO 220-EXIT                                          00046000
046100     END-IF.                                                     00046100
046200     IF BTB-USER-ID (BTB-IDX) NOT = REQ-USER-ID                  00046200
046300         MOVE 'Y' TO WS-REJECT-SW                                00046300
046400         MOVE 'REQUESTING USER NOT BOOKING OWNER' TO              00046400
046500                 WS-REJECT-REASON                                 00046500
046600         GO TO 220-EXIT                                          00046600
046700     END-IF.                                                     00046700
046800     PERFORM 600-CHECK-EXPIRY.                                    00046800
046900     IF BOOKING-IS-EXPIRED                                       00046900
047000         MOVE 'Y' TO WS-REJECT-SW                                00047000
047100         MOVE 'BOOKING HAS EXPIRED' TO WS-REJECT-REASON          00047100
047200         GO TO 220-EXIT                                          00047200
047300     END-IF.                                                     00047300
047400     IF BTB-STATUS (BTB-IDX) NOT = 'RE'                          00047400
047500         MOVE 'Y' TO WS-REJECT-SW                                00047500
047600         MOVE 'BOOKING NOT IN RESERVED STATUS' TO                 00047600
047700                 WS-REJECT-REASON                                 00047700
047800         GO TO 220-EXIT                                          00047800
047900     END-IF.                                                     00047900
048000     ADD REQ-GUEST-COUNT TO BTB-GUEST-COUNT (BTB-IDX).            00048000
048100     MOVE 'GA' TO BTB-STATUS (BTB-IDX).                          00048100
048200 220-EXIT.                                                        00048200
048300     EXIT.                                                       00048300
048400*                                                                 00048400
048500****************************************************************  00048500
048600* IP - INITIATE PAYMENT                                          00048600
048700****************************************************************  00048700
048800 230-INITIATE-PAYMENT.                                            00048800
048900     MOVE REQ-BOOKING-ID TO LOG-BOOKING-ID-OUT.                   00048900
049000     PERFORM 320-FIND-BOOKING-BY-ID.                              00049000
049100     IF NOT BOOKING-WAS-FOUND                                    00049100
049200         MOVE 'Y' TO WS-REJECT-SW                                00049200
049300         MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON            00049300
049400         GO TO 230-EXIT                                          00049400
049500     END-IF.                                                     00049500
049600     IF BTB-USER-ID (BTB-IDX) NOT = REQ-USER-ID                  00049600
049700         MOVE 'Y' TO WS-REJECT-SW                                00049700
049800         MOVE 'REQUESTING USER NOT BOOKING OWNER' TO              00049800
049900                 WS-REJECT-REASON                                 00049900
050000         GO TO 230-EXIT                                          00050000
050100     END-IF.                                                     00050100
050200     PERFORM 600-CHECK-EXPIRY.                                    00050200
050300     IF BOOKING-IS-EXPIRED                                       00050300
050400         MOVE 'Y' TO WS-REJECT-SW                                00050400
050500         MOVE 'BOOKING HAS EXPIRED' TO WS-REJECT-REASON          00050500
050600         GO TO 230-EXIT                                          00050600
050700     END-IF.                                                     00050700
050800*                                                                 00050800
050900     COMPUTE WS-PAISE-AMOUNT = BTB-AMOUNT (BTB-IDX) * 100.        00050900
051000     MOVE BTB-ID (BTB-IDX) TO WS-ORDER-ID-SUFFIX.                 00051000
051100     MOVE SPACES TO BTB-PAYMENT-ORDER-ID (BTB-IDX).               00051100
051200     STRING 'ORD' WS-ORDER-ID-SUFFIX DELIMITED BY SIZE            00051200
051300             INTO BTB-PAYMENT-ORDER-ID (BTB-IDX).                 00051300
051400     MOVE 'PP' TO BTB-STATUS (BTB-IDX).                          00051400
051500 230-EXIT.                                                        00051500
051600     EXIT.                                                       00051600
051700*                                                                 00051700
051800****************************************************************  00051800
051900* CP - CAPTURE PAYMENT                                           00051900
052000****************************************************************  00052000
052100 240-CAPTURE-PAYMENT.                                             00052100
052200     MOVE REQ-BOOKING-ID TO LOG-BOOKING-ID-OUT.                   00052200
052300     PERFORM 320-FIND-BOOKING-BY-ID.                              00052300
052400     IF NOT BOOKING-WAS-FOUND                                    00052400
052500         MOVE 'Y' TO WS-REJECT-SW                                00052500
052600         MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON            00052600
052700         GO TO 240-EXIT                                          00052700
052800     END-IF.                                                     00052800
052900     IF BTB-STATUS (BTB-IDX) NOT = 'PP'                          00052900
053000         MOVE 'Y' TO WS-REJECT-SW                                00053000
053100         MOVE 'BOOKING NOT IN PAYMENT-PENDING STATUS' TO          00053100
053200                 WS-REJECT-REASON                                 00053200
053300         GO TO 240-EXIT                                          00053300
053400     END-IF.                                                     00053400
053500*                                                                 00053500
053600     MOVE SPACES TO BTB-PAYMENT-ID (BTB-IDX).                     00053600
053700     STRING 'PAY' BTB-ID (BTB-IDX) DELIMITED BY SIZE              00053700
053800             INTO BTB-PAYMENT-ID (BTB-IDX).                       00053800
053900     MOVE 'CF' TO BTB-STATUS (BTB-IDX).                          00053900
054000     PERFORM 430-MOVE-RESERVED-TO-BOOKED THRU 430-EXIT.           00054000
054100 240-EXIT.                                                        00054100
054200     EXIT.                                                       00054200
054300*                                                                 00054300
054400****************************************************************  00054400
054500* CN - CANCEL BOOKING                                            00054500
054600****************************************************************  00054600
054700 250-CANCEL-BOOKING.                                              00054700
054800     MOVE REQ-BOOKING-ID TO LOG-BOOKING-ID-OUT.                   00054800
054900     PERFORM 320-FIND-BOOKING-BY-ID.                              00054900
055000     IF NOT BOOKING-WAS-FOUND                                    00055000
055100         MOVE 'Y' TO WS-REJECT-SW                                00055100
055200         MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON            00055200
055300         GO TO 250-EXIT                                          00055300
055400     END-IF.                                                     00055400
055500     IF BTB-USER-ID (BTB-IDX) NOT = REQ-USER-ID                  00055500
055600         MOVE 'Y' TO WS-REJECT-SW                                00055600
055700         MOVE 'REQUESTING USER NOT BOOKING OWNER' TO              00055700
055800                 WS-REJECT-REASON                                 00055800
055900         GO TO 250-EXIT                                          00055900
056000     END-IF.                                                     00056000
056100     IF BTB-STATUS (BTB-IDX) NOT = 'CF'                          00056100
056200         MOVE 'Y' TO WS-REJECT-SW                                00056200
056300         MOVE 'BOOKING NOT IN CONFIRMED STATUS' TO                00056300
056400                 WS-REJECT-REASON                                 00056400
056500         GO TO 250-EXIT                                          00056500
056600     END-IF.                                                     00056600
056700*                                                                 00056700
056800     MOVE 'CA' TO BTB-STATUS (BTB-IDX).                          00056800
056900     PERFORM 440-RELEASE-BOOKED-COUNTS THRU 440-EXIT.             00056900
057000     COMPUTE WS-PAISE-AMOUNT = BTB-AMOUNT (BTB-IDX) * 100.        00057000
057100 250-EXIT.                                                        00057100
057200     EXIT.                                                       00057200
057300*                                                                 00057300
057400****************************************************************  00057400
057500* TABLE SEARCH PARAGRAPHS                                        00057500
057600****************************************************************  00057600
057700 300-FIND-HOTEL.                                                  00057700
057800     MOVE 'N' TO WS-HOTEL-FOUND-SW.                              00057800
057900     SET HTB-IDX TO 1.                                           00057900
058000     SEARCH HOTEL-TABLE                                          00058000
058100         AT END MOVE 'N' TO WS-HOTEL-FOUND-SW                    00058100
058200         WHEN HTB-HOTEL-ID (HTB-IDX) = REQ-HOTEL-ID               00058200
058300             MOVE 'Y' TO WS-HOTEL-FOUND-SW.                      00058300
058400 300-EXIT.                                                        00058400
058500     EXIT.                                                       00058500
058600*                                                                 00058600
058700 310-FIND-ROOM.                                                  00058700
058800     MOVE 'N' TO WS-ROOM-FOUND-SW.                               00058800
058900     SET RTB-IDX TO 1.                                           00058900
059000     SEARCH ROOM-TABLE                                           00059000
059100         AT END MOVE 'N' TO WS-ROOM-FOUND-SW                     00059100
059200         WHEN RTB-ROOM-ID (RTB-IDX) = REQ-ROOM-ID                 00059200
059300             MOVE 'Y' TO WS-ROOM-FOUND-SW.                       00059300
059400 310-EXIT.                                                        00059400
059500     EXIT.                                                       00059500
059600*                                                                 00059600
059700 320-FIND-BOOKING-BY-ID.                                         00059700
059800     MOVE 'N' TO WS-BOOKING-FOUND-SW.                            00059800
059900     SET BTB-IDX TO 1.                                           00059900
060000     SEARCH BOOKING-TABLE                                        00060000
060100         AT END MOVE 'N' TO WS-BOOKING-FOUND-SW                  00060100
060200         WHEN BTB-ID (BTB-IDX) = REQ-BOOKING-ID                   00060200
060300             MOVE 'Y' TO WS-BOOKING-FOUND-SW.                    00060300
060400 320-EXIT.                                                        00060400
060500     EXIT.                                                       00060500
060600*                                                                 00060600
060700 340-FIND-USER.                                                  00060700
060800     MOVE 'N' TO WS-USER-FOUND-SW.                               00060800
060900     SET UTB-IDX TO 1.                                           00060900
061000     SEARCH USER-TABLE                                          00061000
061100         AT END MOVE 'N' TO WS-USER-FOUND-SW                     00061100
061200         WHEN UTB-USER-ID (UTB-IDX) = REQ-USER-ID                 00061200
061300             MOVE 'Y' TO WS-USER-FOUND-SW.                       00061300
061400 340-EXIT.                                                        00061400
061500     EXIT.                                                       00061500
061600*                                                                 00061600
061700****************************************************************  00061700
061800* AVAILABILITY / RESERVED / BOOKED MAINTENANCE                   00061800
061900****************************************************************  00061900
062000 400-CHECK-AVAILABILITY.                                          00062000
062100     MOVE 'Y' TO WS-AVAILABLE-SW.                                 00062100
062200     MOVE WS-DAY-COUNT TO WS-DAYS-AVAILABLE.                      00062200
062300     MOVE REQ-ROOM-ID TO WS-SEARCH-ROOM-ID.                       00062300
062400     MOVE REQ-CHECKIN-DATE TO WS-STAY-DATE-NUM.                   00062400
062500     PERFORM 401-CHECK-AVAILABILITY-DAY                           00062500
062600             WS-DAY-COUNT TIMES.                                  00062600
062700 400-EXIT.                                                        00062700
062800     EXIT.                                                        00062800
062900*                                                                 00062900
063000 401-CHECK-AVAILABILITY-DAY.                                      00063000
063100     PERFORM 410-FIND-INVENTORY THRU 410-EXIT.                    00063100
063200     IF NOT INVENTORY-WAS-FOUND                                   00063200
063300         MOVE 'N' TO WS-AVAILABLE-SW                              00063300
063400     ELSE                                                         00063400
063500         IF ITB-CLOSED-FLAG (ITB-IDX) = 'Y'                       00063500
063600             MOVE 'N' TO WS-AVAILABLE-SW                          00063600
063700         ELSE                                                     00063700
063800             IF (ITB-TOTAL-COUNT (ITB-IDX) -                      00063800
063900                 ITB-BOOKED-COUNT (ITB-IDX) -                     00063900
064000                 ITB-RESERVED-COUNT (ITB-IDX)) <                  00064000
064100                 REQ-ROOMS-COUNT                                  00064100
064200                 MOVE 'N' TO WS-AVAILABLE-SW                      00064200
064300             END-IF                                               00064300
064400         END-IF                                                   00064400
064500     END-IF.                                                      00064500
064600     PERFORM 520-NEXT-DATE THRU 520-EXIT.                         00064600
064700 401-EXIT.                                                        00064700
064800     EXIT.                                                        00064800
064900*                                                                 00064900
065000 410-FIND-INVENTORY.                                              00065000
065100     MOVE 'N' TO WS-INVENTORY-FOUND-SW.                           00065100
065200     SET ITB-IDX TO 1.                                           00065200
065300     SEARCH INVENTORY-TABLE                                      00065300
065400         AT END MOVE 'N' TO WS-INVENTORY-FOUND-SW                00065400
065500         WHEN ITB-ROOM-ID (ITB-IDX) = WS-SEARCH-ROOM-ID           00065500
065600              AND ITB-DATE (ITB-IDX) = WS-STAY-DATE-NUM           00065600
065700             MOVE 'Y' TO WS-INVENTORY-FOUND-SW.                  00065700
065800 410-EXIT.                                                        00065800
065900     EXIT.                                                       00065900
066000*                                                                 00066000
066100 420-ADD-RESERVED-COUNTS.                                         00066100
066200     MOVE REQ-ROOM-ID TO WS-SEARCH-ROOM-ID.                       00066200
066300     MOVE REQ-CHECKIN-DATE TO WS-STAY-DATE-NUM.                   00066300
066400     PERFORM 421-ADD-RESERVED-COUNT-DAY                           00066400
066500             WS-DAY-COUNT TIMES.                                  00066500
066600 420-EXIT.                                                        00066600
066700     EXIT.                                                        00066700
066800*                                                                 00066800
066900 421-ADD-RESERVED-COUNT-DAY.                                      00066900
067000     PERFORM 410-FIND-INVENTORY THRU 410-EXIT.                    00067000
067100     IF INVENTORY-WAS-FOUND                                       00067100
067200         ADD REQ-ROOMS-COUNT TO                                   00067200
067300             ITB-RESERVED-COUNT (ITB-IDX)                         00067300
067400     END-IF.                                                      00067400
067500     PERFORM 520-NEXT-DATE THRU 520-EXIT.                         00067500
067600 421-EXIT.                                                        00067600
067700     EXIT.                                                        00067700
067800*                                                                 00067800
067900 430-MOVE-RESERVED-TO-BOOKED.                                     00067900
068000     MOVE BTB-ROOM-ID (BTB-IDX) TO WS-SEARCH-ROOM-ID.             00068000
068100     MOVE BTB-CHECKIN-DATE (BTB-IDX) TO WS-CHECKIN-NUM.           00068100
068200     MOVE WS-CHECKIN-NUM TO WS-STAY-DATE-NUM.                     00068200
068300     PERFORM 500-CALC-DAY-COUNT-FROM-BOOKING THRU                 00068300
068400             500B-EXIT.                                           00068400
068500     PERFORM 431-MOVE-RESERVED-TO-BOOKED-DAY                      00068500
068600             WS-DAY-COUNT TIMES.                                  00068600
068700 430-EXIT.                                                        00068700
068800     EXIT.                                                        00068800
068900*                                                                 00068900
069000 431-MOVE-RESERVED-TO-BOOKED-DAY.                                 00069000
069100     PERFORM 410-FIND-INVENTORY THRU 410-EXIT.                    00069100
069200     IF INVENTORY-WAS-FOUND                                       00069200
069300         SUBTRACT BTB-ROOMS-COUNT (BTB-IDX) FROM                  00069300
069400             ITB-RESERVED-COUNT (ITB-IDX)                         00069400
069500         ADD BTB-ROOMS-COUNT (BTB-IDX) TO                         00069500
069600             ITB-BOOKED-COUNT (ITB-IDX)                           00069600
069700     END-IF.                                                      00069700
069800     PERFORM 520-NEXT-DATE THRU 520-EXIT.                         00069800
069900 431-EXIT.                                                        00069900
070000     EXIT.                                                        00070000
070100*                                                                 00070100
070200 440-RELEASE-BOOKED-COUNTS.                                       00070200
070300     MOVE BTB-ROOM-ID (BTB-IDX) TO WS-SEARCH-ROOM-ID.             00070300
070400     MOVE BTB-CHECKIN-DATE (BTB-IDX) TO WS-CHECKIN-NUM.           00070400
070500     MOVE WS-CHECKIN-NUM TO WS-STAY-DATE-NUM.                     00070500
070600     PERFORM 500-CALC-DAY-COUNT-FROM-BOOKING THRU                 00070600
070700             500B-EXIT.                                           00070700
070800     PERFORM 441-RELEASE-BOOKED-COUNT-DAY                         00070800
070900             WS-DAY-COUNT TIMES.                                  00070900
071000 440-EXIT.                                                        00071000
071100     EXIT.                                                        00071100
071200*                                                                 00071200
071300 441-RELEASE-BOOKED-COUNT-DAY.                                    00071300
071400     PERFORM 410-FIND-INVENTORY THRU 410-EXIT.                    00071400
071500     IF INVENTORY-WAS-FOUND                                       00071500
071600         SUBTRACT BTB-ROOMS-COUNT (BTB-IDX) FROM                  00071600
071700             ITB-BOOKED-COUNT (ITB-IDX)                           00071700
071800     END-IF.                                                      00071800
071900     PERFORM 520-NEXT-DATE THRU 520-EXIT.                         00071900
072000 441-EXIT.                                                        00072000
072100     EXIT.                                                        00072100
072200*                                                                 00072200
072300****************************************************************  00072300
072400* DATE ARITHMETIC                                                00072400
072500****************************************************************  00072500
072600 500-CALC-DAY-COUNT.                                              00072600
072700     MOVE REQ-CHECKIN-DATE  TO WS-CHECKIN-NUM.                    00072700
072800     MOVE REQ-CHECKOUT-DATE TO WS-CHECKOUT-NUM.                   00072800
072900     MOVE 1 TO WS-DAY-COUNT.                                      00072900
073000     MOVE REQ-CHECKIN-DATE TO WS-STAY-DATE-NUM.                   00073000
073100     PERFORM 501-CALC-DAY-COUNT-STEP                              00073100
073200             UNTIL WS-STAY-DATE-NUM = WS-CHECKOUT-NUM.            00073200
073300 500-EXIT.                                                        00073300
073400     EXIT.                                                        00073400
073500*                                                                 00073500
073600 501-CALC-DAY-COUNT-STEP.                                         00073600
073700     PERFORM 520-NEXT-DATE THRU 520-EXIT.                         00073700
073800     ADD 1 TO WS-DAY-COUNT.                                       00073800
073900 501-EXIT.                                                        00073900
074000     EXIT.                                                        00074000
074100*                                                                 00074100
074200 500-CALC-DAY-COUNT-FROM-BOOKING.                                 00074200
074300     MOVE BTB-CHECKOUT-DATE (BTB-IDX) TO WS-CHECKOUT-NUM.         00074300
074400     MOVE 1 TO WS-DAY-COUNT.                                      00074400
074500     MOVE WS-CHECKIN-NUM TO WS-STAY-DATE-NUM.                     00074500
074600     PERFORM 502-CALC-DAY-COUNT-FROM-BKG-STEP                     00074600
074700             UNTIL WS-STAY-DATE-NUM = WS-CHECKOUT-NUM.            00074700
074800     MOVE WS-CHECKIN-NUM TO WS-STAY-DATE-NUM.                     00074800
074900 500B-EXIT.                                                       00074900
075000     EXIT.                                                        00075000
075100*                                                                 00075100
075200 502-CALC-DAY-COUNT-FROM-BKG-STEP.                                00075200
075300     PERFORM 520-NEXT-DATE THRU 520-EXIT.                         00075300
075400     ADD 1 TO WS-DAY-COUNT.                                       00075400
075500 502-EXIT.                                                        00075500
075600     EXIT.                                                        00075600
075700*                                                                 00075700
075800 510-CALC-STAY-PRICE.                                             00075800
075900     MOVE REQ-ROOM-ID TO WS-SEARCH-ROOM-ID.                       00075900
076000     MOVE 0 TO WS-STAY-PRICE.                                     00076000
076100     MOVE REQ-CHECKIN-DATE TO WS-STAY-DATE-NUM.                   00076100
076200     PERFORM 511-CALC-STAY-PRICE-DAY                              00076200
076300             WS-DAY-COUNT TIMES.                                  00076300
076400 510-EXIT.                                                        00076400
076500     EXIT.                                                        00076500
076600*                                                                 00076600
076700 511-CALC-STAY-PRICE-DAY.                                         00076700
076800     PERFORM 410-FIND-INVENTORY THRU 410-EXIT.                    00076800
076900     IF INVENTORY-WAS-FOUND                                       00076900
077000         MOVE ITB-PRICE (ITB-IDX)        TO PRC-IN-BASE-PRICE     00077000
077100         MOVE ITB-SURGE-FACTOR (ITB-IDX) TO                       00077100
077200             PRC-IN-SURGE-FACTOR                                  00077200
077300         MOVE ITB-HOLIDAY-FLAG (ITB-IDX) TO                       00077300
077400             PRC-IN-HOLIDAY-FLAG                                  00077400
077500         CALL 'HPRICE' USING PRICE-CALC-LINKAGE                   00077500
077600         ADD PRC-OUT-DAY-PRICE TO WS-STAY-PRICE                   00077600
077700     END-IF.                                                      00077700
077800     PERFORM 520-NEXT-DATE THRU 520-EXIT.                         00077800
077900 511-EXIT.                                                        00077900
078000     EXIT.                                                        00078000
078100*                                                                 00078100
078200 520-NEXT-DATE.                                                   00078200
078300     PERFORM 530-TEST-LEAP-YEAR THRU 530-EXIT.                    00078300
078400     IF WS-STAY-MONTH = 2 AND YEAR-IS-LEAP                        00078400
078500         IF WS-STAY-DAY = 29                                      00078500
078600             MOVE 1 TO WS-STAY-DAY                                00078600
078700             ADD 1 TO WS-STAY-MONTH                               00078700
078800         ELSE                                                    00078800
078900             ADD 1 TO WS-STAY-DAY                                 00078900
079000         END-IF                                                  00079000
079100     ELSE                                                        00079100
079200         IF WS-STAY-DAY >=                                        00079200
079300                 WS-DAYS-IN-MONTH (WS-STAY-MONTH)                  00079300
079400             MOVE 1 TO WS-STAY-DAY                                00079400
079500             ADD 1 TO WS-STAY-MONTH                               00079500
079600         ELSE                                                    00079600
079700             ADD 1 TO WS-STAY-DAY                                 00079700
079800         END-IF                                                  00079800
079900     END-IF.                                                     00079900
080000     IF WS-STAY-MONTH > 12                                       00080000
080100         MOVE 1 TO WS-STAY-MONTH                                  00080100
080200         ADD 1 TO WS-STAY-YEAR                                   00080200
080300     END-IF.                                                     00080300
080400 520-EXIT.                                                        00080400
080500     EXIT.                                                       00080500
080600*                                                                 00080600
080700 530-TEST-LEAP-YEAR.                                              00080700
080800     MOVE 'N' TO WS-LEAP-SW.                                      00080800
080900     DIVIDE WS-STAY-YEAR BY 4 GIVING WS-DAY-SUBSCRIPT              00080900
081000             REMAINDER WS-LEAP-REM4.                               00081000
081100     IF WS-LEAP-REM4 = 0                                         00081100
081200         MOVE 'Y' TO WS-LEAP-SW                                  00081200
081300         DIVIDE WS-STAY-YEAR BY 100 GIVING WS-DAY-SUBSCRIPT        00081300
081400                 REMAINDER WS-LEAP-REM100                          00081400
081500         IF WS-LEAP-REM100 = 0                                    00081500
081600             MOVE 'N' TO WS-LEAP-SW                               00081600
081700             DIVIDE WS-STAY-YEAR BY 400 GIVING WS-DAY-SUBSCRIPT    00081700
081800                     REMAINDER WS-LEAP-REM400                      00081800
081900             IF WS-LEAP-REM400 = 0                                 00081900
082000                 MOVE 'Y' TO WS-LEAP-SW                           00082000
082100             END-IF                                               00082100
082200         END-IF                                                  00082200
082300     END-IF.                                                     00082300
082400 530-EXIT.                                                        00082400
082500     EXIT.                                                       00082500
082600*                                                                 00082600
082700****************************************************************  00082700
082800* EXPIRY CHECK - 10 MINUTES FROM BTB-CREATED-TS                  00082800
082900****************************************************************  00082900
083000 600-CHECK-EXPIRY.                                               00083000
083100     MOVE 'N' TO WS-EXPIRED-SW.                                  00083100
083200     MOVE BTB-CREATED-TS (BTB-IDX) TO WS-TS-PLUS-10.               00083200
083300     ADD 10 TO WS-TS10-MINUTE.                                    00083300
083400     IF WS-TS10-MINUTE > 59                                       00083400
083500         SUBTRACT 60 FROM WS-TS10-MINUTE                          00083500
083600         MOVE 1 TO WS-CARRY-MINUTES                               00083600
083700     ELSE                                                        00083700
083800         MOVE 0 TO WS-CARRY-MINUTES                               00083800
083900     END-IF.                                                     00083900
084000     IF WS-CARRY-MINUTES = 1                                      00084000
084100         ADD 1 TO WS-TS10-CCYYMMDDHH                              00084100
084200     END-IF.                                                     00084200
084300     IF REQ-TIMESTAMP > WS-TS-PLUS-10                             00084300
084400         MOVE 'Y' TO WS-EXPIRED-SW                                00084400
084500     END-IF.                                                     00084500
084600 600-EXIT.                                                        00084600
084700     EXIT.                                                       00084700
084800*                                                                 00084800
084900****************************************************************  00084900
085000* FILE AND TABLE I-O                                             00085000
085100****************************************************************  00085100
085200 700-OPEN-FILES.                                                  00085200
085300     OPEN INPUT  HOTEL-MASTER-FILE                                00085300
085400                 ROOM-MASTER-FILE                                 00085400
085500                 USER-MASTER-FILE                                 00085500
085600                 GUEST-MASTER-FILE                                00085600
085700                 INVENTORY-FILE                                  00085700
085800                 BOOKING-FILE                                    00085800
085900                 REQUEST-FILE                                    00085900
086000          OUTPUT INVENTORY-FILE-OUT                               00086000
086100                 BOOKING-FILE-OUT                                 00086100
086200                 RUN-LOG-FILE.                                   00086200
086300     IF WS-REQ-STATUS NOT = '00'                                 00086300
086400         DISPLAY 'ERROR OPENING REQUEST FILE. RC: '               00086400
086500                 WS-REQ-STATUS                                    00086500
086600         MOVE 16 TO RETURN-CODE                                   00086600
086700         MOVE 'Y' TO WS-REQ-EOF                                   00086700
086800     END-IF.                                                     00086800
086900 700-EXIT.                                                        00086900
087000     EXIT.                                                       00087000
087100*                                                                 00087100
087200 710-LOAD-HOTEL-TABLE.                                            00087200
087300     MOVE 0 TO WS-HOTEL-COUNT.                                    00087300
087400     READ HOTEL-MASTER-FILE                                       00087400
087500         AT END MOVE 'Y' TO WS-HOTEL-STATUS.                      00087500
087600     PERFORM 711-LOAD-ONE-HOTEL-REC UNTIL WS-HOTEL-STATUS = '10'. 00087600
087700 710-EXIT.                                                        00087700
087800     EXIT.                                                        00087800
087900*                                                                 00087900
088000 711-LOAD-ONE-HOTEL-REC.                                          00088000
088100     ADD 1 TO WS-HOTEL-COUNT.                                     00088100
088200     SET HTB-IDX TO WS-HOTEL-COUNT.                               00088200
088300     MOVE HOTEL-ID TO HTB-HOTEL-ID (HTB-IDX).                     00088300
088400     MOVE HOTEL-OWNER-ID TO HTB-OWNER-ID (HTB-IDX).               00088400
088500     MOVE HOTEL-ACTIVE TO HTB-ACTIVE (HTB-IDX).                   00088500
088600     READ HOTEL-MASTER-FILE                                       00088600
088700         AT END MOVE 'Y' TO WS-HOTEL-STATUS.                      00088700
088800 711-EXIT.                                                        00088800
088900     EXIT.                                                        00088900
089000*                                                                 00089000
089100 715-LOAD-ROOM-TABLE.                                             00089100
089200     MOVE 0 TO WS-ROOM-COUNT.                                     00089200
089300     READ ROOM-MASTER-FILE                                        00089300
089400         AT END MOVE 'Y' TO WS-ROOM-STATUS.                       00089400
089500     PERFORM 716-LOAD-ONE-ROOM-REC UNTIL WS-ROOM-STATUS = '10'.   00089500
089600 715-EXIT.                                                        00089600
089700     EXIT.                                                        00089700
089800*                                                                 00089800
089900 716-LOAD-ONE-ROOM-REC.                                           00089900
090000     ADD 1 TO WS-ROOM-COUNT.                                      00090000
090100     SET RTB-IDX TO WS-ROOM-COUNT.                                00090100
090200     MOVE ROOM-ID TO RTB-ROOM-ID (RTB-IDX).                       00090200
090300     MOVE ROOM-HOTEL-ID TO RTB-HOTEL-ID (RTB-IDX).                00090300
090400     MOVE ROOM-TOTAL-COUNT TO RTB-TOTAL-COUNT (RTB-IDX).          00090400
090500     READ ROOM-MASTER-FILE                                        00090500
090600         AT END MOVE 'Y' TO WS-ROOM-STATUS.                       00090600
090700 716-EXIT.                                                        00090700
090800     EXIT.                                                        00090800
090900*                                                                 00090900
091000 720-LOAD-USER-TABLE.                                             00091000
091100     MOVE 0 TO WS-USER-COUNT.                                     00091100
091200     READ USER-MASTER-FILE                                        00091200
091300         AT END MOVE 'Y' TO WS-USER-STATUS.                       00091300
091400     PERFORM 721-LOAD-ONE-USER-REC UNTIL WS-USER-STATUS = '10'.   00091400
091500 720-EXIT.                                                        00091500
091600     EXIT.                                                        00091600
091700*                                                                 00091700
091800 721-LOAD-ONE-USER-REC.                                           00091800
091900     ADD 1 TO WS-USER-COUNT.                                      00091900
092000     SET UTB-IDX TO WS-USER-COUNT.                                00092000
092100     MOVE USR-ID TO UTB-USER-ID (UTB-IDX).                        00092100
092200     READ USER-MASTER-FILE                                        00092200
092300         AT END MOVE 'Y' TO WS-USER-STATUS.                       00092300
092400 721-EXIT.                                                        00092400
092500     EXIT.                                                        00092500
092600*                                                                 00092600
092700 725-LOAD-GUEST-TABLE.                                            00092700
092800     MOVE 0 TO WS-GUEST-COUNT.                                    00092800
092900     READ GUEST-MASTER-FILE                                       00092900
093000         AT END MOVE 'Y' TO WS-GUEST-STATUS.                      00093000
093100     PERFORM 726-LOAD-ONE-GUEST-REC UNTIL WS-GUEST-STATUS = '10'. 00093100
093200 725-EXIT.                                                        00093200
093300     EXIT.                                                        00093300
093400*                                                                 00093400
093500 726-LOAD-ONE-GUEST-REC.                                          00093500
093600     ADD 1 TO WS-GUEST-COUNT.                                     00093600
093700     SET GTB-IDX TO WS-GUEST-COUNT.                               00093700
093800     MOVE GST-USER-ID TO GTB-USER-ID (GTB-IDX).                   00093800
093900     READ GUEST-MASTER-FILE                                       00093900
094000         AT END MOVE 'Y' TO WS-GUEST-STATUS.                      00094000
094100 726-EXIT.                                                        00094100
094200     EXIT.                                                        00094200
094300*                                                                 00094300
094400 730-LOAD-BOOKING-TABLE.                                          00094400
094500     MOVE 0 TO WS-BOOKING-COUNT.                                  00094500
094600     READ BOOKING-FILE                                            00094600
094700         AT END MOVE 'Y' TO WS-BOOK-STATUS.                       00094700
094800     PERFORM 731-LOAD-ONE-BOOKING-REC UNTIL WS-BOOK-STATUS = '10'.00094800
094900 730-EXIT.                                                        00094900
095000     EXIT.                                                        00095000
095100*                                                                 00095100
095200 731-LOAD-ONE-BOOKING-REC.                                        00095200
095300     ADD 1 TO WS-BOOKING-COUNT.                                   00095300
095400     SET BTB-IDX TO WS-BOOKING-COUNT.                             00095400
095500     MOVE BKG-ID TO BTB-ID (BTB-IDX).                             00095500
095600     MOVE BKG-HOTEL-ID TO BTB-HOTEL-ID (BTB-IDX).                 00095600
095700     MOVE BKG-ROOM-ID TO BTB-ROOM-ID (BTB-IDX).                   00095700
095800     MOVE BKG-USER-ID TO BTB-USER-ID (BTB-IDX).                   00095800
095900     MOVE BKG-CHECKIN-DATE TO BTB-CHECKIN-DATE (BTB-IDX).         00095900
096000     MOVE BKG-CHECKOUT-DATE TO BTB-CHECKOUT-DATE (BTB-IDX).       00096000
096100     MOVE BKG-ROOMS-COUNT TO BTB-ROOMS-COUNT (BTB-IDX).           00096100
096200     MOVE BKG-GUEST-COUNT TO BTB-GUEST-COUNT (BTB-IDX).           00096200
096300     MOVE BKG-AMOUNT TO BTB-AMOUNT (BTB-IDX).                     00096300
096400     MOVE BKG-STATUS TO BTB-STATUS (BTB-IDX).                     00096400
096500     MOVE BKG-PAYMENT-ORDER-ID TO                                 00096500
096600         BTB-PAYMENT-ORDER-ID (BTB-IDX).                          00096600
096700     MOVE BKG-PAYMENT-ID TO BTB-PAYMENT-ID (BTB-IDX).             00096700
096800     MOVE BKG-CREATED-TS TO BTB-CREATED-TS (BTB-IDX).             00096800
096900     IF BKG-ID >= WS-NEXT-BOOKING-ID                              00096900
097000         COMPUTE WS-NEXT-BOOKING-ID = BKG-ID + 1                  00097000
097100     END-IF.                                                      00097100
097200     READ BOOKING-FILE                                            00097200
097300         AT END MOVE 'Y' TO WS-BOOK-STATUS.                       00097300
097400 731-EXIT.                                                        00097400
097500     EXIT.                                                        00097500
097600*                                                                 00097600
097700 735-LOAD-INVENTORY-TABLE.                                        00097700
097800     MOVE 0 TO WS-INV-COUNT.                                      00097800
097900     READ INVENTORY-FILE                                          00097900
098000         AT END MOVE 'Y' TO WS-INV-STATUS.                        00098000
098100     PERFORM 736-LOAD-ONE-INV-REC UNTIL WS-INV-STATUS = '10'.     00098100
098200 735-EXIT.                                                        00098200
098300     EXIT.                                                        00098300
098400*                                                                 00098400
098500 736-LOAD-ONE-INV-REC.                                            00098500
098600     ADD 1 TO WS-INV-COUNT.                                       00098600
098700     SET ITB-IDX TO WS-INV-COUNT.                                 00098700
098800     MOVE INV-ROOM-ID TO ITB-ROOM-ID (ITB-IDX).                   00098800
098900     MOVE INV-HOTEL-ID TO ITB-HOTEL-ID (ITB-IDX).                 00098900
099000     MOVE INV-DATE TO ITB-DATE (ITB-IDX).                         00099000
099100     MOVE INV-TOTAL-COUNT TO ITB-TOTAL-COUNT (ITB-IDX).           00099100
099200     MOVE INV-BOOKED-COUNT TO ITB-BOOKED-COUNT (ITB-IDX).         00099200
099300     MOVE INV-RESERVED-COUNT TO ITB-RESERVED-COUNT (ITB-IDX).     00099300
099400     MOVE INV-PRICE TO ITB-PRICE (ITB-IDX).                       00099400
099500     MOVE INV-SURGE-FACTOR TO ITB-SURGE-FACTOR (ITB-IDX).         00099500
099600     MOVE INV-HOLIDAY-FLAG TO ITB-HOLIDAY-FLAG (ITB-IDX).         00099600
099700     MOVE INV-CLOSED-FLAG TO ITB-CLOSED-FLAG (ITB-IDX).           00099700
099800     READ INVENTORY-FILE                                          00099800
099900         AT END MOVE 'Y' TO WS-INV-STATUS.                        00099900
100000 736-EXIT.                                                        00100000
100100     EXIT.                                                        00100100
100200*                                                                 00100200
100300 800-REWRITE-BOOKING-FILE.                                        00100300
100400     PERFORM 801-REWRITE-ONE-BOOKING VARYING BTB-IDX FROM 1       00100400
100500             BY 1 UNTIL BTB-IDX > WS-BOOKING-COUNT.               00100500
100600 800-EXIT.                                                        00100600
100700     EXIT.                                                        00100700
100800*                                                                 00100800
100900 801-REWRITE-ONE-BOOKING.                                         00100900
101000     MOVE BTB-ID (BTB-IDX)          TO BKG-ID.                    00101000
101100     MOVE BTB-HOTEL-ID (BTB-IDX)    TO BKG-HOTEL-ID.              00101100
101200     MOVE BTB-ROOM-ID (BTB-IDX)     TO BKG-ROOM-ID.               00101200
101300     MOVE BTB-USER-ID (BTB-IDX)     TO BKG-USER-ID.               00101300
101400     MOVE BTB-CHECKIN-DATE (BTB-IDX) TO BKG-CHECKIN-DATE.         00101400
101500     MOVE BTB-CHECKOUT-DATE (BTB-IDX) TO BKG-CHECKOUT-DATE.       00101500
101600     MOVE BTB-ROOMS-COUNT (BTB-IDX) TO BKG-ROOMS-COUNT.           00101600
101700     MOVE BTB-GUEST-COUNT (BTB-IDX) TO BKG-GUEST-COUNT.           00101700
101800     MOVE BTB-AMOUNT (BTB-IDX)      TO BKG-AMOUNT.                00101800
101900     MOVE BTB-STATUS (BTB-IDX)      TO BKG-STATUS.                00101900
102000     MOVE BTB-PAYMENT-ORDER-ID (BTB-IDX) TO                       00102000
102100         BKG-PAYMENT-ORDER-ID.                                    00102100
102200     MOVE BTB-PAYMENT-ID (BTB-IDX)  TO BKG-PAYMENT-ID.            00102200
102300     MOVE BTB-CREATED-TS (BTB-IDX)  TO BKG-CREATED-TS.            00102300
102400     WRITE BOOKING-RECORD-OUT FROM BOOKING-RECORD.                00102400
102500 801-EXIT.                                                        00102500
102600     EXIT.                                                        00102600
102700*                                                                 00102700
102800 810-REWRITE-INVENTORY-FILE.                                      00102800
102900     PERFORM 811-REWRITE-ONE-INVENTORY VARYING ITB-IDX FROM 1     00102900
103000             BY 1 UNTIL ITB-IDX > WS-INV-COUNT.                   00103000
103100 810-EXIT.                                                        00103100
103200     EXIT.                                                        00103200
103300*                                                                 00103300
103400 811-REWRITE-ONE-INVENTORY.                                       00103400
103500     MOVE ITB-ROOM-ID (ITB-IDX)       TO INV-ROOM-ID.             00103500
103600     MOVE ITB-HOTEL-ID (ITB-IDX)      TO INV-HOTEL-ID.            00103600
103700     MOVE ITB-DATE (ITB-IDX)          TO INV-DATE.                00103700
103800     MOVE ITB-TOTAL-COUNT (ITB-IDX)   TO INV-TOTAL-COUNT.         00103800
103900     MOVE ITB-BOOKED-COUNT (ITB-IDX)  TO INV-BOOKED-COUNT.        00103900
104000     MOVE ITB-RESERVED-COUNT (ITB-IDX) TO INV-RESERVED-COUNT.     00104000
104100     MOVE ITB-PRICE (ITB-IDX)         TO INV-PRICE.               00104100
104200     MOVE ITB-SURGE-FACTOR (ITB-IDX)  TO INV-SURGE-FACTOR.        00104200
104300     MOVE ITB-HOLIDAY-FLAG (ITB-IDX)  TO INV-HOLIDAY-FLAG.        00104300
104400     MOVE ITB-CLOSED-FLAG (ITB-IDX)   TO INV-CLOSED-FLAG.         00104400
104500     WRITE INVENTORY-RECORD-OUT FROM INVENTORY-RECORD.            00104500
104600 811-EXIT.                                                        00104600
104700     EXIT.                                                        00104700
104800*                                                                 00104800
104900 900-WRITE-LOG-LINE.                                              00104900
105000     IF WS-REJECT-SW = 'Y'                                       00105000
105100         ADD 1 TO WS-TOTAL-REJECTED                               00105100
105200         MOVE 'REJECTED' TO LOG-RESULT-OUT                        00105200
105300         MOVE WS-REJECT-REASON TO LOG-REASON-OUT                  00105300
105400     ELSE                                                        00105400
105500         ADD 1 TO WS-TOTAL-ACCEPTED                               00105500
105600         MOVE 'ACCEPTED' TO LOG-RESULT-OUT                        00105600
105700         MOVE SPACES TO LOG-REASON-OUT                            00105700
105800     END-IF.                                                     00105800
105900     MOVE REQ-TYPE TO LOG-TRAN-TYPE-OUT.                          00105900
106000     WRITE RUN-LOG-RECORD FROM LOG-DETAIL-LINE.                   00106000
106100 900-EXIT.                                                        00106100
106200     EXIT.                                                       00106200
106300*                                                                 00106300
106400 950-WRITE-RUN-TOTALS.                                            00106400
106500     MOVE WS-TOTAL-READ     TO LOG-TOTAL-READ-OUT.                00106500
106600     MOVE WS-TOTAL-ACCEPTED TO LOG-TOTAL-ACCEPT-OUT.              00106600
106700     MOVE WS-TOTAL-REJECTED TO LOG-TOTAL-REJECT-OUT.              00106700
106800     WRITE RUN-LOG-RECORD FROM LOG-TRAILER-LINE.                  00106800
106900 950-EXIT.                                                        00106900
107000     EXIT.                                                       00107000
107100*                                                                 00107100
107200 990-CLOSE-FILES.                                                 00107200
107300     CLOSE HOTEL-MASTER-FILE                                     00107300
107400           ROOM-MASTER-FILE                                      00107400
107500           USER-MASTER-FILE                                      00107500
107600           GUEST-MASTER-FILE                                      00107600
107700           INVENTORY-FILE                                        00107700
107800           INVENTORY-FILE-OUT                                     00107800
107900           BOOKING-FILE                                          00107900
108000           BOOKING-FILE-OUT                                       00108000
108100           REQUEST-FILE                                          00108100
108200           RUN-LOG-FILE.                                         00108200
108300 990-EXIT.                                                        00108300
108400     EXIT.                                                       00108400
