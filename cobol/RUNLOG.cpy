000100******************************************************************00000100
000200*    RUNLOG    -  BOOKING ENGINE RUN LOG LINES                     00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE DETAIL LINE PER BOOKING-REQUEST TRANSACTION PROCESSED     00000400
000500*    BY HBOOKENG, PLUS A TRAILER WITH RUN TOTALS.                  00000500
000600*                                                                  00000600
000700*    CHANGE LOG                                                   00000700
000800*    89-02-27  R.PELLETIER   ORIGINAL LAYOUT - RUNLOG              00000800
000900*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00000900
001000*                            EXPANSION                             00001000
001100******************************************************************00001100
001200 01  LOG-DETAIL-LINE.                                              00001200
001300     05  LOG-TRAN-TYPE-OUT          PIC X(02).                    00001300
001400     05  FILLER                     PIC X(03)  VALUE SPACES.      00001400
001500     05  LOG-BOOKING-ID-OUT         PIC 9(08).                    00001500
001600     05  FILLER                     PIC X(03)  VALUE SPACES.      00001600
001700     05  LOG-RESULT-OUT             PIC X(08).                    00001700
001800         88  LOG-ACCEPTED                VALUE 'ACCEPTED'.        00001800
001900         88  LOG-REJECTED                VALUE 'REJECTED'.        00001900
002000     05  FILLER                     PIC X(03)  VALUE SPACES.      00002000
002100     05  LOG-REASON-OUT             PIC X(30).                    00002100
002200     05  FILLER                     PIC X(74)  VALUE SPACES.      00002200
002300 01  LOG-TRAILER-LINE.                                             00002300
002400     05  FILLER                     PIC X(20)                    00002400
002500             VALUE 'RUN TOTALS -        '.                        00002500
002600     05  FILLER                     PIC X(11) VALUE 'READ     : '.00002600
002700     05  LOG-TOTAL-READ-OUT         PIC ZZZ,ZZ9.                   00002700
002800     05  FILLER                     PIC X(11) VALUE 'ACCEPT   : '.00002800
002900     05  LOG-TOTAL-ACCEPT-OUT       PIC ZZZ,ZZ9.                   00002900
003000     05  FILLER                     PIC X(11) VALUE 'REJECT   : '.00003000
003100     05  LOG-TOTAL-REJECT-OUT       PIC ZZZ,ZZ9.                   00003100
003200     05  FILLER                     PIC X(48)  VALUE SPACES.      00003200
