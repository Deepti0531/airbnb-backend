000100******************************************************************00000100
000200*    BOOKREQ   -  BOOKING REQUEST TRANSACTION RECORD               00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    DAILY TRANSACTION FILE READ BY HBOOKENG, IN REQ-TIMESTAMP     00000400
000500*    ORDER.  ONE RECORD PER BOOKING LIFECYCLE EVENT.               00000500
000600*                                                                  00000600
000700*    VALID REQ-TYPE VALUES                                        00000700
000800*        IN = INITIALISE BOOKING       AG = ADD GUESTS             00000800
000900*        IP = INITIATE PAYMENT         CP = CAPTURE PAYMENT        00000900
001000*        CN = CANCEL BOOKING                                      00001000
001100*                                                                  00001100
001200*    CHANGE LOG                                                   00001200
001300*    89-02-27  R.PELLETIER   ORIGINAL LAYOUT - BOOKREQ             00001300
001400*    93-07-19  J.FUSCO       ADDED REQ-TYPE IP/CP FOR PAYMENT      00001400
001500*                            GATEWAY HAND-OFF                      00001500
001600*    99-02-19  D.OKAFOR      Y2K - REQ-TIMESTAMP NOW CCYYMMDDHHMMSS00001600
001700*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001700
001800*                            EXPANSION                             00001800
001900******************************************************************00001900
002000 01  BOOKING-REQUEST-RECORD.                                       00002000
002100     05  REQ-TYPE                   PIC X(02).                    00002100
002200         88  REQ-INITIALISE              VALUE 'IN'.               00002200
002300         88  REQ-ADD-GUESTS              VALUE 'AG'.               00002300
002400         88  REQ-INITIATE-PAYMENT        VALUE 'IP'.               00002400
002500         88  REQ-CAPTURE-PAYMENT         VALUE 'CP'.               00002500
002600         88  REQ-CANCEL                  VALUE 'CN'.               00002600
002700     05  REQ-BOOKING-ID             PIC 9(08).                    00002700
002800     05  REQ-HOTEL-ID               PIC 9(06).                    00002800
002900     05  REQ-ROOM-ID                PIC 9(06).                    00002900
003000     05  REQ-USER-ID                PIC 9(06).                    00003000
003100     05  REQ-CHECKIN-DATE           PIC 9(08).                    00003100
003200     05  REQ-CHECKOUT-DATE          PIC 9(08).                    00003200
003300     05  REQ-ROOMS-COUNT            PIC 9(03).                    00003300
003400     05  REQ-GUEST-COUNT            PIC 9(02).                    00003400
003500     05  REQ-TIMESTAMP              PIC 9(14).                    00003500
003600     05  FILLER                     PIC X(10).                   00003600
