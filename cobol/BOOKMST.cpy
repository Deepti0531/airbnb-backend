000100******************************************************************00000100
000200*    BOOKMST   -  BOOKING MASTER RECORD                            00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE RECORD PER RESERVATION, FROM INITIAL RESERVE THROUGH      00000400
000500*    CONFIRM/CANCEL.  MAINTAINED BY HBOOKENG, READ BY HREVRPT      00000500
000600*    FOR THE OWNER REVENUE REPORT.                                 00000600
000700*    KEYED SEQUENTIAL SEARCH - MASTER IS IN BKG-ID ORDER.          00000700
000800*                                                                  00000800
000900*    CHANGE LOG                                                   00000900
001000*    89-02-27  R.PELLETIER   ORIGINAL LAYOUT - BOOKMST             00001000
001100*    93-07-19  J.FUSCO       ADDED BKG-PAYMENT-ORDER-ID /          00001100
001200*                            BKG-PAYMENT-ID FOR PAYMENT GATEWAY    00001200
001300*                            HAND-OFF                             00001300
001400*    97-09-30  W.TAMM        BKG-AMOUNT REPACKED COMP-3            00001400
001500*    99-02-19  D.OKAFOR      Y2K - BKG-CREATED-TS NOW CCYYMMDDHHMMSS00001500
001600*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001600
001700*                            EXPANSION                             00001700
001800******************************************************************00001800
001900 01  BOOKING-RECORD.                                               00001900
002000     05  BKG-ID                     PIC 9(08).                    00002000
002100     05  BKG-HOTEL-ID               PIC 9(06).                    00002100
002200     05  BKG-ROOM-ID                PIC 9(06).                    00002200
002300     05  BKG-USER-ID                PIC 9(06).                    00002300
002400     05  BKG-CHECKIN-DATE           PIC 9(08).                    00002400
002500     05  BKG-CHECKOUT-DATE          PIC 9(08).                    00002500
002600     05  BKG-ROOMS-COUNT            PIC 9(03).                    00002600
002700     05  BKG-GUEST-COUNT            PIC 9(02).                    00002700
002800     05  BKG-AMOUNT                 PIC S9(8)V99 COMP-3.          00002800
002900     05  BKG-STATUS                 PIC X(02).                    00002900
003000         88  BKG-RESERVED                VALUE 'RE'.               00003000
003100         88  BKG-GUESTS-ADDED            VALUE 'GA'.               00003100
003200         88  BKG-PAYMENT-PENDING         VALUE 'PP'.               00003200
003300         88  BKG-CONFIRMED               VALUE 'CF'.               00003300
003400         88  BKG-CANCELLED               VALUE 'CA'.               00003400
003500         88  BKG-EXPIRED                 VALUE 'EX'.               00003500
003600     05  BKG-PAYMENT-ORDER-ID       PIC X(20).                    00003600
003700     05  BKG-PAYMENT-ID             PIC X(20).                    00003700
003800     05  BKG-CREATED-TS             PIC 9(14).                    00003800
003900     05  FILLER                     PIC X(08).                   00003900
