000100******************************************************************00000100
000200*    HOTELMST  -  HOTEL MASTER RECORD                              00000200
000300*    GRAND STAY HOTELS - DATA PROCESSING                           00000300
000400*    ONE RECORD PER HOTEL PROPERTY.  FILE IS MAINTAINED BY         00000400
000500*    HMSTMAIN AND READ BY HBOOKENG, HMINPRC AND HREVRPT.           00000500
000600*    KEYED SEQUENTIAL SEARCH - MASTER IS IN HOTEL-ID ORDER.        00000600
000700*                                                                  00000700
000800*    CHANGE LOG                                                   00000800
000900*    88-04-11  R.PELLETIER   ORIGINAL LAYOUT - HOTELMST            00000900
001000*    97-09-30  W.TAMM        ADDED HOTEL-OWNER-ID FOR REPORT       00001000
001100*                            OWNERSHIP EDIT                        00001100
001200*    99-02-19  D.OKAFOR      Y2K REVIEW - NO DATE FIELDS ON THIS   00001200
001300*                            RECORD, NO CHANGE REQUIRED            00001300
001400*    11-06-14  M.ARCE        TKT#6611 RESERVED FILLER FOR FUTURE   00001400
001500*                            EXPANSION                             00001500
001600******************************************************************00001600
001700 01  HOTEL-RECORD.                                                 00001700
001800     05  HOTEL-ID                   PIC 9(06).                    00001800
001900     05  HOTEL-NAME                 PIC X(30).                    00001900
002000     05  HOTEL-CITY                 PIC X(20).                    00002000
002100     05  HOTEL-OWNER-ID             PIC 9(06).                    00002100
002200     05  HOTEL-ACTIVE               PIC X(01).                    00002200
002300         88  HOTEL-IS-ACTIVE             VALUE 'Y'.                00002300
002400         88  HOTEL-IS-INACTIVE           VALUE 'N'.                00002400
002500     05  FILLER                     PIC X(09).                   00002500
